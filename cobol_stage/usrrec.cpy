      *****************************************************************
      *    COPY USRREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DO MESTRE DE USUARIOS DA PLAZOLETA (USERFILE)       *
      *    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    JMK  20/07/95  ACRESCIDO USR-RESTAURANT-WORK-ID (EMPREGADO)*
      *****************************************************************
       01  USER-REC.
           05  USR-ID                    PIC 9(06).
           05  USR-NAME                  PIC X(20).
           05  USR-LAST-NAME             PIC X(20).
           05  USR-EMAIL                 PIC X(40).
           05  USR-ROLE                  PIC X(13).
               88  USR-IS-ADMIN              VALUE 'ADMINISTRADOR'.
               88  USR-IS-OWNER              VALUE 'PROPIETARIO'.
               88  USR-IS-EMPLOYEE           VALUE 'EMPLEADO'.
               88  USR-IS-CLIENT             VALUE 'CLIENTE'.
           05  USR-PHONE                 PIC X(13).
           05  USR-RESTAURANT-WORK-ID    PIC 9(06).
           05  FILLER                    PIC X(06).

      *****************************************************************
      *    SISTEMAS DE COMPUTACAO                                     *
      *    PROGRAMA:  PLAZBAT                                         *
      *    FINALIDADE:  CONTROLADOR BATCH DA PLAZOLETA DE COMIDAS -   *
      *      CARREGA OS MESTRES, LE O ARQUIVO DE TRANSACOES, DESPACHA *
      *      PARA OS SUBPROGRAMAS DE RESTAURANTE/PRATO/PEDIDO, EMITE  *
      *      A LINHA DE DISPOSICAO DE CADA TRANSACAO, REGRAVA OS      *
      *      MESTRES ALTERADOS E CHAMA O MODULO DE METRICAS.          *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. PLAZBAT-COB.
       AUTHOR. JORGE CARLOS KOIKE.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 22/04/93.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
      *-----------------------------------------------------------*
      *    HISTORICO DE ALTERACOES                                *
      *    VRS   DATA        RESP  DESCRICAO                      *
      *    1.0   22/04/93    JCK   IMPLANTACAO ORIGINAL - CADASTRO*
      *                            DE RESTAURANTES E CONTROLE DE  *
      *                            PEDIDOS DA PLAZOLETA.          *
      *    1.1   09/11/94    JCK   INCLUIDO CONTROLE DE PRATOS    *
      *                            (CREDISH/UPDDISH/TGLDISH).     *
      *    1.2   20/07/95    JMK   INCLUIDA VALIDACAO DE USUARIO  *
      *                            VIA SUBPROGRAMA USRVAL.        *
      *    1.3   14/02/96    FAB   ACRESCIDO ORDPROC P/ CICLO DE  *
      *                            VIDA DO PEDIDO (PIN DE ENTREGA).*
      *    1.4   02/06/97    FAB   ACRESCIDA GRAVACAO DE AUDITORIA*
      *                            E NOTIFICACAO SMS.             *
      *    1.5   11/09/98    ENZ   PREPARACAO ANO 2000 - CAMPOS DE*
      *                            DATA/HORA PASSADOS P/ AAAAMMDD *
      *                            HHMM (9(12)) EM TODOS OS MESTRES*
      *                            E NA TRANSACAO. TESTADO COM    *
      *                            VIRADA DE SECULO EM SIMULACAO. *
      *    1.6   30/01/99    JMK   INCLUIDO MODULO DE METRICAS -  *
      *                            CHAMADA A METRICS NO FIM DO JOB*
      *    1.7   17/08/00    ENZ   CORRIGIDO CALCULO DA QUEBRA DE *
      *                            RESTAURANTE NA SECAO DE METRICAS*
      *    1.8   05/03/02    RC01  CHAMADO DE SUPORTE 4471 - PEDIDO*
      *                            SEM TELEFONE NAO GERAVA REJEICAO*
      *                            NA TRANSACAO READY.             *
      *    1.9   19/11/04    RC01  CHAMADO 5290 - TOTAL DE LIDAS   *
      *                            NAO BATIA QUANDO O JOB PROCESSA*
      *                            ARQUIVO DE TRANSACAO VAZIO.    *
      *    1.10  03/11/09    WPS   CHAMADO 6203 - WS-MOTIVO       *
      *                            AMPLIADO DE 40 P/ 70 POSICOES  *
      *                            (MENSAGENS DE REJEICAO MAIS    *
      *                            LONGAS VINHAM TRUNCADAS NA     *
      *                            LINHA DE DISPOSICAO) E WS-LO/  *
      *                            WS-MID PROMOVIDOS A NIVEL 77   *
      *                            CONFORME PADRAO DE AUDITORIA.  *
      *    1.11  10/11/09    WPS   CHAMADO 6231 - RECORD CONTAINS *
      *                            DE RESTFILE (166), DISHFILE    *
      *                            (166), ORDFILE (53) E ORDDISH  *
      *                            (16) CORRIGIDOS - NAO BATIAM   *
      *                            COM O TAMANHO REAL DOS LAYOUTS *
      *                            DEPOIS DO FILLER FINAL INCLUIDO*
      *                            NO CHAMADO 6203. DSH-PRICE     *
      *                            VOLTOU A DISPLAY (VER RSTREC/  *
      *                            DSHREC/ORDREC).                *
      *    1.12  10/11/09    WPS   CHAMADO 6231 - 0620-LISTA-     *
      *                            PRATOS SAIA NUMA LISTA UNICA,  *
      *                            SEM QUEBRA POR RESTAURANTE.    *
      *                            PASSOU A IMPRIMIR WS-QUEBRA-   *
      *                            REST POR RESTAURANTE (NOVO     *
      *                            0625) E A ACEITAR FILTRO       *
      *                            OPCIONAL DE CATEGORIA VIA      *
      *                            UPSI-0/WS-PARM-CATEGORIA.      *
      *-----------------------------------------------------------*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS CLASSE-NUMERICA IS '0' THRU '9'
      *    CHAMADO 6231 - UPSI-0 LIGADO NA JCL DE EXECUCAO RESTRINGE A
      *    LISTAGEM DE PRATOS POR RESTAURANTE (0620) A UMA UNICA
      *    CATEGORIA, GRAVADA EM WS-PARM-CATEGORIA.
           UPSI-0 ON STATUS IS WS-FILTRO-CATEG-LIGADO
                  OFF STATUS IS WS-FILTRO-CATEG-DESLIGADO.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RESTFILE ASSIGN TO RESTFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-REST-STATUS.

           SELECT DISHFILE ASSIGN TO DISHFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-DISH-STATUS.

           SELECT USERFILE ASSIGN TO USERFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-USER-STATUS.

           SELECT ORDFILE  ASSIGN TO ORDFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-ORDF-STATUS.

           SELECT ORDDISH  ASSIGN TO ORDDISH
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-ODI-STATUS.

           SELECT TRANFILE ASSIGN TO TRANFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-TRAN-STATUS.

           SELECT AUDFILE  ASSIGN TO AUDFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-AUD-STATUS.

           SELECT SMSFILE  ASSIGN TO SMSFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-SMS-STATUS.

           SELECT RPTFILE  ASSIGN TO RPTFILE
                   ORGANIZATION IS LINE SEQUENTIAL
                   FILE STATUS IS WS-RPT-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  RESTFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 166 CHARACTERS.
       COPY RSTREC.

       FD  DISHFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 166 CHARACTERS.
       COPY DSHREC.

       FD  USERFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 124 CHARACTERS.
       COPY USRREC.

       FD  ORDFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 53 CHARACTERS.
       COPY ORDREC.

       FD  ORDDISH
           LABEL RECORD STANDARD
           RECORD CONTAINS 16 CHARACTERS.
       COPY ODIREC.

       FD  TRANFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 152 CHARACTERS.
       COPY TRNREC.

       FD  AUDFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 127 CHARACTERS.
       01  FD-AUD-REC              PIC X(127).

       FD  SMSFILE
           LABEL RECORD STANDARD
           RECORD CONTAINS 221 CHARACTERS.
       01  FD-SMS-REC              PIC X(221).

       FD  RPTFILE
           LABEL RECORD OMITTED.
       01  REG-RPT                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WS-STATUS-AREA.
           05  WS-REST-STATUS      PIC X(02) VALUE SPACES.
           05  WS-DISH-STATUS      PIC X(02) VALUE SPACES.
           05  WS-USER-STATUS      PIC X(02) VALUE SPACES.
           05  WS-ORDF-STATUS      PIC X(02) VALUE SPACES.
           05  WS-ODI-STATUS       PIC X(02) VALUE SPACES.
           05  WS-TRAN-STATUS      PIC X(02) VALUE SPACES.
           05  WS-AUD-STATUS       PIC X(02) VALUE SPACES.
           05  WS-SMS-STATUS       PIC X(02) VALUE SPACES.
           05  WS-RPT-STATUS       PIC X(02) VALUE SPACES.
           05  FILLER              PIC X(01).

       COPY TABELAS.
       COPY AUDREC.
       COPY SMSREC.
       COPY RPTLIN.

       01  WS-CONTADORES.
           05  WS-PAGINA           PIC S9(05)  COMP VALUE 0.
           05  WS-LINHA            PIC S9(03)  COMP VALUE 99.
           05  WS-QTD-LIDAS        PIC S9(05)  COMP VALUE 0.
           05  WS-QTD-ACEITAS      PIC S9(05)  COMP VALUE 0.
           05  WS-QTD-REJEITAS     PIC S9(05)  COMP VALUE 0.
           05  WS-PROX-REST-ID     PIC S9(06)  COMP VALUE 0.
           05  WS-PROX-DISH-ID     PIC S9(06)  COMP VALUE 0.
           05  WS-PROX-ORD-ID      PIC S9(06)  COMP VALUE 0.
           05  FILLER              PIC X(01).

       01  WS-MODOS-CHAMADA.
           05  WS-DISH-MODO        PIC X(08) VALUE SPACES.
           05  WS-ORD-MODO         PIC X(08) VALUE SPACES.

       01  WS-RESULTADO-TRAN.
           05  WS-ACEITA-REJEITA   PIC X(08) VALUE SPACES.
               88  WS-FOI-ACEITA       VALUE 'ACCEPTED'.
               88  WS-FOI-REJEITADA    VALUE 'REJECTED'.
           05  WS-MOTIVO           PIC X(70) VALUE SPACES.
           05  WS-GEROU-AUDITORIA  PIC X(01) VALUE 'N'.
               88  WS-HOUVE-AUDIT      VALUE 'S'.
           05  WS-GEROU-SMS        PIC X(01) VALUE 'N'.
               88  WS-HOUVE-SMS        VALUE 'S'.
           05  FILLER              PIC X(01).

       01  WS-FIM-ARQUIVOS.
           05  WS-FIM-TRAN         PIC X(01) VALUE 'N'.
               88  FIM-DE-TRAN         VALUE 'S'.
           05  WS-FIM-REST         PIC X(01) VALUE 'N'.
               88  FIM-DE-REST         VALUE 'S'.
           05  WS-FIM-DISH         PIC X(01) VALUE 'N'.
               88  FIM-DE-DISH         VALUE 'S'.
           05  WS-FIM-USER         PIC X(01) VALUE 'N'.
               88  FIM-DE-USER         VALUE 'S'.
           05  WS-FIM-ORDF         PIC X(01) VALUE 'N'.
               88  FIM-DE-ORDF         VALUE 'S'.
           05  WS-FIM-ODI          PIC X(01) VALUE 'N'.
               88  FIM-DE-ODI          VALUE 'S'.

      *    PLAZBAT NAO FAZ BUSCA BINARIA (ISSO FICA COM OS SUBPROGRAMAS
      *    CHAMADOS) - WS-LO/WS-MID SAO APENAS INDICES DE LACO USADOS
      *    NAS ROTINAS DE REGRAVACAO E LISTAGEM ABAIXO. NAO COMPOEM
      *    REGISTRO, FICAM FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
       77  WS-LO                   PIC S9(05)  COMP.
       77  WS-MID                  PIC S9(05)  COMP.
      *    CHAMADO 6231 - INDICE DO LACO INTERNO DE PRATOS DENTRO DO
      *    LACO EXTERNO DE RESTAURANTES EM 0620 - WS-MID JA ESTA
      *    OCUPADO PELO RESTAURANTE CORRENTE NAQUELE PONTO.
       77  WS-MID2                 PIC S9(05)  COMP.

      *    CHAMADO 6231 - CATEGORIA USADA PELO FILTRO OPCIONAL DA
      *    LISTAGEM DE PRATOS (0620) QUANDO O UPSI-0 ESTIVER LIGADO -
      *    ALTERAR E RECOMPILAR PARA MUDAR A CATEGORIA FILTRADA.
       01  WS-PARM-CATEGORIA          PIC X(15) VALUE SPACES.

       01  WS-METRICS-LINHAS.
           05  WM-QTD-DUR          PIC S9(05)  COMP VALUE 0.
           05  WM-DUR-LINHAS       OCCURS 200 TIMES.
               10  WM-DUR          PIC X(132).
           05  WM-DUR-SUMARIO      PIC X(132).
           05  WM-QTD-EFI          PIC S9(05)  COMP VALUE 0.
           05  WM-EFI-LINHAS       OCCURS 50 TIMES.
               10  WM-EFI          PIC X(132).
           05  WM-EFI-SUMARIO      PIC X(132).
           05  FILLER              PIC X(01).

       01  WS-USRVAL-AREA.
           05  UV-ACHOU            PIC X(01).
               88  UV-USUARIO-EXISTE   VALUE 'S'.
           05  UV-ROLE             PIC X(13).
           05  UV-PHONE            PIC X(13).
           05  UV-WORK-ID          PIC 9(06).
           05  UV-E-DONO           PIC X(01).
               88  UV-USUARIO-E-DONO   VALUE 'S'.

       PROCEDURE DIVISION.

       0000-CONTROLE.
           PERFORM 0100-ABRE-E-CARREGA THRU 0100-EXIT.
           PERFORM 0200-LACO-TRANSACOES THRU 0200-EXIT.
           PERFORM 0500-FIM-DE-TRANSACOES THRU 0500-EXIT.
           PERFORM 0900-EXECUTA-METRICAS THRU 0900-EXIT.
           PERFORM 0999-ENCERRA THRU 0999-EXIT.
           STOP RUN.

       0100-ABRE-E-CARREGA.
           OPEN INPUT RESTFILE USERFILE TRANFILE ORDDISH.
           OPEN I-O   DISHFILE ORDFILE.
           OPEN OUTPUT AUDFILE SMSFILE RPTFILE.
           IF WS-REST-STATUS NOT = '00' AND WS-REST-STATUS NOT = '05'
              AND WS-REST-STATUS NOT = '35'
                 DISPLAY 'PLAZBAT - ERRO AO ABRIR RESTFILE '
                                             WS-REST-STATUS
                 STOP RUN.
           PERFORM 0110-CARREGA-RESTAURANTES THRU 0110-EXIT.
           PERFORM 0120-CARREGA-PRATOS THRU 0120-EXIT.
           PERFORM 0130-CARREGA-USUARIOS THRU 0130-EXIT.
           PERFORM 0140-CARREGA-PEDIDOS THRU 0140-EXIT.
           PERFORM 0150-DESCARTA-ORDDISH THRU 0150-EXIT.
       0100-EXIT.
           EXIT.

       0110-CARREGA-RESTAURANTES.
           MOVE 0 TO WS-REST-COUNT.
       0111-LE-REST.
           READ RESTFILE
                AT END
                   SET FIM-DE-REST TO TRUE
                   GO TO 0110-EXIT.
           ADD 1 TO WS-REST-COUNT.
           MOVE RST-ID          TO RT-ID (WS-REST-COUNT).
           MOVE RST-NAME        TO RT-NAME (WS-REST-COUNT).
           MOVE RST-NIT         TO RT-NIT (WS-REST-COUNT).
           MOVE RST-ADDRESS     TO RT-ADDRESS (WS-REST-COUNT).
           MOVE RST-PHONE       TO RT-PHONE (WS-REST-COUNT).
           MOVE RST-URL-LOGO    TO RT-LOGO (WS-REST-COUNT).
           MOVE RST-OWNER-ID    TO RT-OWNER-ID (WS-REST-COUNT).
           IF RST-ID > WS-PROX-REST-ID
              MOVE RST-ID TO WS-PROX-REST-ID.
           GO TO 0111-LE-REST.
       0110-EXIT.
           EXIT.

       0120-CARREGA-PRATOS.
           MOVE 0 TO WS-DISH-COUNT.
       0121-LE-DISH.
           READ DISHFILE
                AT END
                   SET FIM-DE-DISH TO TRUE
                   GO TO 0120-EXIT.
           ADD 1 TO WS-DISH-COUNT.
           MOVE DSH-ID          TO DT-ID (WS-DISH-COUNT).
           MOVE DSH-NAME        TO DT-NAME (WS-DISH-COUNT).
           MOVE DSH-PRICE       TO DT-PRICE (WS-DISH-COUNT).
           MOVE DSH-DESCRIPTION TO DT-DESCRIPTION (WS-DISH-COUNT).
           MOVE DSH-CATEGORY    TO DT-CATEGORY (WS-DISH-COUNT).
           MOVE DSH-ACTIVE      TO DT-ACTIVE (WS-DISH-COUNT).
           MOVE DSH-RESTAURANT-ID TO DT-RESTAURANT-ID (WS-DISH-COUNT).
           IF DSH-ID > WS-PROX-DISH-ID
              MOVE DSH-ID TO WS-PROX-DISH-ID.
           GO TO 0121-LE-DISH.
       0120-EXIT.
           EXIT.

       0130-CARREGA-USUARIOS.
           MOVE 0 TO WS-USER-COUNT.
       0131-LE-USER.
           READ USERFILE
                AT END
                   SET FIM-DE-USER TO TRUE
                   GO TO 0130-EXIT.
           ADD 1 TO WS-USER-COUNT.
           MOVE USR-ID          TO UT-ID (WS-USER-COUNT).
           MOVE USR-NAME        TO UT-NAME (WS-USER-COUNT).
           MOVE USR-LAST-NAME   TO UT-LAST-NAME (WS-USER-COUNT).
           MOVE USR-EMAIL       TO UT-EMAIL (WS-USER-COUNT).
           MOVE USR-ROLE        TO UT-ROLE (WS-USER-COUNT).
           MOVE USR-PHONE       TO UT-PHONE (WS-USER-COUNT).
           MOVE USR-RESTAURANT-WORK-ID TO UT-WORK-ID (WS-USER-COUNT).
           GO TO 0131-LE-USER.
       0130-EXIT.
           EXIT.

       0140-CARREGA-PEDIDOS.
           MOVE 0 TO WS-ORDER-COUNT.
       0141-LE-ORDF.
           READ ORDFILE
                AT END
                   SET FIM-DE-ORDF TO TRUE
                   GO TO 0140-EXIT.
           ADD 1 TO WS-ORDER-COUNT.
           MOVE ORD-ID             TO OT-ID (WS-ORDER-COUNT).
           MOVE ORD-RESTAURANT-ID  TO OT-RESTAURANT-ID (WS-ORDER-COUNT).
           MOVE ORD-CLIENT-ID      TO OT-CLIENT-ID (WS-ORDER-COUNT).
           MOVE ORD-EMPLOYEE-ID    TO OT-EMPLOYEE-ID (WS-ORDER-COUNT).
           MOVE ORD-STATUS         TO OT-STATUS (WS-ORDER-COUNT).
           MOVE ORD-SECURITY-PIN   TO OT-PIN (WS-ORDER-COUNT).
           MOVE ORD-CREATED-TS     TO OT-CREATED-TS (WS-ORDER-COUNT).
           IF ORD-ID > WS-PROX-ORD-ID
              MOVE ORD-ID TO WS-PROX-ORD-ID.
           GO TO 0141-LE-ORDF.
       0140-EXIT.
           EXIT.

      *    ORDDISH E LIDO POR COMPLETUDE DO ARQUIVO DE ENTRADA - NAO HA
      *    REGRA DE NEGOCIO NESTA CONVERSAO BATCH QUE CONSUMA O
      *    DETALHE DE PRATOS DO PEDIDO (VER NAO-OBJETIVOS DA ESPEC.).
       0150-DESCARTA-ORDDISH.
           READ ORDDISH
                AT END
                   SET FIM-DE-ODI TO TRUE
                   GO TO 0150-EXIT.
           GO TO 0150-DESCARTA-ORDDISH.
       0150-EXIT.
           EXIT.

       0200-LACO-TRANSACOES.
           PERFORM 0210-LE-TRANSACAO THRU 0210-EXIT.
       0200-LACO.
           IF FIM-DE-TRAN
              GO TO 0200-EXIT.
           PERFORM 0220-DESPACHA-TRANSACAO THRU 0220-EXIT.
           PERFORM 0290-GRAVA-LINDISP THRU 0290-EXIT.
           PERFORM 0210-LE-TRANSACAO THRU 0210-EXIT.
           GO TO 0200-LACO.
       0200-EXIT.
           EXIT.

       0210-LE-TRANSACAO.
           READ TRANFILE
                AT END
                   SET FIM-DE-TRAN TO TRUE
                   GO TO 0210-EXIT.
           ADD 1 TO WS-QTD-LIDAS.
       0210-EXIT.
           EXIT.

       0220-DESPACHA-TRANSACAO.
           MOVE SPACES TO WS-MOTIVO.
           SET WS-HOUVE-AUDIT TO FALSE.
           SET WS-HOUVE-SMS   TO FALSE.
           PERFORM 0215-VALIDA-ATOR-GERAL THRU 0215-EXIT. #TAG:CH4471#
           IF WS-FOI-REJEITADA #TAG:CH4471#
              GO TO 0220-EXIT. #TAG:CH4471#
           IF TRN-IS-CREARST
              PERFORM 0230-TRATA-CREARST THRU 0230-EXIT
           ELSE IF TRN-IS-CREDISH
              PERFORM 0240-TRATA-CREDISH THRU 0240-EXIT
           ELSE IF TRN-IS-UPDDISH
              PERFORM 0242-TRATA-UPDDISH THRU 0242-EXIT
           ELSE IF TRN-IS-TGLDISH
              PERFORM 0244-TRATA-TGLDISH THRU 0244-EXIT
           ELSE IF TRN-IS-CREORDER
              PERFORM 0250-TRATA-CREORDER THRU 0250-EXIT
           ELSE IF TRN-IS-ASSIGN
              PERFORM 0252-TRATA-ASSIGN THRU 0252-EXIT
           ELSE IF TRN-IS-READY
              PERFORM 0254-TRATA-READY THRU 0254-EXIT
           ELSE IF TRN-IS-DELIVER
              PERFORM 0256-TRATA-DELIVER THRU 0256-EXIT
           ELSE IF TRN-IS-CANCEL
              PERFORM 0258-TRATA-CANCEL THRU 0258-EXIT
           ELSE
              PERFORM 0260-CODIGO-INVALIDO THRU 0260-EXIT.
       0220-EXIT.
           EXIT.

      *    CHAMADO 4471 - TODA TRANSACAO PRECISA DE UM ATOR CADASTRADO
      *    NO MESTRE DE USUARIOS ANTES DE QUALQUER OUTRA VALIDACAO.
      *    O PORTEIRO E COMUM A TODAS AS TRANSACOES (USRVAL); AS
      *    VALIDACOES DE PAPEL POR TRANSACAO FICAM COM OS SUBPROGRAMAS
      *    ESPECIFICOS DE RESTAURANTE/PRATO/PEDIDO.
       0215-VALIDA-ATOR-GERAL. #TAG:CH4471#
           CALL 'USRVAL' USING TABELAS-AREA TRN-ACTOR-ID #TAG:CH4471#
                                WS-USRVAL-AREA. #TAG:CH4471#
           IF NOT UV-USUARIO-EXISTE #TAG:CH4471#
              MOVE 'REJECTED' TO WS-ACEITA-REJEITA #TAG:CH4471#
              MOVE 'ATOR DA TRANSACAO NAO CADASTRADO' TO WS-MOTIVO. #TAG:CH4471#
       0215-EXIT. #TAG:CH4471#
           EXIT.

       0230-TRATA-CREARST.
           CALL 'RESTMAIN' USING TABELAS-AREA TRAN-REC
                                  WS-ACEITA-REJEITA WS-MOTIVO
                                  WS-PROX-REST-ID.
       0230-EXIT.
           EXIT.

       0240-TRATA-CREDISH.
           MOVE 'CREATE  ' TO WS-DISH-MODO.
           CALL 'DISHMAIN' USING TABELAS-AREA TRAN-REC
                                  WS-DISH-MODO
                                  WS-ACEITA-REJEITA WS-MOTIVO
                                  WS-PROX-DISH-ID.
       0240-EXIT.
           EXIT.

       0242-TRATA-UPDDISH.
           MOVE 'UPDATE  ' TO WS-DISH-MODO.
           CALL 'DISHMAIN' USING TABELAS-AREA TRAN-REC
                                  WS-DISH-MODO
                                  WS-ACEITA-REJEITA WS-MOTIVO
                                  WS-PROX-DISH-ID.
       0242-EXIT.
           EXIT.

       0244-TRATA-TGLDISH.
           MOVE 'TOGGLE  ' TO WS-DISH-MODO.
           CALL 'DISHMAIN' USING TABELAS-AREA TRAN-REC
                                  WS-DISH-MODO
                                  WS-ACEITA-REJEITA WS-MOTIVO
                                  WS-PROX-DISH-ID.
       0244-EXIT.
           EXIT.

       0250-TRATA-CREORDER.
           MOVE 'CREATE  ' TO WS-ORD-MODO.
           CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
                                 WS-ORD-MODO
                                 WS-ACEITA-REJEITA WS-MOTIVO
                                 WS-PROX-ORD-ID
                                 AUDIT-REC WS-GEROU-AUDITORIA
                                 SMS-REC   WS-GEROU-SMS.
           IF WS-HOUVE-AUDIT
              PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
       0250-EXIT.
           EXIT.

       0252-TRATA-ASSIGN.
           MOVE 'ASSIGN  ' TO WS-ORD-MODO.
           CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
                                 WS-ORD-MODO
                                 WS-ACEITA-REJEITA WS-MOTIVO
                                 WS-PROX-ORD-ID
                                 AUDIT-REC WS-GEROU-AUDITORIA
                                 SMS-REC   WS-GEROU-SMS.
           IF WS-HOUVE-AUDIT
              PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
       0252-EXIT.
           EXIT.

       0254-TRATA-READY.
           MOVE 'READY   ' TO WS-ORD-MODO.
           CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
                                 WS-ORD-MODO
                                 WS-ACEITA-REJEITA WS-MOTIVO
                                 WS-PROX-ORD-ID
                                 AUDIT-REC WS-GEROU-AUDITORIA
                                 SMS-REC   WS-GEROU-SMS.
           IF WS-HOUVE-AUDIT
              PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
           IF WS-HOUVE-SMS
              PERFORM 0280-GRAVA-SMS THRU 0280-EXIT.
       0254-EXIT.
           EXIT.

       0256-TRATA-DELIVER.
           MOVE 'DELIVER ' TO WS-ORD-MODO.
           CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
                                 WS-ORD-MODO
                                 WS-ACEITA-REJEITA WS-MOTIVO
                                 WS-PROX-ORD-ID
                                 AUDIT-REC WS-GEROU-AUDITORIA
                                 SMS-REC   WS-GEROU-SMS.
           IF WS-HOUVE-AUDIT
              PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
       0256-EXIT.
           EXIT.

       0258-TRATA-CANCEL.
           MOVE 'CANCEL  ' TO WS-ORD-MODO.
           CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
                                 WS-ORD-MODO
                                 WS-ACEITA-REJEITA WS-MOTIVO
                                 WS-PROX-ORD-ID
                                 AUDIT-REC WS-GEROU-AUDITORIA
                                 SMS-REC   WS-GEROU-SMS.
           IF WS-HOUVE-AUDIT
              PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
           IF WS-HOUVE-SMS
              PERFORM 0280-GRAVA-SMS THRU 0280-EXIT.
       0258-EXIT.
           EXIT.

       0260-CODIGO-INVALIDO.
           SET WS-FOI-REJEITADA TO TRUE.
           MOVE 'CODIGO DE TRANSACAO DESCONHECIDO' TO WS-MOTIVO.
       0260-EXIT.
           EXIT.

       0270-GRAVA-AUDITORIA.
           MOVE AUDIT-REC TO FD-AUD-REC.
           WRITE FD-AUD-REC.
           ADD 1 TO WS-AUDIT-COUNT.
           MOVE AUD-ORDER-ID      TO AT-ORDER-ID (WS-AUDIT-COUNT).
           MOVE AUD-RESTAURANT-ID TO AT-RESTAURANT-ID (WS-AUDIT-COUNT).
           MOVE AUD-CLIENT-ID     TO AT-CLIENT-ID (WS-AUDIT-COUNT).
           MOVE AUD-EMPLOYEE-ID   TO AT-EMPLOYEE-ID (WS-AUDIT-COUNT).
           MOVE AUD-ACTION-TYPE   TO AT-ACTION-TYPE (WS-AUDIT-COUNT).
           MOVE AUD-TS            TO AT-TS (WS-AUDIT-COUNT).
       0270-EXIT.
           EXIT.

       0280-GRAVA-SMS.
           MOVE SMS-REC TO FD-SMS-REC.
           WRITE FD-SMS-REC.
       0280-EXIT.
           EXIT.

       0290-GRAVA-LINDISP.
           MOVE SPACES TO WS-LIN-DISP.
           MOVE TRN-CODE      TO LD-CODE.
           MOVE TRN-ACTOR-ID  TO LD-ACTOR.
           MOVE TRN-KEY-ID    TO LD-KEY.
           MOVE WS-ACEITA-REJEITA TO LD-STATUS.
           MOVE WS-MOTIVO     TO LD-REASON.
           MOVE WS-LIN-DISP TO REG-RPT.
           WRITE REG-RPT.
           IF WS-FOI-ACEITA
              ADD 1 TO WS-QTD-ACEITAS
           ELSE
              ADD 1 TO WS-QTD-REJEITAS.
       0290-EXIT.
           EXIT.

       0500-FIM-DE-TRANSACOES.
           PERFORM 0510-REGRAVA-PRATOS THRU 0510-EXIT.
           PERFORM 0520-REGRAVA-PEDIDOS THRU 0520-EXIT.
           MOVE SPACES TO WS-LIN-TOT.
           MOVE WS-QTD-LIDAS    TO LT-LIDAS.
           MOVE WS-QTD-ACEITAS  TO LT-ACEITAS.
           MOVE WS-QTD-REJEITAS TO LT-REJEITADAS.
           MOVE WS-LIN-TOT TO REG-RPT.
           WRITE REG-RPT.
           PERFORM 0610-LISTA-RESTAURANTES THRU 0610-EXIT.
           PERFORM 0620-LISTA-PRATOS THRU 0620-EXIT.
           CLOSE AUDFILE SMSFILE.
       0500-EXIT.
           EXIT.

       0510-REGRAVA-PRATOS.
           CLOSE DISHFILE.
           OPEN OUTPUT DISHFILE.
           MOVE 1 TO WS-MID.
       0510-LACO.
           IF WS-MID > WS-DISH-COUNT
              GO TO 0510-FIM-LACO.
           MOVE DT-ID (WS-MID)          TO DSH-ID.
           MOVE DT-NAME (WS-MID)        TO DSH-NAME.
           MOVE DT-PRICE (WS-MID)       TO DSH-PRICE.
           MOVE DT-DESCRIPTION (WS-MID) TO DSH-DESCRIPTION.
           MOVE DT-CATEGORY (WS-MID)    TO DSH-CATEGORY.
           MOVE DT-ACTIVE (WS-MID)      TO DSH-ACTIVE.
           MOVE DT-RESTAURANT-ID (WS-MID) TO DSH-RESTAURANT-ID.
           WRITE DISH-REC.
           ADD 1 TO WS-MID.
           GO TO 0510-LACO.
       0510-FIM-LACO.
           CLOSE DISHFILE.
       0510-EXIT.
           EXIT.

       0520-REGRAVA-PEDIDOS.
           CLOSE ORDFILE.
           OPEN OUTPUT ORDFILE.
           MOVE 1 TO WS-MID.
       0520-LACO.
           IF WS-MID > WS-ORDER-COUNT
              GO TO 0520-FIM-LACO.
           MOVE OT-ID (WS-MID)            TO ORD-ID.
           MOVE OT-RESTAURANT-ID (WS-MID) TO ORD-RESTAURANT-ID.
           MOVE OT-CLIENT-ID (WS-MID)     TO ORD-CLIENT-ID.
           MOVE OT-EMPLOYEE-ID (WS-MID)   TO ORD-EMPLOYEE-ID.
           MOVE OT-STATUS (WS-MID)        TO ORD-STATUS.
           MOVE OT-PIN (WS-MID)           TO ORD-SECURITY-PIN.
           MOVE OT-CREATED-TS (WS-MID)    TO ORD-CREATED-TS.
           WRITE ORDER-REC.
           ADD 1 TO WS-MID.
           GO TO 0520-LACO.
       0520-FIM-LACO.
           CLOSE ORDFILE.
       0520-EXIT.
           EXIT.

       0600-IMPRIME-CABECALHO.
           ADD 1 TO WS-PAGINA.
           MOVE SPACES TO WS-CABECALHO.
           MOVE WS-PAGINA TO CAB-PAGINA.
           MOVE WS-CABECALHO TO REG-RPT.
           WRITE REG-RPT.
           MOVE 2 TO WS-LINHA.
       0600-EXIT.
           EXIT.

       0610-LISTA-RESTAURANTES.
           PERFORM 0600-IMPRIME-CABECALHO THRU 0600-EXIT.
           MOVE 1 TO WS-MID.
       0610-LACO.
           IF WS-MID > WS-REST-COUNT
              GO TO 0610-EXIT.
           MOVE SPACES TO WS-LIN-REST.
           MOVE RT-ID (WS-MID)    TO LR-ID.
           MOVE RT-NAME (WS-MID)  TO LR-NAME.
           MOVE RT-NIT (WS-MID)   TO LR-NIT.
           MOVE RT-OWNER-ID (WS-MID) TO LR-OWNER.
           MOVE WS-LIN-REST TO REG-RPT.
           WRITE REG-RPT.
           ADD 1 TO WS-MID.
           GO TO 0610-LACO.
       0610-EXIT.
           EXIT.

      *    CHAMADO 6231 - PRATOS SAO LISTADOS POR RESTAURANTE (QUEBRA
      *    WS-QUEBRA-REST, MESMO LAYOUT USADO EM 0900), NA ORDEM DE
      *    ID DO PRATO DENTRO DE CADA RESTAURANTE - ANTES SAIA TUDO
      *    NUMA UNICA LISTA CORRIDA, SEM AGRUPAR POR RESTAURANTE.
       0620-LISTA-PRATOS.
           MOVE 1 TO WS-MID.
       0620-LACO-REST.
           IF WS-MID > WS-REST-COUNT
              GO TO 0620-EXIT.
           MOVE SPACES TO WS-QUEBRA-REST.
           MOVE RT-ID (WS-MID) TO QR-ID.
           MOVE WS-QUEBRA-REST TO REG-RPT.
           WRITE REG-RPT.
           MOVE 1 TO WS-MID2.
           PERFORM 0625-LISTA-PRATOS-REST THRU 0625-EXIT.
           ADD 1 TO WS-MID.
           GO TO 0620-LACO-REST.
       0620-EXIT.
           EXIT.

      *    FILTRO OPCIONAL DE CATEGORIA (UPSI-0/WS-PARM-CATEGORIA) -
      *    QUANDO DESLIGADO, SAEM TODAS AS CATEGORIAS, ATIVOS E
      *    INATIVOS, CONFORME A ESPECIFICACAO DA LISTAGEM DE PRATOS.
       0625-LISTA-PRATOS-REST.
           IF WS-MID2 > WS-DISH-COUNT
              GO TO 0625-EXIT.
           IF DT-RESTAURANT-ID (WS-MID2) = RT-ID (WS-MID) AND
              (WS-FILTRO-CATEG-DESLIGADO OR
               DT-CATEGORY (WS-MID2) = WS-PARM-CATEGORIA)
              MOVE SPACES TO WS-LIN-DISH
              MOVE DT-ID (WS-MID2)         TO LDS-ID
              MOVE DT-NAME (WS-MID2)       TO LDS-NAME
              MOVE DT-CATEGORY (WS-MID2)   TO LDS-CATEGORY
              MOVE DT-PRICE (WS-MID2)      TO LDS-PRICE
              MOVE DT-ACTIVE (WS-MID2)     TO LDS-ACTIVE
              MOVE WS-LIN-DISH TO REG-RPT
              WRITE REG-RPT.
           ADD 1 TO WS-MID2.
           GO TO 0625-LISTA-PRATOS-REST.
       0625-EXIT.
           EXIT.

      *    METRICAS SAO CALCULADAS UM RESTAURANTE POR VEZ, NA ORDEM EM
      *    QUE APARECEM NA TABELA DE RESTAURANTES (QUEBRA DE CONTROLE
      *    POR RST-ID CONFORME A ESPECIFICACAO).
       0900-EXECUTA-METRICAS.
           MOVE 1 TO WS-MID.
       0900-LACO.
           IF WS-MID > WS-REST-COUNT
              GO TO 0900-EXIT.
           CALL 'METRICS' USING TABELAS-AREA RT-ID (WS-MID)
                                 WS-METRICS-LINHAS.
           PERFORM 0600-IMPRIME-CABECALHO THRU 0600-EXIT.
           MOVE SPACES TO WS-QUEBRA-REST.
           MOVE RT-ID (WS-MID) TO QR-ID.
           MOVE WS-QUEBRA-REST TO REG-RPT.
           WRITE REG-RPT.
           PERFORM 0910-IMPRIME-DURACAO THRU 0910-EXIT.
           PERFORM 0920-IMPRIME-EFICIENCIA THRU 0920-EXIT.
           ADD 1 TO WS-MID.
           GO TO 0900-LACO.
       0900-EXIT.
           EXIT.

       0910-IMPRIME-DURACAO.
           MOVE 1 TO WS-LO.
       0910-LACO.
           IF WS-LO > WM-QTD-DUR
              GO TO 0910-FIM-LACO.
           MOVE WM-DUR (WS-LO) TO REG-RPT.
           WRITE REG-RPT.
           ADD 1 TO WS-LO.
           GO TO 0910-LACO.
       0910-FIM-LACO.
           IF WM-QTD-DUR > 0
              MOVE WM-DUR-SUMARIO TO REG-RPT
              WRITE REG-RPT.
       0910-EXIT.
           EXIT.

       0920-IMPRIME-EFICIENCIA.
           MOVE 1 TO WS-LO.
       0920-LACO.
           IF WS-LO > WM-QTD-EFI
              GO TO 0920-FIM-LACO.
           MOVE WM-EFI (WS-LO) TO REG-RPT.
           WRITE REG-RPT.
           ADD 1 TO WS-LO.
           GO TO 0920-LACO.
       0920-FIM-LACO.
           IF WM-QTD-EFI > 0
              MOVE WM-EFI-SUMARIO TO REG-RPT
              WRITE REG-RPT.
       0920-EXIT.
           EXIT.

       0999-ENCERRA.
           CLOSE RESTFILE USERFILE TRANFILE ORDDISH RPTFILE.
       0999-EXIT.
           EXIT.

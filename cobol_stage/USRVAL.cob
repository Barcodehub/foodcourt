      *****************************************************************
      *    SISTEMAS DE COMPUTACAO                                     *
      *    PROGRAMA:  USRVAL                                          *
      *    FINALIDADE:  SUBPROGRAMA COMUM DE VALIDACAO DE USUARIO DA  *
      *      PLAZOLETA - LOCALIZA UM USUARIO NA TABELA EM MEMORIA POR *
      *      USR-ID E DEVOLVE PAPEL, TELEFONE, RESTAURANTE DE TRABALHO*
      *      E INDICADOR DE PROPRIETARIO. USADO PELO PLAZBAT COMO     *
      *      PORTEIRO DE TODA TRANSACAO ANTES DO DESPACHO.            *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRVAL-COB.
       AUTHOR. JOAO MARCOS KRUGER.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 20/07/95.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
      *-----------------------------------------------------------*
      *    HISTORICO DE ALTERACOES                                *
      *    VRS   DATA        RESP  DESCRICAO                      *
      *    1.0   20/07/95    JMK   IMPLANTACAO ORIGINAL - USADO    *
      *                            PELO PLAZBAT ANTES DO DESPACHO *
      *                            DE QUALQUER TRANSACAO.          *
      *    1.1   11/09/98    ENZ   AJUSTE ANO 2000 - NENHUM CAMPO *
      *                            DE DATA NESTE MODULO, REVISADO *
      *                            POR PRECAUCAO.                 *
      *    1.2   19/11/04    RC01  CHAMADO 5290 - INCLUIDO O      *
      *                            INDICADOR UV-E-DONO PARA USO   *
      *                            FUTURO DAS ROTINAS DE PRATO.   *
      *    1.3   03/11/09    WPS   CHAMADO 6203 - LK-USR-ID/      *
      *                            LK-USR-ID-ALFA PROMOVIDOS A    *
      *                            NIVEL 77 CONFORME PADRAO DE    *
      *                            AUDITORIA (REDEFINES MANTIDO). *
      *-----------------------------------------------------------*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-BUSCA-BINARIA.
           05  WS-LO               PIC S9(05)  COMP.
           05  WS-HI               PIC S9(05)  COMP.
           05  WS-MID              PIC S9(05)  COMP.
           05  WS-ACHOU            PIC X(01) VALUE 'N'.
               88  USR-ENCONTRADO      VALUE 'S'.
           05  FILLER              PIC X(01).
      *    LIMITES DA FAIXA CORRENTE DA BUSCA BINARIA, PARA GRAVACAO
      *    NA LINHA DE RASTRO SE PRECISO REATIVAR OS DISPLAYS DE TESTE.
       01  WS-FAIXA-BUSCA REDEFINES WS-BUSCA-BINARIA.
           05  WS-FAIXA-LO         PIC S9(05)  COMP.
           05  WS-FAIXA-HI         PIC S9(05)  COMP.
           05  WS-FAIXA-MID        PIC S9(05)  COMP.
           05  FILLER              PIC X(02).

       LINKAGE SECTION.
       COPY TABELAS.
      *    CHAVE AVULSA RECEBIDA DO PLAZBAT - NAO COMPOE REGISTRO,
      *    FICA FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
       77  LK-USR-ID                   PIC 9(06).
      *    VISAO ALFANUMERICA DA CHAVE - USADA QUANDO O ID PRECISA
      *    SER MOVIDO PARA UM CAMPO DE RASTRO/MENSAGEM SEM EDICAO.
       77  LK-USR-ID-ALFA REDEFINES LK-USR-ID   PIC X(06).
       01  LK-USRVAL-AREA.
           05  UV-ACHOU            PIC X(01).
               88  UV-USUARIO-EXISTE   VALUE 'S'.
           05  UV-ROLE             PIC X(13).
           05  UV-PHONE            PIC X(13).
           05  UV-WORK-ID          PIC 9(06).
           05  UV-E-DONO           PIC X(01). #TAG:RC5290#
               88  UV-USUARIO-E-DONO   VALUE 'S'. #TAG:RC5290#
      *    IMAGEM DE RASTRO DA AREA DE RETORNO - MANTIDA PARA OS
      *    DISPLAYS DE DEPURACAO USADOS NOS TESTES DE INTEGRACAO
      *    DO CHAMADO 5290 (NAO REMOVIDA POR PODER SER PRECISA DE
      *    NOVO EM PROXIMOS TESTES).
       01  LK-USRVAL-RASTRO REDEFINES LK-USRVAL-AREA.
           05  FILLER              PIC X(01).
           05  FILLER              PIC X(13).
           05  FILLER              PIC X(13).
           05  FILLER              PIC 9(06).
           05  FILLER              PIC X(01).

       PROCEDURE DIVISION USING TABELAS-AREA LK-USR-ID
                                 LK-USRVAL-AREA.

       0000-CONTROLE.
           MOVE 'N' TO UV-ACHOU.
           MOVE SPACES TO UV-ROLE.
           MOVE SPACES TO UV-PHONE.
           MOVE 0 TO UV-WORK-ID.
           MOVE 'N' TO UV-E-DONO. #TAG:RC5290#
           PERFORM 0900-BUSCA-USUARIO THRU 0900-EXIT.
           IF USR-ENCONTRADO
              MOVE 'S'            TO UV-ACHOU
              MOVE UT-ROLE (WS-MID)     TO UV-ROLE
              MOVE UT-PHONE (WS-MID)    TO UV-PHONE
              MOVE UT-WORK-ID (WS-MID)  TO UV-WORK-ID
              IF UT-ROLE (WS-MID) = 'PROPIETARIO' #TAG:RC5290#
                 MOVE 'S' TO UV-E-DONO. #TAG:RC5290#
           GOBACK.

      *    BUSCA BINARIA DE USUARIO POR ID - A TABELA DE USUARIOS
      *    VEM ORDENADA POR USR-ID (USERFILE E SEQUENCIAL POR CHAVE).
       0900-BUSCA-USUARIO.
           SET WS-ACHOU TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-USER-COUNT TO WS-HI.
       0900-LACO-BUSCA.
           IF WS-LO > WS-HI OR USR-ENCONTRADO
              GO TO 0900-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF UT-ID (WS-MID) = LK-USR-ID
              SET USR-ENCONTRADO TO TRUE
           ELSE IF UT-ID (WS-MID) < LK-USR-ID
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0900-LACO-BUSCA.
       0900-EXIT.
           EXIT.

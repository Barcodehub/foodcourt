      *****************************************************************
      *    COPY RSTREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DO MESTRE DE RESTAURANTES DA PLAZOLETA (RESTFILE)   *
      *    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    FAB  02/06/97  ACRESCENTADO RST-OWNER-ID (DONO DO PROPRIET.*
      *    WPS  10/11/09  CHAMADO 6231 - REGISTRO TEM 166 POSICOES -  *
      *                   RECORD CONTAINS DO FD (PLAZBAT) CORRIGIDO. *
      *****************************************************************
       01  RESTAURANT-REC.
           05  RST-ID              PIC 9(06).
           05  RST-NAME            PIC X(30).
           05  RST-NIT             PIC X(20).
           05  RST-ADDRESS         PIC X(40).
           05  RST-PHONE           PIC X(13).
           05  RST-URL-LOGO        PIC X(50).
           05  RST-OWNER-ID        PIC 9(06).
           05  FILLER              PIC X(01).

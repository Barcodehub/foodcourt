      *****************************************************************
      *    COPY TABELAS                                               *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    TABELAS EM MEMORIA DOS MESTRES DA PLAZOLETA - CARREGADAS   *
      *    PELO PLAZBAT NO INICIO DO PROCESSAMENTO E PASSADAS POR     *
      *    LINKAGE A TODOS OS SUBPROGRAMAS. OS MESTRES FISICOS SAO    *
      *    SEQUENCIAIS - A PESQUISA POR ID E FEITA POR BUSCA BINARIA  *
      *    ESCRITA NA MAO (SEM O VERBO SEARCH).                       *
      *    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    FAB  02/06/97  ACRESCIDA A TABELA DE AUDITORIA P/ METRICAS *
      *    WPS  03/11/09  CHAMADO 6203 - PADRAO DE AUDITORIA (NIVEL 77)*
      *    WPS  10/11/09  CHAMADO 6231 - DT-PRICE VOLTOU A DISPLAY,   *
      *                   CONFORME O PADRAO DA CASA (NENHUM MESTRE    *
      *                   DESTA INSTALACAO USA CAMPO EMPACOTADO).     *
      *****************************************************************
      *    LIMITE MAXIMO DE RESTAURANTES CADASTRADOS - MESMA OCORRENCIA
      *    DE WS-REST-TABLE ABAIXO. NAO COMPOE REGISTRO, FICA FORA DE
      *    GRUPO (NIVEL 77 - CHAMADO 6203).
       77  WS-TAB-MAX-RESTAURANTES    PIC S9(05)  COMP VALUE 500.

       01  TABELAS-AREA.
           05  WS-REST-COUNT           PIC S9(05)  COMP.
           05  WS-REST-TABLE OCCURS 500 TIMES
                       INDEXED BY REST-IDX REST-IDX2.
               10  RT-ID                   PIC 9(06).
               10  RT-NAME                 PIC X(30).
               10  RT-NIT                  PIC X(20).
               10  RT-ADDRESS              PIC X(40).
               10  RT-PHONE                PIC X(13).
               10  RT-LOGO                 PIC X(50).
               10  RT-OWNER-ID             PIC 9(06).
               10  FILLER                  PIC X(01).

           05  WS-DISH-COUNT           PIC S9(05)  COMP.
           05  WS-DISH-TABLE OCCURS 2000 TIMES
                       INDEXED BY DISH-IDX DISH-IDX2.
               10  DT-ID                   PIC 9(06).
               10  DT-NAME                 PIC X(30).
               10  DT-PRICE                PIC 9(07).
               10  DT-DESCRIPTION          PIC X(50).
               10  DT-CATEGORY             PIC X(15).
               10  DT-ACTIVE               PIC X(01).
               10  DT-RESTAURANT-ID        PIC 9(06).
               10  FILLER                  PIC X(01).

           05  WS-USER-COUNT           PIC S9(05)  COMP.
           05  WS-USER-TABLE OCCURS 5000 TIMES
                       INDEXED BY USER-IDX USER-IDX2.
               10  UT-ID                   PIC 9(06).
               10  UT-NAME                 PIC X(20).
               10  UT-LAST-NAME            PIC X(20).
               10  UT-EMAIL                PIC X(40).
               10  UT-ROLE                 PIC X(13).
               10  UT-PHONE                PIC X(13).
               10  UT-WORK-ID              PIC 9(06).
               10  FILLER                  PIC X(01).

           05  WS-ORDER-COUNT          PIC S9(05)  COMP.
           05  WS-ORDER-TABLE OCCURS 5000 TIMES
                       INDEXED BY ORD-IDX ORD-IDX2.
               10  OT-ID                   PIC 9(06).
               10  OT-RESTAURANT-ID        PIC 9(06).
               10  OT-CLIENT-ID            PIC 9(06).
               10  OT-EMPLOYEE-ID          PIC 9(06).
               10  OT-STATUS               PIC X(10).
               10  OT-PIN                  PIC X(06).
               10  OT-CREATED-TS           PIC 9(12).
               10  FILLER                  PIC X(01).

           05  WS-AUDIT-COUNT          PIC S9(05)  COMP.
           05  WS-AUDIT-TABLE OCCURS 8000 TIMES
                       INDEXED BY AUD-IDX AUD-IDX2.
               10  AT-ORDER-ID             PIC 9(06).
               10  AT-RESTAURANT-ID        PIC 9(06).
               10  AT-CLIENT-ID            PIC 9(06).
               10  AT-EMPLOYEE-ID          PIC 9(06).
               10  AT-ACTION-TYPE          PIC X(16).
               10  AT-TS                   PIC 9(12).
               10  FILLER                  PIC X(01).
           05  FILLER                  PIC X(01).

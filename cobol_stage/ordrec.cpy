      *****************************************************************
      *    COPY ORDREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DO MESTRE DE PEDIDOS (ORDFILE)                     *
      *    JCK  22/04/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    ENZ  30/01/99  QUEBRA DO TIMESTAMP EM ANO/MES/DIA/HORA/MIN *
      *    WPS  10/11/09  CHAMADO 6231 - REGISTRO TEM 53 POSICOES -   *
      *                   RECORD CONTAINS DO FD (PLAZBAT) CORRIGIDO. *
      *****************************************************************
       01  ORDER-REC.
           05  ORD-ID              PIC 9(06).
           05  ORD-RESTAURANT-ID   PIC 9(06).
           05  ORD-CLIENT-ID       PIC 9(06).
           05  ORD-EMPLOYEE-ID     PIC 9(06).
           05  ORD-STATUS          PIC X(10).
               88  ORD-IS-PENDIENT     VALUE 'PENDIENT'.
               88  ORD-IS-IN-PREPARE   VALUE 'IN-PREPARE'.
               88  ORD-IS-READY        VALUE 'READY'.
               88  ORD-IS-DELIVERED    VALUE 'DELIVERED'.
               88  ORD-IS-CANCELLED    VALUE 'CANCELLED'.
           05  ORD-SECURITY-PIN    PIC X(06).
           05  ORD-CREATED-TS      PIC 9(12).
           05  ORD-CREATED-TS-R REDEFINES ORD-CREATED-TS.
               10  ORD-CRT-ANO         PIC 9(04).
               10  ORD-CRT-MES         PIC 9(02).
               10  ORD-CRT-DIA         PIC 9(02).
               10  ORD-CRT-HOR         PIC 9(02).
               10  ORD-CRT-MIN         PIC 9(02).
           05  FILLER              PIC X(01).

      *****************************************************************
      *    SISTEMAS DE COMPUTACAO                                     *
      *    PROGRAMA:  ORDPROC                                         *
      *    FINALIDADE:  SUBPROGRAMA DE CICLO DE VIDA DO PEDIDO DA     *
      *      PLAZOLETA - ATENDE CREORDER/ASSIGN/READY/DELIVER/CANCEL, *
      *      GERA O PIN DE SEGURANCA E O TEXTO DO SMS DE NOTIFICACAO, *
      *      E MONTA O REGISTRO DE AUDITORIA DE CADA TRANSICAO.       *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. ORDPROC-COB.
       AUTHOR. FABIO ALVES BARBOSA.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 14/02/96.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
      *-----------------------------------------------------------*
      *    HISTORICO DE ALTERACOES                                *
      *    VRS   DATA        RESP  DESCRICAO                      *
      *    1.0   14/02/96    FAB   IMPLANTACAO ORIGINAL - CRIACAO *
      *                            E CANCELAMENTO DE PEDIDOS.     *
      *    1.1   02/06/97    FAB   INCLUIDOS ASSIGN/READY/DELIVER *
      *                            E MONTAGEM DO REGISTRO DE      *
      *                            AUDITORIA.                     *
      *    1.2   30/01/99    JMK   INCLUIDA MONTAGEM DO SMS DE    *
      *                            PEDIDO PRONTO/CANCELADO.       *
      *    1.3   11/09/98    ENZ   PREPARACAO ANO 2000 - TIMESTAMP*
      *                            DE PEDIDO E TRANSACAO PASSADOS *
      *                            PARA AAAAMMDDHHMM (9(12)).     *
      *    1.4   17/08/00    ENZ   CORRIGIDA REGRA DE PEDIDO ATIVO*
      *                            UNICO POR CLIENTE (CHAMADO 4102)*
      *    1.5   05/03/02    RC01  CHAMADO 4471 - EXIGIDO TELEFONE*
      *                            DO CLIENTE ANTES DO READY.     *
      *    1.6   08/07/09    WPS   CHAMADO 6114 - ASSIGN E READY  *
      *                            SO CONFERIAM O RESTAURANTE DE  *
      *                            TRABALHO DO ATOR, SEM EXIGIR O *
      *                            PAPEL DE EMPLEADO (REGRA 22).  *
      *    1.7   03/11/09    WPS   CHAMADO 6203 - LK-MOTIVO       *
      *                            AMPLIADO DE 40 P/ 70 POSICOES  *
      *                            (MENSAGEM DE CANCELAMENTO EM   *
      *                            PREPARACION VINHA TRUNCADA E   *
      *                            SEM O TEXTO "Y NO PUEDE        *
      *                            CANCELARSE") E WS-PREV-STATUS/ *
      *                            WS-PEDIDO-ATIVO PROMOVIDOS A   *
      *                            NIVEL 77 CONFORME PADRAO DE    *
      *                            AUDITORIA.                     *
      *-----------------------------------------------------------*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-BUSCA-BINARIA.
           05  WS-LO               PIC S9(05)  COMP.
           05  WS-HI               PIC S9(05)  COMP.
           05  WS-MID              PIC S9(05)  COMP.
      *    CHAVES DE 6 DIGITOS (ORD-ID/RST-ID/USR-ID) - UMA CASA A
      *    MAIS QUE OS INDICES DE TABELA WS-LO/WS-HI/WS-MID.
           05  WS-IDX-ORD          PIC S9(06)  COMP VALUE 0.
           05  WS-IDX-REST         PIC S9(06)  COMP VALUE 0.
           05  WS-IDX-USR          PIC S9(06)  COMP VALUE 0.
           05  WS-IDX-CLI          PIC S9(06)  COMP VALUE 0.
           05  WS-ACHOU-ORD        PIC X(01) VALUE 'N'.
               88  ORD-ENCONTRADO      VALUE 'S'.
           05  WS-ACHOU-REST       PIC X(01) VALUE 'N'.
               88  REST-ENCONTRADO     VALUE 'S'.
           05  WS-ACHOU-USR        PIC X(01) VALUE 'N'.
               88  USR-ENCONTRADO      VALUE 'S'.

       01  WS-PIN-CALCULO.
           05  WS-PIN-BASE         PIC 9(08)  COMP.
           05  WS-PIN-RESTO        PIC 9(06)  COMP.
           05  WS-PIN-EDIT         PIC 9(06).
           05  FILLER              PIC X(01).

      *    CAMPOS AVULSOS DE CONTROLE DA TRANSICAO EM CURSO - NAO
      *    COMPOEM REGISTRO, FICAM FORA DE GRUPO (NIVEL 77).
       77  WS-PREV-STATUS          PIC X(10).
       77  WS-PEDIDO-ATIVO         PIC X(01) VALUE 'N'.
           88  CLIENTE-TEM-PEDIDO-ATIVO   VALUE 'S'.

       LINKAGE SECTION.
       COPY TABELAS.
       COPY TRNREC.
       01  LK-MODO                 PIC X(08).
           88  LK-MODO-CREATE          VALUE 'CREATE  '.
           88  LK-MODO-ASSIGN          VALUE 'ASSIGN  '.
           88  LK-MODO-READY           VALUE 'READY   '.
           88  LK-MODO-DELIVER         VALUE 'DELIVER '.
           88  LK-MODO-CANCEL          VALUE 'CANCEL  '.
       01  LK-RESULTADO            PIC X(08).
       01  LK-MOTIVO               PIC X(70).
       01  LK-PROX-ORD-ID          PIC S9(06)  COMP.
       COPY AUDREC.
       01  LK-GEROU-AUDITORIA      PIC X(01).
           88  LK-HOUVE-AUDIT          VALUE 'S'.
       COPY SMSREC.
       01  LK-GEROU-SMS            PIC X(01).
           88  LK-HOUVE-SMS            VALUE 'S'.

       PROCEDURE DIVISION USING TABELAS-AREA TRAN-REC
                                 LK-MODO
                                 LK-RESULTADO LK-MOTIVO
                                 LK-PROX-ORD-ID
                                 AUDIT-REC LK-GEROU-AUDITORIA
                                 SMS-REC LK-GEROU-SMS.

       0000-CONTROLE.
           MOVE SPACES TO LK-RESULTADO.
           MOVE SPACES TO LK-MOTIVO.
           MOVE 'N' TO LK-GEROU-AUDITORIA.
           MOVE 'N' TO LK-GEROU-SMS.
           MOVE SPACES TO AUDIT-REC.
           MOVE SPACES TO SMS-REC.
           IF LK-MODO-CREATE
              PERFORM 0100-PROCESSA-CREORDER THRU 0100-EXIT
           ELSE IF LK-MODO-ASSIGN
              PERFORM 0200-PROCESSA-ASSIGN THRU 0200-EXIT
           ELSE IF LK-MODO-READY
              PERFORM 0300-PROCESSA-READY THRU 0300-EXIT
           ELSE IF LK-MODO-DELIVER
              PERFORM 0400-PROCESSA-DELIVER THRU 0400-EXIT
           ELSE
              PERFORM 0500-PROCESSA-CANCEL THRU 0500-EXIT.
           GOBACK.

      *    REGRA 13 - UM CLIENTE SO PODE TER UM PEDIDO ATIVO (NEM
      *    ENTREGUE, NEM CANCELADO). REGRAS 14 E 15 - PEDIDO NASCE
      *    PENDIENT E RECEBE UM PIN DE 6 DIGITOS.
       0100-PROCESSA-CREORDER.
           MOVE TRN-KEY-ID TO WS-IDX-REST.
           PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
           IF NOT REST-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'RESTAURANTE NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0100-EXIT.
           MOVE 'N' TO WS-PEDIDO-ATIVO.
           MOVE 1 TO WS-MID.
       0100-LACO-ATIVO.
           IF WS-MID > WS-ORDER-COUNT
              GO TO 0100-FIM-LACO.
           IF OT-CLIENT-ID (WS-MID) = TRN-ACTOR-ID
              AND OT-STATUS (WS-MID) NOT = 'DELIVERED '
              AND OT-STATUS (WS-MID) NOT = 'CANCELLED '
                 MOVE 'S' TO WS-PEDIDO-ATIVO.
           ADD 1 TO WS-MID.
           GO TO 0100-LACO-ATIVO.
       0100-FIM-LACO.
           IF CLIENTE-TEM-PEDIDO-ATIVO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'CLIENTE JA POSSUI PEDIDO ATIVO' TO LK-MOTIVO
              GO TO 0100-EXIT.
           ADD 1 TO LK-PROX-ORD-ID.
           ADD 1 TO WS-ORDER-COUNT.
           PERFORM 0920-GERA-PIN THRU 0920-EXIT.
           MOVE LK-PROX-ORD-ID   TO OT-ID (WS-ORDER-COUNT).
           MOVE RT-ID (WS-IDX-REST)
                                TO OT-RESTAURANT-ID (WS-ORDER-COUNT).
           MOVE TRN-ACTOR-ID     TO OT-CLIENT-ID (WS-ORDER-COUNT).
           MOVE 0                TO OT-EMPLOYEE-ID (WS-ORDER-COUNT).
           MOVE 'PENDIENT  '     TO OT-STATUS (WS-ORDER-COUNT).
           MOVE WS-PIN-EDIT      TO OT-PIN (WS-ORDER-COUNT).
           MOVE TRN-TS           TO OT-CREATED-TS (WS-ORDER-COUNT).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
           MOVE LK-PROX-ORD-ID     TO AUD-ORDER-ID.
           MOVE RT-ID (WS-IDX-REST) TO AUD-RESTAURANT-ID.
           MOVE TRN-ACTOR-ID       TO AUD-CLIENT-ID.
           MOVE SPACES             TO AUD-PREV-STATUS.
           MOVE 'PENDIENT  '       TO AUD-NEW-STATUS.
           MOVE TRN-ACTOR-ID       TO AUD-CHANGED-BY.
           MOVE 'CLIENTE      '    TO AUD-CHANGED-ROLE.
           MOVE 'ORDER_CREATED   ' TO AUD-ACTION-TYPE.
           MOVE 0                  TO AUD-EMPLOYEE-ID.
           MOVE TRN-TS             TO AUD-TS.
           MOVE SPACES             TO AUD-NOTES.
           MOVE 'S' TO LK-GEROU-AUDITORIA.
       0100-EXIT.
           EXIT.

      *    REGRAS 16 E 17 - SO PENDIENT PODE SER ATRIBUIDO, E SOMENTE
      *    A UM EMPREGADO DO PROPRIO RESTAURANTE DO PEDIDO.
       0200-PROCESSA-ASSIGN.
           MOVE TRN-KEY-ID TO WS-IDX-ORD.
           PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
           IF NOT ORD-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0200-EXIT.
           MOVE TRN-ACTOR-ID TO WS-IDX-USR.
           PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
           IF NOT USR-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'USUARIO ATOR NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0200-EXIT.
      *    CHAMADO 6114 - PAPEL DE EMPLEADO E EXIGIDO EXPLICITAMENTE
      *    (REGRA 22), NAO BASTA O RESTAURANTE DE TRABALHO CONFERIR.
           IF UT-ROLE (WS-IDX-USR) NOT = 'EMPLEADO' #TAG:CH6114#
              MOVE 'REJECTED' TO LK-RESULTADO #TAG:CH6114#
              MOVE 'ATOR SEM PAPEL DE EMPLEADO' TO LK-MOTIVO #TAG:CH6114#
              GO TO 0200-EXIT. #TAG:CH6114#
           IF UT-WORK-ID (WS-IDX-USR) NOT =
                                   OT-RESTAURANT-ID (WS-IDX-ORD)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'EMPREGADO NAO PERTENCE AO RESTAURANTE' TO LK-MOTIVO
              GO TO 0200-EXIT.
           IF OT-STATUS (WS-IDX-ORD) NOT = 'PENDIENT  '
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ESTA PENDENTE' TO LK-MOTIVO
              GO TO 0200-EXIT.
           MOVE 'PENDIENT  '  TO WS-PREV-STATUS.
           MOVE TRN-ACTOR-ID  TO OT-EMPLOYEE-ID (WS-IDX-ORD).
           MOVE 'IN-PREPARE'  TO OT-STATUS (WS-IDX-ORD).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
           PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
       0200-EXIT.
           EXIT.

      *    REGRAS 18 - SO IN-PREPARE PODE FICAR PRONTO, E O CLIENTE
      *    PRECISA TER TELEFONE PARA RECEBER O SMS COM O PIN.
       0300-PROCESSA-READY.
           MOVE TRN-KEY-ID TO WS-IDX-ORD.
           PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
           IF NOT ORD-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0300-EXIT.
           MOVE TRN-ACTOR-ID TO WS-IDX-USR.
           PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
           IF NOT USR-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'USUARIO ATOR NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0300-EXIT.
      *    CHAMADO 6114 - PAPEL DE EMPLEADO E EXIGIDO EXPLICITAMENTE
      *    (REGRA 22), NAO BASTA O RESTAURANTE DE TRABALHO CONFERIR.
           IF UT-ROLE (WS-IDX-USR) NOT = 'EMPLEADO' #TAG:CH6114#
              MOVE 'REJECTED' TO LK-RESULTADO #TAG:CH6114#
              MOVE 'ATOR SEM PAPEL DE EMPLEADO' TO LK-MOTIVO #TAG:CH6114#
              GO TO 0300-EXIT. #TAG:CH6114#
           IF UT-WORK-ID (WS-IDX-USR) NOT =
                                   OT-RESTAURANT-ID (WS-IDX-ORD)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'EMPREGADO NAO PERTENCE AO RESTAURANTE' TO LK-MOTIVO
              GO TO 0300-EXIT.
           IF OT-STATUS (WS-IDX-ORD) NOT = 'IN-PREPARE'
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ESTA EM PREPARACAO' TO LK-MOTIVO
              GO TO 0300-EXIT.
           MOVE OT-CLIENT-ID (WS-IDX-ORD) TO WS-IDX-CLI.
           MOVE OT-CLIENT-ID (WS-IDX-ORD) TO WS-IDX-USR.
           PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
           IF NOT USR-ENCONTRADO OR UT-PHONE (WS-IDX-USR) = SPACES
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'CLIENTE SEM TELEFONE CADASTRADO' TO LK-MOTIVO
              GO TO 0300-EXIT.
           MOVE OT-RESTAURANT-ID (WS-IDX-ORD) TO WS-IDX-REST.
           PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
           MOVE 'IN-PREPARE' TO WS-PREV-STATUS.
           MOVE 'READY     ' TO OT-STATUS (WS-IDX-ORD).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
           PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
           MOVE UT-PHONE (WS-IDX-USR)     TO SMS-PHONE.
           MOVE OT-ID (WS-IDX-ORD)        TO SMS-ORDER-ID.
           MOVE RT-NAME (WS-IDX-REST)     TO SMS-RESTAURANT-NAME.
           MOVE OT-PIN (WS-IDX-ORD)       TO SMS-PIN.
           STRING 'Hola ' DELIMITED BY SIZE
                  UT-NAME (WS-IDX-CLI) DELIMITED BY SPACE
                  ', tu pedido esta listo para ser recogido en '
                                          DELIMITED BY SIZE
                  RT-NAME (WS-IDX-REST) DELIMITED BY SPACE
                  '. Tu PIN de seguridad es: ' DELIMITED BY SIZE
                  OT-PIN (WS-IDX-ORD)     DELIMITED BY SIZE
                  INTO SMS-MESSAGE.
           MOVE 'S' TO LK-GEROU-SMS.
       0300-EXIT.
           EXIT.

      *    REGRA 19 - SO O EMPREGADO ATRIBUIDO PODE ENTREGAR, E SOMENTE
      *    A PARTIR DE READY, COM O PIN CORRETO.
       0400-PROCESSA-DELIVER.
           IF TRD-DLV-PIN = SPACES
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PIN NAO INFORMADO' TO LK-MOTIVO
              GO TO 0400-EXIT.
           MOVE TRN-KEY-ID TO WS-IDX-ORD.
           PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
           IF NOT ORD-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0400-EXIT.
           IF TRN-ACTOR-ID NOT = OT-EMPLOYEE-ID (WS-IDX-ORD)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'ATOR NAO E O EMPREGADO ATRIBUIDO' TO LK-MOTIVO
              GO TO 0400-EXIT.
           IF OT-STATUS (WS-IDX-ORD) NOT = 'READY     '
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ESTA PRONTO' TO LK-MOTIVO
              GO TO 0400-EXIT.
           IF TRD-DLV-PIN NOT = OT-PIN (WS-IDX-ORD)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PIN INFORMADO NAO CONFERE' TO LK-MOTIVO
              GO TO 0400-EXIT.
           MOVE 'READY     ' TO WS-PREV-STATUS.
           MOVE 'DELIVERED ' TO OT-STATUS (WS-IDX-ORD).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
           PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
       0400-EXIT.
           EXIT.

      *    REGRA 20 - SO O PROPRIO CLIENTE PODE CANCELAR, E SOMENTE
      *    ENQUANTO O PEDIDO ESTIVER PENDIENT.
       0500-PROCESSA-CANCEL.
           MOVE TRN-KEY-ID TO WS-IDX-ORD.
           PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
           IF NOT ORD-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0500-EXIT.
           IF TRN-ACTOR-ID NOT = OT-CLIENT-ID (WS-IDX-ORD)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'ATOR NAO E O CLIENTE DO PEDIDO' TO LK-MOTIVO
              GO TO 0500-EXIT.
           IF OT-STATUS (WS-IDX-ORD) NOT = 'PENDIENT  '
              MOVE 'REJECTED' TO LK-RESULTADO
      *       CHAMADO 6203 - MENSAGEM COMPLETA (VINHA TRUNCADA PELOS
      *       ANTIGOS 40 BYTES DE LK-MOTIVO, PERDENDO O TRECHO FINAL).
              MOVE 'LO SENTIMOS, TU PEDIDO YA ESTA EN PREPARACION Y
      -           ' NO PUEDE CANCELARSE'
                                          TO LK-MOTIVO
              GO TO 0500-EXIT.
           MOVE 'PENDIENT  ' TO WS-PREV-STATUS.
           MOVE 'CANCELLED ' TO OT-STATUS (WS-IDX-ORD).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
           PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
           MOVE OT-RESTAURANT-ID (WS-IDX-ORD) TO WS-IDX-REST.
           PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
           MOVE TRN-ACTOR-ID TO WS-IDX-USR.
           PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
           MOVE UT-PHONE (WS-IDX-USR)  TO SMS-PHONE.
           MOVE OT-ID (WS-IDX-ORD)     TO SMS-ORDER-ID.
           MOVE RT-NAME (WS-IDX-REST)  TO SMS-RESTAURANT-NAME.
           MOVE SPACES                 TO SMS-PIN.
           STRING 'Hola ' DELIMITED BY SIZE
                  UT-NAME (WS-IDX-USR) DELIMITED BY SPACE
                  ', tu pedido en ' DELIMITED BY SIZE
                  RT-NAME (WS-IDX-REST) DELIMITED BY SPACE
                  ' ha sido cancelado exitosamente.' DELIMITED BY SIZE
                  INTO SMS-MESSAGE.
           MOVE 'S' TO LK-GEROU-SMS.
       0500-EXIT.
           EXIT.

       0900-BUSCA-PEDIDO.
           SET WS-ACHOU-ORD TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-ORDER-COUNT TO WS-HI.
       0900-LACO-BUSCA.
           IF WS-LO > WS-HI OR ORD-ENCONTRADO
              GO TO 0900-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF OT-ID (WS-MID) = WS-IDX-ORD
              SET ORD-ENCONTRADO TO TRUE
              MOVE WS-MID TO WS-IDX-ORD
           ELSE IF OT-ID (WS-MID) < WS-IDX-ORD
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0900-LACO-BUSCA.
       0900-EXIT.
           EXIT.

       0910-BUSCA-RESTAURANTE.
           SET WS-ACHOU-REST TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-REST-COUNT TO WS-HI.
       0910-LACO-BUSCA.
           IF WS-LO > WS-HI OR REST-ENCONTRADO
              GO TO 0910-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF RT-ID (WS-MID) = WS-IDX-REST
              SET REST-ENCONTRADO TO TRUE
              MOVE WS-MID TO WS-IDX-REST
           ELSE IF RT-ID (WS-MID) < WS-IDX-REST
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0910-LACO-BUSCA.
       0910-EXIT.
           EXIT.

      *    O SISTEMA ORIGINAL USA UM GERADOR ALEATORIO SEGURO; NA
      *    RECONVERSAO PARA BATCH O PIN E DERIVADO DE FORMA
      *    DETERMINISTICA DO ID DO PEDIDO E DO TIMESTAMP DA TRANSACAO
      *    (QUALQUER VALOR DE 6 DIGITOS ATENDE A REGRA 15).
       0920-GERA-PIN.
           COMPUTE WS-PIN-BASE = (LK-PROX-ORD-ID * 7919) + TRN-TS.
           DIVIDE WS-PIN-BASE BY 900000 GIVING WS-MID
                                        REMAINDER WS-PIN-RESTO.
           COMPUTE WS-PIN-EDIT = WS-PIN-RESTO + 100000.
       0920-EXIT.
           EXIT.

       0930-BUSCA-USUARIO.
           SET WS-ACHOU-USR TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-USER-COUNT TO WS-HI.
       0930-LACO-BUSCA.
           IF WS-LO > WS-HI OR USR-ENCONTRADO
              GO TO 0930-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF UT-ID (WS-MID) = WS-IDX-USR
              SET USR-ENCONTRADO TO TRUE
              MOVE WS-MID TO WS-IDX-USR
           ELSE IF UT-ID (WS-MID) < WS-IDX-USR
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0930-LACO-BUSCA.
       0930-EXIT.
           EXIT.

      *    REGRA 21 - TODA TRANSICAO BEM SUCEDIDA GRAVA UM UNICO
      *    REGISTRO DE AUDITORIA (EXCETO A CRIACAO, JA MONTADA NO
      *    PARAGRAFO 0100).
       0940-MONTA-AUDITORIA.
           MOVE OT-ID (WS-IDX-ORD)            TO AUD-ORDER-ID.
           MOVE OT-RESTAURANT-ID (WS-IDX-ORD) TO AUD-RESTAURANT-ID.
           MOVE OT-CLIENT-ID (WS-IDX-ORD)     TO AUD-CLIENT-ID.
           MOVE WS-PREV-STATUS                TO AUD-PREV-STATUS.
           MOVE OT-STATUS (WS-IDX-ORD)        TO AUD-NEW-STATUS.
           MOVE TRN-ACTOR-ID                  TO AUD-CHANGED-BY.
           MOVE OT-EMPLOYEE-ID (WS-IDX-ORD)   TO AUD-EMPLOYEE-ID.
           MOVE TRN-TS                        TO AUD-TS.
           MOVE SPACES                        TO AUD-NOTES.
           IF LK-MODO-ASSIGN
              MOVE 'EMPLEADO     '     TO AUD-CHANGED-ROLE
              MOVE 'ASSIGNMENT      '  TO AUD-ACTION-TYPE
           ELSE IF LK-MODO-READY
              MOVE 'EMPLEADO     '     TO AUD-CHANGED-ROLE
              MOVE 'READY_FOR_PICKUP'  TO AUD-ACTION-TYPE
           ELSE IF LK-MODO-DELIVER
              MOVE 'EMPLEADO     '     TO AUD-CHANGED-ROLE
              MOVE 'DELIVERED       '  TO AUD-ACTION-TYPE
           ELSE
              MOVE 'CLIENTE      '     TO AUD-CHANGED-ROLE
              MOVE 'CANCELLATION    '  TO AUD-ACTION-TYPE.
           MOVE 'S' TO LK-GEROU-AUDITORIA.
       0940-EXIT.
           EXIT.

      *****************************************************************
      *    SISTEMAS DE COMPUTACAO                                     *
      *    PROGRAMA:  DISHMAIN                                        *
      *    FINALIDADE:  SUBPROGRAMA DE CADASTRO DE PRATOS DA PLAZOLETA*
      *      - ATENDE AS TRANSACOES CREDISH, UPDDISH E TGLDISH,       *
      *      VALIDANDO CATEGORIA, PRECO E AUTORIZACAO DO PROPRIETARIO.*
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. DISHMAIN-COB.
       AUTHOR. JORGE CARLOS KOIKE.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 09/11/94.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
      *-----------------------------------------------------------*
      *    HISTORICO DE ALTERACOES                                *
      *    VRS   DATA        RESP  DESCRICAO                      *
      *    1.0   09/11/94    JCK   IMPLANTACAO ORIGINAL - CRIACAO *
      *                            DE PRATOS.                     *
      *    1.1   20/07/95    JMK   INCLUIDA ATUALIZACAO PARCIAL DE*
      *                            PRECO/DESCRICAO (UPDDISH).     *
      *    1.2   14/02/96    FAB   INCLUIDO TGLDISH (INVERTE ATIVO*
      *                            /INATIVO).                     *
      *    1.3   11/09/98    ENZ   PREPARACAO ANO 2000 - SEM CAMPO*
      *                            DE DATA NESTE MODULO.          *
      *    1.4   19/11/04    RC01  CHAMADO 5290 - CATEGORIA EM    *
      *                            BRANCO PASSOU A SER REJEITADA  *
      *                            EM VEZ DE ACEITA COMO VAZIA.   *
      *    1.5   03/11/09    WPS   CHAMADO 6203 - LK-MOTIVO       *
      *                            AMPLIADO DE 40 P/ 70 POSICOES  *
      *                            E WS-IDX-CATEG/WS-CATEG-OK     *
      *                            PROMOVIDOS A NIVEL 77 CONFORME *
      *                            PADRAO DE AUDITORIA.           *
      *-----------------------------------------------------------*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-BUSCA-BINARIA.
           05  WS-LO               PIC S9(05)  COMP.
           05  WS-HI               PIC S9(05)  COMP.
           05  WS-MID              PIC S9(05)  COMP.
      *    CHAVES DE 6 DIGITOS (RST-ID/DSH-ID) - UMA CASA A MAIS QUE
      *    OS INDICES DE TABELA WS-LO/WS-HI/WS-MID.
           05  WS-IDX-REST         PIC S9(06)  COMP VALUE 0.
           05  WS-IDX-DISH         PIC S9(06)  COMP VALUE 0.
           05  WS-ACHOU-REST       PIC X(01) VALUE 'N'.
               88  REST-ENCONTRADO     VALUE 'S'.
           05  WS-ACHOU-DISH       PIC X(01) VALUE 'N'.
               88  DISH-ENCONTRADO     VALUE 'S'.

       01  WS-CATEGORIAS-VALIDAS.
           05  FILLER PIC X(15) VALUE 'ENTRADAS       '.
           05  FILLER PIC X(15) VALUE 'PLATOS_FUERTES '.
           05  FILLER PIC X(15) VALUE 'SOPAS          '.
           05  FILLER PIC X(15) VALUE 'ENSALADAS      '.
           05  FILLER PIC X(15) VALUE 'BEBIDAS        '.
           05  FILLER PIC X(15) VALUE 'POSTRES        '.
           05  FILLER PIC X(15) VALUE 'ACOMPANAMIENTOS'.
           05  FILLER PIC X(15) VALUE 'COMIDA_RAPIDA  '.
       01  WS-CATEGORIAS-TABLE REDEFINES WS-CATEGORIAS-VALIDAS.
           05  WS-CATEG-ITEM       PIC X(15) OCCURS 8 TIMES.
      *    CONTADOR E INDICADOR AVULSOS DA VALIDACAO DE CATEGORIA -
      *    NAO COMPOEM REGISTRO, FICAM FORA DE GRUPO (NIVEL 77).
       77  WS-IDX-CATEG            PIC S9(03)  COMP.
       77  WS-CATEG-OK             PIC X(01) VALUE 'N'.
           88  CATEGORIA-VALIDA        VALUE 'S'.

       LINKAGE SECTION.
       COPY TABELAS.
       COPY TRNREC.
       01  LK-MODO                 PIC X(08).
           88  LK-MODO-CREATE          VALUE 'CREATE  '.
           88  LK-MODO-UPDATE          VALUE 'UPDATE  '.
           88  LK-MODO-TOGGLE          VALUE 'TOGGLE  '.
       01  LK-RESULTADO            PIC X(08).
       01  LK-MOTIVO               PIC X(70).
       01  LK-PROX-DISH-ID         PIC S9(06)  COMP.

       PROCEDURE DIVISION USING TABELAS-AREA TRAN-REC
                                 LK-MODO
                                 LK-RESULTADO LK-MOTIVO
                                 LK-PROX-DISH-ID.

       0000-CONTROLE.
           MOVE SPACES TO LK-RESULTADO.
           MOVE SPACES TO LK-MOTIVO.
           IF LK-MODO-CREATE
              PERFORM 0100-PROCESSA-CREDISH THRU 0100-EXIT
           ELSE IF LK-MODO-UPDATE
              PERFORM 0200-PROCESSA-UPDDISH THRU 0200-EXIT
           ELSE
              PERFORM 0300-PROCESSA-TGLDISH THRU 0300-EXIT.
           GOBACK.

      *    REGRAS 6,7,8,9,10 - RESTAURANTE DEVE EXISTIR, ATOR DEVE SER
      *    O DONO, CATEGORIA VALIDA, PRECO POSITIVO, ATIVO DEFAULT 'Y'.
       0100-PROCESSA-CREDISH.
           MOVE TRN-KEY-ID TO WS-IDX-REST.
           PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
           IF NOT REST-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'RESTAURANTE NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0100-EXIT.
           IF TRN-ACTOR-ID NOT = RT-OWNER-ID (WS-IDX-REST)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'ATOR NAO E O PROPRIETARIO DO RESTAURANTE'
                                        TO LK-MOTIVO
              GO TO 0100-EXIT.
           PERFORM 0920-VALIDA-CATEGORIA THRU 0920-EXIT.
           IF NOT CATEGORIA-VALIDA
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'CATEGORIA DE PRATO INVALIDA' TO LK-MOTIVO
              GO TO 0100-EXIT.
           IF TRD-DSH-PRICE NOT > 0
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PRECO DO PRATO DEVE SER MAIOR QUE ZERO'
                                        TO LK-MOTIVO
              GO TO 0100-EXIT.
           ADD 1 TO LK-PROX-DISH-ID.
           ADD 1 TO WS-DISH-COUNT.
           MOVE LK-PROX-DISH-ID   TO DT-ID (WS-DISH-COUNT).
           MOVE TRD-DSH-NAME      TO DT-NAME (WS-DISH-COUNT).
           MOVE TRD-DSH-PRICE     TO DT-PRICE (WS-DISH-COUNT).
           MOVE TRD-DSH-DESCRIPTION TO DT-DESCRIPTION (WS-DISH-COUNT).
           MOVE TRD-DSH-CATEGORY  TO DT-CATEGORY (WS-DISH-COUNT).
           IF TRD-DSH-ACTIVE = 'Y' OR TRD-DSH-ACTIVE = 'N'
              MOVE TRD-DSH-ACTIVE TO DT-ACTIVE (WS-DISH-COUNT)
           ELSE
              MOVE 'Y' TO DT-ACTIVE (WS-DISH-COUNT).
           MOVE WS-IDX-REST TO WS-MID.
           MOVE RT-ID (WS-MID) TO DT-RESTAURANT-ID (WS-DISH-COUNT).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
       0100-EXIT.
           EXIT.

      *    REGRA 11 - ATUALIZACAO PARCIAL: PRECO ZERO/BRANCO MANTEM O
      *    ANTERIOR, DESCRICAO EM BRANCO MANTEM A ANTERIOR.
       0200-PROCESSA-UPDDISH.
           MOVE TRN-KEY-ID TO WS-IDX-DISH.
           PERFORM 0930-BUSCA-PRATO THRU 0930-EXIT.
           IF NOT DISH-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PRATO NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0200-EXIT.
           MOVE DT-RESTAURANT-ID (WS-IDX-DISH) TO WS-IDX-REST.
           PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
           IF TRN-ACTOR-ID NOT = RT-OWNER-ID (WS-IDX-REST)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'ATOR NAO E O PROPRIETARIO DO RESTAURANTE'
                                        TO LK-MOTIVO
              GO TO 0200-EXIT.
           IF TRD-UPD-PRICE > 0
              MOVE TRD-UPD-PRICE TO DT-PRICE (WS-IDX-DISH).
           IF TRD-UPD-DESCRIPTION NOT = SPACES
              MOVE TRD-UPD-DESCRIPTION TO DT-DESCRIPTION (WS-IDX-DISH).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
       0200-EXIT.
           EXIT.

      *    REGRA 12 - TOGGLE INVERTE O FLAG ATIVO QUALQUER QUE SEJA O
      *    VALOR ATUAL.
       0300-PROCESSA-TGLDISH.
           MOVE TRN-KEY-ID TO WS-IDX-DISH.
           PERFORM 0930-BUSCA-PRATO THRU 0930-EXIT.
           IF NOT DISH-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PRATO NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0300-EXIT.
           MOVE DT-RESTAURANT-ID (WS-IDX-DISH) TO WS-IDX-REST.
           PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
           IF TRN-ACTOR-ID NOT = RT-OWNER-ID (WS-IDX-REST)
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'ATOR NAO E O PROPRIETARIO DO RESTAURANTE'
                                        TO LK-MOTIVO
              GO TO 0300-EXIT.
           IF DT-ACTIVE (WS-IDX-DISH) = 'Y'
              MOVE 'N' TO DT-ACTIVE (WS-IDX-DISH)
           ELSE
              MOVE 'Y' TO DT-ACTIVE (WS-IDX-DISH).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
       0300-EXIT.
           EXIT.

       0910-BUSCA-RESTAURANTE.
           SET WS-ACHOU-REST TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-REST-COUNT TO WS-HI.
       0910-LACO-BUSCA.
           IF WS-LO > WS-HI OR REST-ENCONTRADO
              GO TO 0910-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF RT-ID (WS-MID) = WS-IDX-REST
              SET REST-ENCONTRADO TO TRUE
              MOVE WS-MID TO WS-IDX-REST
           ELSE IF RT-ID (WS-MID) < WS-IDX-REST
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0910-LACO-BUSCA.
       0910-EXIT.
           EXIT.

       0920-VALIDA-CATEGORIA. #TAG:RC5290#
           MOVE 'N' TO WS-CATEG-OK. #TAG:RC5290#
           MOVE 1 TO WS-IDX-CATEG.
       0920-LACO-CATEG.
           IF WS-IDX-CATEG > 8
              GO TO 0920-EXIT.
           IF TRD-DSH-CATEGORY = WS-CATEG-ITEM (WS-IDX-CATEG)
              MOVE 'S' TO WS-CATEG-OK.
           ADD 1 TO WS-IDX-CATEG.
           GO TO 0920-LACO-CATEG.
       0920-EXIT.
           EXIT.

       0930-BUSCA-PRATO.
           SET WS-ACHOU-DISH TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-DISH-COUNT TO WS-HI.
       0930-LACO-BUSCA.
           IF WS-LO > WS-HI OR DISH-ENCONTRADO
              GO TO 0930-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF DT-ID (WS-MID) = WS-IDX-DISH
              SET DISH-ENCONTRADO TO TRUE
              MOVE WS-MID TO WS-IDX-DISH
           ELSE IF DT-ID (WS-MID) < WS-IDX-DISH
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0930-LACO-BUSCA.
       0930-EXIT.
           EXIT.

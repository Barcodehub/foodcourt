      *****************************************************************
      *    SISTEMAS DE COMPUTACAO                                     *
      *    PROGRAMA:  METRICS                                         *
      *    FINALIDADE:  SUBPROGRAMA DE METRICAS DE DESEMPENHO DA      *
      *      PLAZOLETA - A PARTIR DA TABELA DE AUDITORIA EM MEMORIA,  *
      *      CALCULA A DURACAO DE CADA PEDIDO CONCLUIDO E A EFICIENCIA*
      *      DE CADA FUNCIONARIO, POR RESTAURANTE, E MONTA AS LINHAS  *
      *      DE IMPRESSAO QUE O PLAZBAT GRAVA NO RPTFILE.             *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. METRICS-COB.
       AUTHOR. JOAO MARCOS KRUGER.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 30/01/99.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
      *-----------------------------------------------------------*
      *    HISTORICO DE ALTERACOES                                *
      *    VRS   DATA        RESP  DESCRICAO                      *
      *    1.0   30/01/99    JMK   IMPLANTACAO ORIGINAL - DURACAO *
      *                            DE PEDIDOS E EFICIENCIA DE     *
      *                            FUNCIONARIOS.                  *
      *    1.1   17/08/00    ENZ   CORRIGIDA A ORDENACAO DA LISTA *
      *                            DE DURACAO (ERA CRESCENTE, TEM *
      *                            QUE SER DECRESCENTE).          *
      *    1.2   19/11/04    RC01  CHAMADO 5290 - MEDIANA DE      *
      *                            QUANTIDADE PAR DE PEDIDOS      *
      *                            CALCULADA ERRADA (SO PEGAVA UM *
      *                            DOS DOIS VALORES CENTRAIS).    *
      *    1.3   08/07/09    WPS   CHAMADO 6114 - MEDIANA DA      *
      *                            DURACAO DO RESTAURANTE (LDR-MED)*
      *                            TRUNCAVA A FRACAO ,50 QUANDO A  *
      *                            QUANTIDADE DE PEDIDOS ERA PAR - *
      *                            CALCULO PASSOU PARA CAMPO COM   *
      *                            DUAS CASAS DECIMAIS.            *
      *    1.4   03/11/09    WPS   CHAMADO 6203 - WS-SOMA-GERAL E  *
      *                            WS-TOTAL-GERAL PROMOVIDOS A     *
      *                            NIVEL 77 CONFORME PADRAO DE     *
      *                            AUDITORIA.                      *
      *    1.5   10/11/09    WPS   CHAMADO 6231 - 0800-CALCULA-    *
      *                            MINUTOS USAVA A CONVENCAO       *
      *                            COMERCIAL DE MES CHEIO (30/360),*
      *                            QUE PODIA DAR DURACAO NEGATIVA  *
      *                            NUM PEDIDO QUE ATRAVESSASSE     *
      *                            CERTAS VIRADAS DE MES. PASSOU A *
      *                            USAR O CALENDARIO REAL (NOVO    *
      *                            805-VERIFICA-BISSEXTO). O MINUTO*
      *                            CORRIDO FICOU BEM MAIOR (CONTADO*
      *                            DESDE O ANO 1) - WS-MINUTOS-A   *
      *                            FOI PARA S9(10) E O CALCULO EM  *
      *                            0200 GANHOU WS-MINUTOS-B PROPRIO*
      *                            PARA GUARDAR O INICIO (ANTES A  *
      *                            ROTINA REAPROVEITAVA WP-DURACAO,*
      *                            DE SO 5 DIGITOS, QUE ESTOURAVA).*
      *-----------------------------------------------------------*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *    TABELA DE PEDIDOS CONCLUIDOS DO RESTAURANTE EM PROCESSO -
      *    UMA LINHA POR PEDIDO COM AMBAS AS PONTAS (CRIACAO E
      *    ENTREGA/CANCELAMENTO) PRESENTES NA AUDITORIA (REGRA 27).
       01  WS-PEDIDOS-CALC.
           05  WS-PED-QTDE             PIC S9(05)  COMP VALUE 0.
           05  WS-PED-TABLE OCCURS 200 TIMES.
               10  WP-ORDER-ID             PIC 9(06).
               10  WP-CLIENT-ID            PIC 9(06).
               10  WP-EMPLOYEE-ID          PIC 9(06).
               10  WP-STATUS-FINAL         PIC X(10).
               10  WP-TS-INICIO            PIC 9(12).
               10  WP-TS-FIM               PIC 9(12).
               10  WP-DURACAO              PIC S9(05)  COMP.
               10  WP-TEM-INICIO           PIC X(01).
               10  WP-TEM-FIM              PIC X(01).
               10  FILLER                  PIC X(01).

       01  WS-FUNC-CALC.
           05  WS-FUNC-QTDE            PIC S9(05)  COMP VALUE 0.
           05  WS-FUNC-TABLE OCCURS 50 TIMES.
               10  WF-EMPLOYEE-ID          PIC 9(06).
               10  WF-COMPLETADOS          PIC S9(05)  COMP.
               10  WF-ENTREGUES            PIC S9(05)  COMP.
               10  WF-CANCELADOS           PIC S9(05)  COMP.
               10  WF-SOMA-DURACAO         PIC S9(07)  COMP.
               10  WF-MINIMO               PIC S9(05)  COMP.
               10  WF-MAXIMO               PIC S9(05)  COMP.
               10  WF-MEDIA                PIC S9(05)V99.
               10  WF-MEDIANA              PIC S9(05)V99.
               10  WF-DUR-LISTA OCCURS 200 TIMES
                                       PIC S9(05) COMP.

       01  WS-INDICES.
           05  WS-I                    PIC S9(05)  COMP.
           05  WS-J                    PIC S9(05)  COMP.
           05  WS-K                    PIC S9(05)  COMP.
           05  WS-TROCA                PIC S9(05)  COMP.
           05  WS-DIV-TMP              PIC S9(05)  COMP.
           05  WS-RESTO                PIC S9(05)  COMP.

      *    AREAS DE TROCA PARA OS BUBBLE SORTS - UMA POR TABELA, DO
      *    MESMO TAMANHO DA LINHA QUE CADA UMA CARREGA (A LINHA DE
      *    FUNCIONARIO E BEM MAIOR POR CAUSA DA LISTA DE DURACOES).
       01  WS-TROCA-PED-REC.
           05  FILLER                  PIC 9(06).
           05  FILLER                  PIC 9(06).
           05  FILLER                  PIC 9(06).
           05  FILLER                  PIC X(10).
           05  FILLER                  PIC 9(12).
           05  FILLER                  PIC 9(12).
           05  FILLER                  PIC S9(05)  COMP.
           05  FILLER                  PIC X(01).
           05  FILLER                  PIC X(01).
           05  FILLER                  PIC X(01).
       01  WS-TROCA-PED-CHAVE REDEFINES WS-TROCA-PED-REC
                                   PIC 9(06).

       01  WS-TROCA-FUNC-REC.
           05  FILLER                  PIC 9(06).
           05  FILLER                  PIC S9(05)  COMP.
           05  FILLER                  PIC S9(05)  COMP.
           05  FILLER                  PIC S9(05)  COMP.
           05  FILLER                  PIC S9(07)  COMP.
           05  FILLER                  PIC S9(05)  COMP.
           05  FILLER                  PIC S9(05)  COMP.
           05  FILLER                  PIC S9(05)V99.
           05  FILLER                  PIC S9(05)V99.
           05  FILLER                  PIC S9(05)  COMP
                                   OCCURS 200 TIMES.
       01  WS-TROCA-FUNC-CHAVE REDEFINES WS-TROCA-FUNC-REC
                                   PIC 9(06).

       01  WS-DATA-CALC.
           05  WS-TS-A                 PIC 9(12).
           05  WS-TS-A-R REDEFINES WS-TS-A.
               10  WS-TS-A-ANO         PIC 9(04).
               10  WS-TS-A-MES         PIC 9(02).
               10  WS-TS-A-DIA         PIC 9(02).
               10  WS-TS-A-HOR         PIC 9(02).
               10  WS-TS-A-MIN         PIC 9(02).
      *    CHAMADO 6231 - CAMPO AMPLIADO PARA S9(10): O CALENDARIO REAL
      *    (VER 0800) GERA MINUTO CORRIDO DESDE O ANO 1, BEM MAIOR DO
      *    QUE OS DIAS x 1440 DA VELHA CONVENCAO COMERCIAL 30/360.
           05  WS-MINUTOS-A            PIC S9(10)  COMP.
      *    CHAMADO 6231 - GUARDA O MINUTO CORRIDO DO INICIO ENQUANTO
      *    0800 E CHAMADO DE NOVO PARA O FIM - NUNCA USAR WP-DURACAO
      *    (SO 5 DIGITOS) PARA ISSO, SO CABE A DIFERENCA FINAL.
           05  WS-MINUTOS-B            PIC S9(10)  COMP.
      *    CHAMADO 6231 - CAMPOS AUXILIARES DO CALENDARIO REAL USADO
      *    PARA CONVERTER O TIMESTAMP EM MINUTOS CORRIDOS (VER 0800).
           05  WS-ANO-REF              PIC S9(05)  COMP.
           05  WS-DIAS-BISSEXTOS       PIC S9(05)  COMP.
           05  WS-DIAS-ANO             PIC S9(07)  COMP.
           05  WS-DIAS-TOTAL           PIC S9(07)  COMP.
           05  WS-BISSEXTO-ATUAL       PIC X(01) VALUE 'N'.
               88  WS-ANO-E-BISSEXTO       VALUE 'S'.
           05  WS-AUX-DIV              PIC S9(05)  COMP.
           05  WS-AUX-RESTO            PIC S9(05)  COMP.

      *    DIAS ACUMULADOS ANTES DE CADA MES (ANO NORMAL, 365 DIAS) -
      *    USADOS PARA MONTAR O DIA JULIANO DO TIMESTAMP EM 0800.
      *    O DIA 29/02 DO ANO BISSEXTO E SOMADO A PARTE (VER 0805).
       01  WS-DIAS-ACUM-MES-TAB.
           05  FILLER                  PIC 9(03) VALUE 000.
           05  FILLER                  PIC 9(03) VALUE 031.
           05  FILLER                  PIC 9(03) VALUE 059.
           05  FILLER                  PIC 9(03) VALUE 090.
           05  FILLER                  PIC 9(03) VALUE 120.
           05  FILLER                  PIC 9(03) VALUE 151.
           05  FILLER                  PIC 9(03) VALUE 181.
           05  FILLER                  PIC 9(03) VALUE 212.
           05  FILLER                  PIC 9(03) VALUE 243.
           05  FILLER                  PIC 9(03) VALUE 273.
           05  FILLER                  PIC 9(03) VALUE 304.
           05  FILLER                  PIC 9(03) VALUE 334.
       01  WS-DIAS-ACUM-MES REDEFINES WS-DIAS-ACUM-MES-TAB.
           05  WS-DAM                  PIC 9(03) OCCURS 12 TIMES.

      *    ACUMULADORES AVULSOS DE SOMA/CONTAGEM GERAL - REAPROVEITADOS
      *    A CADA CHAMADA DE 0300 E DE 0600, NAO COMPOEM REGISTRO,
      *    FICAM FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
       77  WS-SOMA-GERAL               PIC S9(07)  COMP.
       77  WS-TOTAL-GERAL              PIC S9(05)  COMP.
      *    CHAMADO 6114 - WS-K E CAMPO INTEIRO (INDICE DE LACO), NAO
      *    SERVE PARA GUARDAR A MEDIANA DE QUANTIDADE PAR, QUE PODE
      *    TER FRACAO ,50.
       01  WS-MED-CALC                 PIC S9(05)V99.
       01  WS-MELHOR-MEDIA             PIC S9(05)V99.
       01  WS-PIOR-MEDIA               PIC S9(05)V99.

       LINKAGE SECTION.
       COPY TABELAS.
       01  LK-REST-ID                  PIC 9(06).
       01  LK-LINHAS-METRICAS.
           05  LK-QTD-DUR              PIC S9(05)  COMP.
           05  LK-DUR-LINHAS OCCURS 200 TIMES.
               10  LK-DUR              PIC X(132).
           05  LK-DUR-SUMARIO          PIC X(132).
           05  LK-QTD-EFI              PIC S9(05)  COMP.
           05  LK-EFI-LINHAS OCCURS 50 TIMES.
               10  LK-EFI              PIC X(132).
           05  LK-EFI-SUMARIO          PIC X(132).
           05  FILLER                  PIC X(01).
       COPY RPTLIN.

       PROCEDURE DIVISION USING TABELAS-AREA LK-REST-ID
                                 LK-LINHAS-METRICAS.

       0000-CONTROLE.
           MOVE 0 TO LK-QTD-DUR WS-PED-QTDE.
           MOVE 0 TO LK-QTD-EFI WS-FUNC-QTDE.
           PERFORM 0100-LOCALIZA-PEDIDOS THRU 0100-EXIT.
           PERFORM 0200-ORDENA-PEDIDOS THRU 0200-EXIT.
           PERFORM 0300-MONTA-LINHAS-DURACAO THRU 0300-EXIT.
           PERFORM 0400-APURA-FUNCIONARIOS THRU 0400-EXIT.
           PERFORM 0500-ORDENA-FUNCIONARIOS THRU 0500-EXIT.
           PERFORM 0600-MONTA-LINHAS-EFICIENCIA THRU 0600-EXIT.
           GOBACK.

      *    REGRA 27 - SO ENTRAM NA METRICA PEDIDOS COM AS DUAS PONTAS
      *    NA AUDITORIA (ORDER_CREATED E DELIVERED/CANCELLATION),
      *    RESTRITOS AO RESTAURANTE RECEBIDO.
       0100-LOCALIZA-PEDIDOS.
           MOVE 1 TO WS-I.
       0100-LACO-A.
           IF WS-I > WS-AUDIT-COUNT
              GO TO 0100-FIM-A.
           IF AT-RESTAURANT-ID (WS-I) = LK-REST-ID
              PERFORM 0110-REGISTRA-PONTA THRU 0110-EXIT.
           ADD 1 TO WS-I.
           GO TO 0100-LACO-A.
       0100-FIM-A.
           MOVE 1 TO WS-K.
       0100-LACO-B.
           IF WS-K > WS-PED-QTDE
              GO TO 0100-EXIT.
           IF WP-TEM-INICIO (WS-K) NOT = 'S' OR
              WP-TEM-FIM (WS-K) NOT = 'S'
              PERFORM 0120-REMOVE-PEDIDO THRU 0120-EXIT
           ELSE
              ADD 1 TO WS-K.
           GO TO 0100-LACO-B.
       0100-EXIT.
           EXIT.

       0110-REGISTRA-PONTA.
           SET WS-K TO 0.
           MOVE 1 TO WS-J.
       0110-LACO.
           IF WS-J > WS-PED-QTDE
              GO TO 0110-FIM-LACO.
           IF WP-ORDER-ID (WS-J) = AT-ORDER-ID (WS-I)
              MOVE WS-J TO WS-K.
           ADD 1 TO WS-J.
           GO TO 0110-LACO.
       0110-FIM-LACO.
           IF WS-K = 0
              ADD 1 TO WS-PED-QTDE
              MOVE WS-PED-QTDE TO WS-K
              MOVE AT-ORDER-ID (WS-I)      TO WP-ORDER-ID (WS-K)
              MOVE AT-CLIENT-ID (WS-I)     TO WP-CLIENT-ID (WS-K)
              MOVE 'N' TO WP-TEM-INICIO (WS-K)
              MOVE 'N' TO WP-TEM-FIM (WS-K).
           IF AT-ACTION-TYPE (WS-I) = 'ORDER_CREATED   '
              MOVE AT-TS (WS-I) TO WP-TS-INICIO (WS-K)
              MOVE 'S' TO WP-TEM-INICIO (WS-K)
           ELSE
              IF AT-ACTION-TYPE (WS-I) = 'DELIVERED       ' OR
                 AT-ACTION-TYPE (WS-I) = 'CANCELLATION    '
                 MOVE AT-TS (WS-I)          TO WP-TS-FIM (WS-K)
                 MOVE AT-EMPLOYEE-ID (WS-I) TO WP-EMPLOYEE-ID (WS-K)
                 MOVE 'S' TO WP-TEM-FIM (WS-K)
                 IF AT-ACTION-TYPE (WS-I) = 'DELIVERED       '
                    MOVE 'DELIVERED ' TO WP-STATUS-FINAL (WS-K)
                 ELSE
                    MOVE 'CANCELLED ' TO WP-STATUS-FINAL (WS-K)
                 END-IF
              END-IF
           END-IF.
       0110-EXIT.
           EXIT.

       0120-REMOVE-PEDIDO.
           MOVE WS-K TO WS-J.
       0120-LACO.
           IF WS-J >= WS-PED-QTDE
              GO TO 0120-FIM-LACO.
           MOVE WS-PED-TABLE (WS-J + 1) TO WS-PED-TABLE (WS-J).
           ADD 1 TO WS-J.
           GO TO 0120-LACO.
       0120-FIM-LACO.
           SUBTRACT 1 FROM WS-PED-QTDE.
       0120-EXIT.
           EXIT.

      *    CALCULA A DURACAO EM MINUTOS DE CADA PEDIDO ACHADO E ORDENA
      *    A LISTA (BUBBLE SORT DESCENDENTE POR DURACAO - REGRA 26).
       0200-ORDENA-PEDIDOS.
           MOVE 1 TO WS-K.
       0200-LACO-DUR.
           IF WS-K > WS-PED-QTDE
              GO TO 0200-FIM-DUR.
           MOVE WP-TS-INICIO (WS-K) TO WS-TS-A.
           PERFORM 0800-CALCULA-MINUTOS THRU 0800-EXIT.
           MOVE WS-MINUTOS-A TO WS-MINUTOS-B.
           MOVE WP-TS-FIM (WS-K) TO WS-TS-A.
           PERFORM 0800-CALCULA-MINUTOS THRU 0800-EXIT.
           SUBTRACT WS-MINUTOS-B FROM WS-MINUTOS-A
                                   GIVING WP-DURACAO (WS-K).
           ADD 1 TO WS-K.
           GO TO 0200-LACO-DUR.
       0200-FIM-DUR.
           IF WS-PED-QTDE > 1
              MOVE 1 TO WS-I
              PERFORM 0210-LACO-EXTERNO THRU 0210-EXIT.
       0200-EXIT.
           EXIT.

       0210-LACO-EXTERNO.
           IF WS-I >= WS-PED-QTDE
              GO TO 0210-EXIT.
           MOVE 1 TO WS-J.
           PERFORM 0220-LACO-INTERNO THRU 0220-EXIT.
           ADD 1 TO WS-I.
           GO TO 0210-LACO-EXTERNO.
       0210-EXIT.
           EXIT.

       0220-LACO-INTERNO.
           IF WS-J > WS-PED-QTDE - WS-I
              GO TO 0220-EXIT.
           IF WP-DURACAO (WS-J) < WP-DURACAO (WS-J + 1)
              MOVE WS-PED-TABLE (WS-J)     TO WS-TROCA-PED-REC
              MOVE WS-PED-TABLE (WS-J + 1) TO WS-PED-TABLE (WS-J)
              MOVE WS-TROCA-PED-REC        TO WS-PED-TABLE (WS-J + 1).
           ADD 1 TO WS-J.
           GO TO 0220-LACO-INTERNO.
       0220-EXIT.
           EXIT.

       0300-MONTA-LINHAS-DURACAO.
           MOVE 0 TO WS-SOMA-GERAL WS-TOTAL-GERAL.
           MOVE 1 TO WS-K.
       0300-LACO.
           IF WS-K > WS-PED-QTDE
              GO TO 0300-FIM-LACO.
           ADD 1 TO LK-QTD-DUR.
           MOVE SPACES TO WS-LIN-DUR.
           MOVE WP-ORDER-ID (WS-K)    TO LDU-ORDER.
           MOVE WP-CLIENT-ID (WS-K)   TO LDU-CLIENT.
           MOVE WP-EMPLOYEE-ID (WS-K) TO LDU-EMPLOYEE.
           MOVE WP-STATUS-FINAL (WS-K) TO LDU-STATUS.
           MOVE WP-DURACAO (WS-K)     TO LDU-DURATION.
           MOVE WS-LIN-DUR TO LK-DUR (LK-QTD-DUR).
           ADD WP-DURACAO (WS-K) TO WS-SOMA-GERAL.
           ADD 1 TO WS-TOTAL-GERAL.
           ADD 1 TO WS-K.
           GO TO 0300-LACO.
       0300-FIM-LACO.
           MOVE SPACES TO LK-DUR-SUMARIO.
           IF WS-TOTAL-GERAL = 0
              GO TO 0300-EXIT.
           MOVE SPACES TO WS-LIN-DUR-SUM.
           MOVE WS-TOTAL-GERAL TO LDR-TOTAL.
           COMPUTE LDR-AVG ROUNDED = WS-SOMA-GERAL / WS-TOTAL-GERAL.
           MOVE WP-DURACAO (WS-PED-QTDE) TO LDR-MIN.
           MOVE WP-DURACAO (1) TO LDR-MAX.
           PERFORM 0810-CALCULA-MEDIANA THRU 0810-EXIT.
           MOVE WS-MED-CALC TO LDR-MED.
           MOVE 0 TO WS-I WS-J.
           MOVE 1 TO WS-K.
       0300-LACO-CONTA.
           IF WS-K > WS-PED-QTDE
              GO TO 0300-FIM-CONTA.
           IF WP-STATUS-FINAL (WS-K) = 'DELIVERED '
              ADD 1 TO WS-I
           ELSE
              ADD 1 TO WS-J.
           ADD 1 TO WS-K.
           GO TO 0300-LACO-CONTA.
       0300-FIM-CONTA.
           MOVE WS-I TO LDR-DELIV.
           MOVE WS-J TO LDR-CANC.
           MOVE WS-LIN-DUR-SUM TO LK-DUR-SUMARIO.
       0300-EXIT.
           EXIT.

      *    APURA, POR FUNCIONARIO (EXCETO O 0 = NENHUM), OS PEDIDOS
      *    CONCLUIDOS QUE ELE ATENDEU.
       0400-APURA-FUNCIONARIOS.
           MOVE 1 TO WS-K.
       0400-LACO-A.
           IF WS-K > WS-PED-QTDE
              GO TO 0400-FIM-A.
           IF WP-EMPLOYEE-ID (WS-K) NOT = 0
              PERFORM 0410-ACUMULA-FUNCIONARIO THRU 0410-EXIT.
           ADD 1 TO WS-K.
           GO TO 0400-LACO-A.
       0400-FIM-A.
           MOVE 1 TO WS-I.
       0400-LACO-B.
           IF WS-I > WS-FUNC-QTDE
              GO TO 0400-EXIT.
           COMPUTE WF-MEDIA (WS-I) ROUNDED =
                   WF-SOMA-DURACAO (WS-I) / WF-COMPLETADOS (WS-I).
           PERFORM 0420-MEDIANA-FUNCIONARIO THRU 0420-EXIT.
           ADD 1 TO WS-I.
           GO TO 0400-LACO-B.
       0400-EXIT.
           EXIT.

       0410-ACUMULA-FUNCIONARIO.
           SET WS-I TO 0.
           MOVE 1 TO WS-J.
       0410-LACO.
           IF WS-J > WS-FUNC-QTDE
              GO TO 0410-FIM-LACO.
           IF WF-EMPLOYEE-ID (WS-J) = WP-EMPLOYEE-ID (WS-K)
              MOVE WS-J TO WS-I.
           ADD 1 TO WS-J.
           GO TO 0410-LACO.
       0410-FIM-LACO.
           IF WS-I = 0
              ADD 1 TO WS-FUNC-QTDE
              MOVE WS-FUNC-QTDE TO WS-I
              MOVE WP-EMPLOYEE-ID (WS-K) TO WF-EMPLOYEE-ID (WS-I)
              MOVE 0 TO WF-COMPLETADOS (WS-I)
              MOVE 0 TO WF-ENTREGUES (WS-I)
              MOVE 0 TO WF-CANCELADOS (WS-I)
              MOVE 0 TO WF-SOMA-DURACAO (WS-I)
              MOVE 99999 TO WF-MINIMO (WS-I)
              MOVE 0 TO WF-MAXIMO (WS-I).
           ADD 1 TO WF-COMPLETADOS (WS-I).
           ADD WP-DURACAO (WS-K) TO WF-SOMA-DURACAO (WS-I).
           IF WP-DURACAO (WS-K) < WF-MINIMO (WS-I)
              MOVE WP-DURACAO (WS-K) TO WF-MINIMO (WS-I).
           IF WP-DURACAO (WS-K) > WF-MAXIMO (WS-I)
              MOVE WP-DURACAO (WS-K) TO WF-MAXIMO (WS-I).
           MOVE WP-DURACAO (WS-K) TO
                WF-DUR-LISTA (WS-I WF-COMPLETADOS (WS-I)).
           IF WP-STATUS-FINAL (WS-K) = 'DELIVERED '
              ADD 1 TO WF-ENTREGUES (WS-I)
           ELSE
              ADD 1 TO WF-CANCELADOS (WS-I).
       0410-EXIT.
           EXIT.

      *    ORDENA A LISTA DE DURACOES DO FUNCIONARIO (BUBBLE SORT
      *    ASCENDENTE) E TIRA A MEDIANA (CHAMADO 5290).
       0420-MEDIANA-FUNCIONARIO.
           IF WF-COMPLETADOS (WS-I) > 1
              MOVE 1 TO WS-J
              PERFORM 0421-LACO-EXTERNO THRU 0421-EXIT.
           DIVIDE WF-COMPLETADOS (WS-I) BY 2 GIVING WS-DIV-TMP
                                              REMAINDER WS-RESTO.
           IF WS-RESTO = 1
              COMPUTE WS-K = (WF-COMPLETADOS (WS-I) + 1) / 2
              MOVE WF-DUR-LISTA (WS-I WS-K) TO WF-MEDIANA (WS-I)
           ELSE
              COMPUTE WS-K = WF-COMPLETADOS (WS-I) / 2
              COMPUTE WF-MEDIANA (WS-I) ROUNDED =
                 (WF-DUR-LISTA (WS-I WS-K) +
                  WF-DUR-LISTA (WS-I (WS-K + 1))) / 2.
       0420-EXIT.
           EXIT.

       0421-LACO-EXTERNO.
           IF WS-J >= WF-COMPLETADOS (WS-I)
              GO TO 0421-EXIT.
           MOVE 1 TO WS-K.
           PERFORM 0422-LACO-INTERNO THRU 0422-EXIT.
           ADD 1 TO WS-J.
           GO TO 0421-LACO-EXTERNO.
       0421-EXIT.
           EXIT.

       0422-LACO-INTERNO.
           IF WS-K > WF-COMPLETADOS (WS-I) - WS-J
              GO TO 0422-EXIT.
           IF WF-DUR-LISTA (WS-I WS-K) > WF-DUR-LISTA (WS-I (WS-K + 1))
              MOVE WF-DUR-LISTA (WS-I WS-K) TO WS-TROCA
              MOVE WF-DUR-LISTA (WS-I (WS-K + 1))
                              TO WF-DUR-LISTA (WS-I WS-K)
              MOVE WS-TROCA TO WF-DUR-LISTA (WS-I (WS-K + 1)).
           ADD 1 TO WS-K.
           GO TO 0422-LACO-INTERNO.
       0422-EXIT.
           EXIT.

      *    REGRA 25 - RANQUEIA POR MEDIA ASCENDENTE (RANK 1 = MAIS
      *    EFICIENTE) - BUBBLE SORT.
       0500-ORDENA-FUNCIONARIOS.
           IF WS-FUNC-QTDE > 1
              MOVE 1 TO WS-I
              PERFORM 0510-LACO-EXTERNO THRU 0510-EXIT.
       0500-EXIT.
           EXIT.

       0510-LACO-EXTERNO.
           IF WS-I >= WS-FUNC-QTDE
              GO TO 0510-EXIT.
           MOVE 1 TO WS-J.
           PERFORM 0520-LACO-INTERNO THRU 0520-EXIT.
           ADD 1 TO WS-I.
           GO TO 0510-LACO-EXTERNO.
       0510-EXIT.
           EXIT.

       0520-LACO-INTERNO.
           IF WS-J > WS-FUNC-QTDE - WS-I
              GO TO 0520-EXIT.
           IF WF-MEDIA (WS-J) > WF-MEDIA (WS-J + 1)
              MOVE WS-FUNC-TABLE (WS-J)     TO WS-TROCA-FUNC-REC
              MOVE WS-FUNC-TABLE (WS-J + 1) TO WS-FUNC-TABLE (WS-J)
              MOVE WS-TROCA-FUNC-REC        TO WS-FUNC-TABLE (WS-J + 1).
           ADD 1 TO WS-J.
           GO TO 0520-LACO-INTERNO.
       0520-EXIT.
           EXIT.

       0600-MONTA-LINHAS-EFICIENCIA.
           MOVE 0 TO WS-SOMA-GERAL WS-TOTAL-GERAL.
           MOVE 99999.99 TO WS-MELHOR-MEDIA.
           MOVE 0 TO WS-PIOR-MEDIA.
           MOVE 1 TO WS-I.
       0600-LACO.
           IF WS-I > WS-FUNC-QTDE
              GO TO 0600-FIM-LACO.
           ADD 1 TO LK-QTD-EFI.
           MOVE SPACES TO WS-LIN-EFF.
           MOVE WS-I                    TO LEF-RANK.
           MOVE WF-EMPLOYEE-ID (WS-I)   TO LEF-EMPLOYEE.
           MOVE WF-COMPLETADOS (WS-I)   TO LEF-COMPLETED.
           MOVE WF-ENTREGUES (WS-I)     TO LEF-DELIVERED.
           MOVE WF-CANCELADOS (WS-I)    TO LEF-CANCELLED.
           MOVE WF-MEDIA (WS-I)         TO LEF-AVG.
           MOVE WF-MINIMO (WS-I)        TO LEF-MIN.
           MOVE WF-MAXIMO (WS-I)        TO LEF-MAX.
           MOVE WF-MEDIANA (WS-I)       TO LEF-MED.
           MOVE WS-LIN-EFF TO LK-EFI (LK-QTD-EFI).
           ADD WF-SOMA-DURACAO (WS-I) TO WS-SOMA-GERAL.
           ADD WF-COMPLETADOS (WS-I) TO WS-TOTAL-GERAL.
           IF WF-MEDIA (WS-I) < WS-MELHOR-MEDIA
              MOVE WF-MEDIA (WS-I) TO WS-MELHOR-MEDIA.
           IF WF-MEDIA (WS-I) > WS-PIOR-MEDIA
              MOVE WF-MEDIA (WS-I) TO WS-PIOR-MEDIA.
           ADD 1 TO WS-I.
           GO TO 0600-LACO.
       0600-FIM-LACO.
           MOVE SPACES TO LK-EFI-SUMARIO.
           IF WS-FUNC-QTDE = 0
              GO TO 0600-EXIT.
           MOVE SPACES TO WS-LIN-EFF-SUM.
           MOVE WS-FUNC-QTDE TO LES-QTDE.
           COMPUTE LES-AVG ROUNDED = WS-SOMA-GERAL / WS-TOTAL-GERAL.
           MOVE WS-MELHOR-MEDIA TO LES-BEST.
           MOVE WS-PIOR-MEDIA TO LES-WORST.
           MOVE WS-TOTAL-GERAL TO LES-TOTAL.
           MOVE WS-LIN-EFF-SUM TO LK-EFI-SUMARIO.
       0600-EXIT.
           EXIT.

      *    CONVERTE UM TIMESTAMP AAAAMMDDHHMM EM MINUTOS CORRIDOS.
      *    CHAMADO 6231 - A ANTIGA CONVENCAO COMERCIAL DE MES CHEIO
      *    (30/360) DAS ROTINAS DE JUROS DESTA CASA FOI ABANDONADA
      *    AQUI - ELA PODIA DAR DURACAO NEGATIVA QUANDO O PEDIDO
      *    ATRAVESSAVA CERTOS FINS DE MES (EX: 31/01 PARA 01/02).
      *    O CALCULO PASSOU A USAR O CALENDARIO REAL, EM DIAS
      *    CORRIDOS DESDE UMA EPOCA FIXA (VER 0805 PARA O ANO
      *    BISSEXTO).
       0800-CALCULA-MINUTOS.
           COMPUTE WS-ANO-REF = WS-TS-A-ANO - 1.
           DIVIDE WS-ANO-REF BY 4 GIVING WS-AUX-DIV
                                  REMAINDER WS-AUX-RESTO.
           MOVE WS-AUX-DIV TO WS-DIAS-BISSEXTOS.
           DIVIDE WS-ANO-REF BY 100 GIVING WS-AUX-DIV
                                    REMAINDER WS-AUX-RESTO.
           SUBTRACT WS-AUX-DIV FROM WS-DIAS-BISSEXTOS.
           DIVIDE WS-ANO-REF BY 400 GIVING WS-AUX-DIV
                                    REMAINDER WS-AUX-RESTO.
           ADD WS-AUX-DIV TO WS-DIAS-BISSEXTOS.
           COMPUTE WS-DIAS-ANO = (365 * WS-ANO-REF) + WS-DIAS-BISSEXTOS.
           PERFORM 0805-VERIFICA-BISSEXTO THRU 0805-EXIT.
           COMPUTE WS-DIAS-TOTAL = WS-DIAS-ANO + WS-DAM (WS-TS-A-MES)
                                       + (WS-TS-A-DIA - 1).
           IF WS-TS-A-MES > 2 AND WS-ANO-E-BISSEXTO
              ADD 1 TO WS-DIAS-TOTAL.
           COMPUTE WS-MINUTOS-A = (WS-DIAS-TOTAL * 1440)
                       + (WS-TS-A-HOR * 60) + WS-TS-A-MIN.
       0800-EXIT.
           EXIT.

      *    O ANO E BISSEXTO SE DIVISIVEL POR 400, OU DIVISIVEL POR 4
      *    E NAO DIVISIVEL POR 100 (REGRA GREGORIANA PADRAO).
       0805-VERIFICA-BISSEXTO.
           MOVE 'N' TO WS-BISSEXTO-ATUAL.
           DIVIDE WS-TS-A-ANO BY 400 GIVING WS-AUX-DIV
                                     REMAINDER WS-AUX-RESTO.
           IF WS-AUX-RESTO = 0
              MOVE 'S' TO WS-BISSEXTO-ATUAL
              GO TO 0805-EXIT.
           DIVIDE WS-TS-A-ANO BY 100 GIVING WS-AUX-DIV
                                     REMAINDER WS-AUX-RESTO.
           IF WS-AUX-RESTO = 0
              GO TO 0805-EXIT.
           DIVIDE WS-TS-A-ANO BY 4 GIVING WS-AUX-DIV
                                   REMAINDER WS-AUX-RESTO.
           IF WS-AUX-RESTO = 0
              MOVE 'S' TO WS-BISSEXTO-ATUAL.
       0805-EXIT.
           EXIT.

      *    CHAMADO 6114 - QUANTIDADE PAR MEDIA OS DOIS VALORES CENTRAIS
      *    EM WS-MED-CALC (DUAS CASAS DECIMAIS), NAO MAIS EM WS-K.
       0810-CALCULA-MEDIANA. #TAG:CH6114#
           DIVIDE WS-TOTAL-GERAL BY 2 GIVING WS-DIV-TMP
                                      REMAINDER WS-RESTO.
           IF WS-RESTO = 1
              COMPUTE WS-K = (WS-TOTAL-GERAL + 1) / 2
              MOVE WP-DURACAO (WS-K) TO WS-MED-CALC #TAG:CH6114#
           ELSE
              COMPUTE WS-J = WS-TOTAL-GERAL / 2
              COMPUTE WS-MED-CALC ROUNDED = #TAG:CH6114#
                 (WP-DURACAO (WS-J) + WP-DURACAO (WS-J + 1)) / 2
           END-IF.
       0810-EXIT.
           EXIT.

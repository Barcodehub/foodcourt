      *****************************************************************
      *    COPY AUDREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DA TRILHA DE AUDITORIA DE PEDIDOS (AUDFILE)         *
      *    ARQUIVO SO-DE-GRAVACAO - UM REGISTRO POR MUDANCA DE STATUS.*
      *    ENZ  30/01/99  QUEBRA DO TIMESTAMP EM ANO/MES/DIA/HORA/MIN *
      *    WPS  03/11/09  CHAMADO 6203 - PADRAO DE AUDITORIA (NIVEL 77)*
      *****************************************************************
      *    TAMANHO DO REGISTRO DE AUDITORIA - CONFERIDO NA GRAVACAO
      *    DO AUDFILE. NAO COMPOE REGISTRO, FICA FORA DE GRUPO
      *    (NIVEL 77 - CHAMADO 6203).
       77  WS-AUDREC-TAMANHO          PIC 9(03)  COMP VALUE 127.

       01  AUDIT-REC.
           05  AUD-ORDER-ID        PIC 9(06).
           05  AUD-RESTAURANT-ID   PIC 9(06).
           05  AUD-CLIENT-ID       PIC 9(06).
           05  AUD-PREV-STATUS     PIC X(10).
           05  AUD-NEW-STATUS      PIC X(10).
           05  AUD-CHANGED-BY      PIC 9(06).
           05  AUD-CHANGED-ROLE    PIC X(13).
           05  AUD-ACTION-TYPE     PIC X(16).
               88  AUD-IS-CREATED      VALUE 'ORDER_CREATED   '.
               88  AUD-IS-ASSIGNMENT   VALUE 'ASSIGNMENT      '.
               88  AUD-IS-READY        VALUE 'READY_FOR_PICKUP'.
               88  AUD-IS-DELIVERED    VALUE 'DELIVERED       '.
               88  AUD-IS-CANCELLATION VALUE 'CANCELLATION    '.
           05  AUD-EMPLOYEE-ID     PIC 9(06).
           05  AUD-TS              PIC 9(12).
           05  AUD-TS-R REDEFINES AUD-TS.
               10  AUD-TS-ANO          PIC 9(04).
               10  AUD-TS-MES          PIC 9(02).
               10  AUD-TS-DIA          PIC 9(02).
               10  AUD-TS-HOR          PIC 9(02).
               10  AUD-TS-MIN          PIC 9(02).
           05  AUD-NOTES           PIC X(30).
           05  FILLER              PIC X(06).

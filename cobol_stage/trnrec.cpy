      *****************************************************************
      *    COPY TRNREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DA TRANSACAO DE ENTRADA DA PLAZOLETA (TRANFILE)     *
      *    TRN-DATA E REDEFINIDO CONFORME O TRN-CODE - NEM TODO CODIGO*
      *    USA TODOS OS 120 BYTES DO PAYLOAD, O RESTO FICA EM BRANCO. *
      *    JCK  22/04/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    FAB  14/02/96  ACRESCIDOS OS PAYLOADS DE DELIVER E UPDDISH *
      *****************************************************************
       01  TRAN-REC.
           05  TRN-CODE            PIC X(08).
               88  TRN-IS-CREARST      VALUE 'CREARST '.
               88  TRN-IS-CREDISH      VALUE 'CREDISH '.
               88  TRN-IS-UPDDISH      VALUE 'UPDDISH '.
               88  TRN-IS-TGLDISH      VALUE 'TGLDISH '.
               88  TRN-IS-CREORDER     VALUE 'CREORDER'.
               88  TRN-IS-ASSIGN       VALUE 'ASSIGN  '.
               88  TRN-IS-READY        VALUE 'READY   '.
               88  TRN-IS-DELIVER      VALUE 'DELIVER '.
               88  TRN-IS-CANCEL       VALUE 'CANCEL  '.
           05  TRN-ACTOR-ID        PIC 9(06).
           05  TRN-KEY-ID          PIC 9(06).
           05  TRN-DATA            PIC X(120).
           05  TRN-DATA-CRERST REDEFINES TRN-DATA.
               10  TRD-RST-NAME        PIC X(30).
               10  TRD-RST-NIT         PIC X(20).
               10  TRD-RST-OWNER-ID    PIC 9(06).
               10  FILLER              PIC X(64).
           05  TRN-DATA-CREDISH REDEFINES TRN-DATA.
               10  TRD-DSH-NAME        PIC X(30).
               10  TRD-DSH-PRICE       PIC 9(07).
               10  TRD-DSH-DESCRIPTION PIC X(50).
               10  TRD-DSH-CATEGORY    PIC X(15).
               10  TRD-DSH-ACTIVE      PIC X(01).
               10  FILLER              PIC X(17).
           05  TRN-DATA-UPDDISH REDEFINES TRN-DATA.
               10  TRD-UPD-PRICE       PIC 9(07).
               10  TRD-UPD-DESCRIPTION PIC X(50).
               10  FILLER              PIC X(63).
           05  TRN-DATA-DELIVER REDEFINES TRN-DATA.
               10  TRD-DLV-PIN         PIC X(06).
               10  FILLER              PIC X(114).
           05  TRN-TS              PIC 9(12).
           05  TRN-TS-R REDEFINES TRN-TS.
               10  TRN-TS-ANO          PIC 9(04).
               10  TRN-TS-MES          PIC 9(02).
               10  TRN-TS-DIA          PIC 9(02).
               10  TRN-TS-HOR          PIC 9(02).
               10  TRN-TS-MIN          PIC 9(02).

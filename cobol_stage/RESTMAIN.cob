      *****************************************************************
      *    SISTEMAS DE COMPUTACAO                                     *
      *    PROGRAMA:  RESTMAIN                                        *
      *    FINALIDADE:  SUBPROGRAMA DE CADASTRO DE RESTAURANTES DA    *
      *      PLAZOLETA - VALIDA NOME/NIT/PROPRIETARIO DE UMA          *
      *      TRANSACAO CREARST E, SE VALIDA, ACRESCENTA O RESTAURANTE *
      *      NA TABELA EM MEMORIA RECEBIDA POR LINKAGE DO PLAZBAT.    *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. RESTMAIN-COB.
       AUTHOR. JORGE CARLOS KOIKE.
       INSTALLATION. SISTEMAS DE COMPUTACAO.
       DATE-WRITTEN. 22/04/93.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
      *-----------------------------------------------------------*
      *    HISTORICO DE ALTERACOES                                *
      *    VRS   DATA        RESP  DESCRICAO                      *
      *    1.0   22/04/93    JCK   IMPLANTACAO ORIGINAL.          *
      *    1.1   02/06/97    FAB   INCLUIDA VALIDACAO DE NIT      *
      *                            DUPLICADO CONTRA A TABELA.     *
      *    1.2   11/09/98    ENZ   AJUSTE ANO 2000 - NENHUM CAMPO *
      *                            DE DATA NESTE MODULO, REVISADO *
      *                            POR PRECAUCAO.                 *
      *    1.3   05/03/02    RC01  CHAMADO 4471 - EXIGIDO PAPEL   *
      *                            ADMINISTRADOR DO ATOR ANTES DE *
      *                            QUALQUER OUTRA VALIDACAO.      *
      *    1.4   03/11/09    WPS   CHAMADO 6203 - LK-MOTIVO       *
      *                            AMPLIADO DE 40 P/ 70 POSICOES  *
      *                            (MENSAGENS DE REJEICAO MAIS    *
      *                            LONGAS VINHAM TRUNCADAS) E     *
      *                            WS-POS-NOME PROMOVIDO A NIVEL  *
      *                            77 CONFORME PADRAO DE AUDITORIA*
      *-----------------------------------------------------------*

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-BUSCA-BINARIA.
           05  WS-LO               PIC S9(05)  COMP.
           05  WS-HI               PIC S9(05)  COMP.
           05  WS-MID              PIC S9(05)  COMP.
           05  WS-ACHOU-USR        PIC X(01) VALUE 'N'.
               88  USR-ENCONTRADO      VALUE 'S'.
      *    CHAVE DE 6 DIGITOS (USR-ID) - PRECISA DE UMA CASA A MAIS
      *    QUE OS INDICES DE TABELA WS-LO/WS-HI/WS-MID.
           05  WS-IDX-USR          PIC S9(06)  COMP VALUE 0.

      *    CONTADOR AVULSO DE VARREDURA DO NOME - NAO COMPOE REGISTRO,
      *    FICA FORA DE GRUPO (NIVEL 77).
       77  WS-POS-NOME             PIC S9(03)  COMP.

       01  WS-CHAVES-NOME.
           05  WS-SO-DIGITOS       PIC X(01) VALUE 'S'.
               88  NOME-SO-DIGITOS     VALUE 'S'.
           05  WS-ACHOU-NIT        PIC X(01) VALUE 'N'.
               88  NIT-DUPLICADO       VALUE 'S'.
           05  FILLER              PIC X(01).

       LINKAGE SECTION.
       COPY TABELAS.
       COPY TRNREC.
       01  LK-RESULTADO            PIC X(08).
       01  LK-MOTIVO               PIC X(70).
       01  LK-PROX-REST-ID         PIC S9(06)  COMP.

       PROCEDURE DIVISION USING TABELAS-AREA TRAN-REC
                                 LK-RESULTADO LK-MOTIVO
                                 LK-PROX-REST-ID.

       0000-CONTROLE.
           MOVE SPACES TO LK-RESULTADO.
           MOVE SPACES TO LK-MOTIVO.
           PERFORM 0100-VALIDA-ATOR THRU 0100-EXIT.
           IF LK-RESULTADO = SPACES
              PERFORM 0200-VALIDA-NOME THRU 0200-EXIT.
           IF LK-RESULTADO = SPACES
              PERFORM 0300-VALIDA-NIT THRU 0300-EXIT.
           IF LK-RESULTADO = SPACES
              PERFORM 0400-VALIDA-DONO THRU 0400-EXIT.
           IF LK-RESULTADO = SPACES
              PERFORM 0500-INCLUI-RESTAURANTE THRU 0500-EXIT.
           GOBACK.

      *    O ATOR DA TRANSACAO CREARST DEVE SER UM ADMINISTRADOR
      *    (REGRA 22 - PAPEIS POR TRANSACAO). ESTA VERIFICACAO VEM
      *    ANTES DE QUALQUER OUTRA POR EXIGENCIA DO CHAMADO 4471.
       0100-VALIDA-ATOR. #TAG:CH4471#
           MOVE TRN-ACTOR-ID TO WS-IDX-USR. #TAG:CH4471#
           PERFORM 0900-BUSCA-USUARIO THRU 0900-EXIT.
           IF NOT USR-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO #TAG:CH4471#
              MOVE 'USUARIO ATOR NAO ENCONTRADO' TO LK-MOTIVO
              GO TO 0100-EXIT.
           IF UT-ROLE (WS-IDX-USR) NOT = 'ADMINISTRADOR' #TAG:CH4471#
              MOVE 'REJECTED' TO LK-RESULTADO #TAG:CH4471#
              MOVE 'ATOR SEM PAPEL DE ADMINISTRADOR' TO LK-MOTIVO. #TAG:CH4471#
       0100-EXIT.
           EXIT.

      *    REGRAS 1 E 2 - NOME NAO PODE SER BRANCO NEM COMPOSTO
      *    SOMENTE DE DIGITOS.
       0200-VALIDA-NOME.
           IF TRD-RST-NAME = SPACES OR LOW-VALUES
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'NOME DO RESTAURANTE EM BRANCO' TO LK-MOTIVO
              GO TO 0200-EXIT.
           SET NOME-SO-DIGITOS TO TRUE.
           MOVE 1 TO WS-POS-NOME.
       0200-LACO-NOME.
           IF WS-POS-NOME > 30
              GO TO 0200-FIM-LACO.
           IF TRD-RST-NAME (WS-POS-NOME:1) NOT NUMERIC
              AND TRD-RST-NAME (WS-POS-NOME:1) NOT = SPACE
                 MOVE 'N' TO WS-SO-DIGITOS.
           ADD 1 TO WS-POS-NOME.
           GO TO 0200-LACO-NOME.
       0200-FIM-LACO.
           IF NOME-SO-DIGITOS
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'NOME DO RESTAURANTE SOMENTE DIGITOS' TO LK-MOTIVO.
       0200-EXIT.
           EXIT.

      *    REGRA 3 - NIT DEVE SER UNICO. A TABELA NAO ESTA ORDENADA
      *    POR NIT, ENTAO A BUSCA E SEQUENCIAL.
       0300-VALIDA-NIT.
           SET NIT-DUPLICADO TO FALSE MOVE 'N' TO WS-ACHOU-NIT.
           MOVE 1 TO WS-MID.
       0300-LACO-NIT.
           IF WS-MID > WS-REST-COUNT
              GO TO 0300-FIM-LACO.
           IF RT-NIT (WS-MID) = TRD-RST-NIT
              MOVE 'S' TO WS-ACHOU-NIT.
           ADD 1 TO WS-MID.
           GO TO 0300-LACO-NIT.
       0300-FIM-LACO.
           IF NIT-DUPLICADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'RESTAURANTE JA EXISTE - NIT DUPLICADO' TO LK-MOTIVO.
       0300-EXIT.
           EXIT.

      *    REGRAS 4 E 5 - O DONO PRECISA EXISTIR (VERIFICADO ANTES)
      *    E TER O PAPEL DE PROPIETARIO.
       0400-VALIDA-DONO.
           MOVE TRD-RST-OWNER-ID TO WS-IDX-USR.
           PERFORM 0900-BUSCA-USUARIO THRU 0900-EXIT.
           IF NOT USR-ENCONTRADO
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'PROPRIETARIO INFORMADO NAO EXISTE' TO LK-MOTIVO
              GO TO 0400-EXIT.
           IF UT-ROLE (WS-IDX-USR) NOT = 'PROPIETARIO'
              MOVE 'REJECTED' TO LK-RESULTADO
              MOVE 'USUARIO INFORMADO NAO E PROPIETARIO' TO LK-MOTIVO.
       0400-EXIT.
           EXIT.

       0500-INCLUI-RESTAURANTE.
           ADD 1 TO LK-PROX-REST-ID.
           ADD 1 TO WS-REST-COUNT.
           MOVE LK-PROX-REST-ID  TO RT-ID (WS-REST-COUNT).
           MOVE TRD-RST-NAME     TO RT-NAME (WS-REST-COUNT).
           MOVE TRD-RST-NIT      TO RT-NIT (WS-REST-COUNT).
           MOVE SPACES           TO RT-ADDRESS (WS-REST-COUNT).
           MOVE SPACES           TO RT-PHONE (WS-REST-COUNT).
           MOVE SPACES           TO RT-LOGO (WS-REST-COUNT).
           MOVE TRD-RST-OWNER-ID TO RT-OWNER-ID (WS-REST-COUNT).
           MOVE 'ACCEPTED' TO LK-RESULTADO.
       0500-EXIT.
           EXIT.

      *    BUSCA BINARIA DE USUARIO POR ID - A TABELA DE USUARIOS
      *    VEM ORDENADA POR USR-ID (USERFILE E SEQUENCIAL POR CHAVE).
       0900-BUSCA-USUARIO.
           SET WS-ACHOU-USR TO 'N'.
           MOVE 1 TO WS-LO.
           MOVE WS-USER-COUNT TO WS-HI.
       0900-LACO-BUSCA.
           IF WS-LO > WS-HI OR USR-ENCONTRADO
              GO TO 0900-EXIT.
           COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
           IF UT-ID (WS-MID) = WS-IDX-USR
              SET USR-ENCONTRADO TO TRUE
              MOVE WS-MID TO WS-IDX-USR
           ELSE IF UT-ID (WS-MID) < WS-IDX-USR
              COMPUTE WS-LO = WS-MID + 1
           ELSE
              COMPUTE WS-HI = WS-MID - 1.
           GO TO 0900-LACO-BUSCA.
       0900-EXIT.
           EXIT.

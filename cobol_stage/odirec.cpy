      *****************************************************************
      *    COPY ODIREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DO DETALHE DE PRATOS DO PEDIDO (ORDDISH)            *
      *    JCK  22/04/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    WPS  10/11/09  CHAMADO 6231 - REGISTRO TEM 16 POSICOES -   *
      *                   RECORD CONTAINS DO FD (PLAZBAT) CORRIGIDO. *
      *****************************************************************
       01  ORDER-DISH-REC.
           05  ODI-ORDER-ID        PIC 9(06).
           05  ODI-DISH-ID         PIC 9(06).
           05  ODI-QUANTITY        PIC 9(03).
           05  FILLER              PIC X(01).

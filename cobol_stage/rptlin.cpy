      *****************************************************************
      *    COPY RPTLIN                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LINHAS DE IMPRESSAO DO RPTFILE (IMAGEM DE 132 COLUNAS)     *
      *    SECAO 1 - DISPOSICAO DE TRANSACOES                         *
      *    SECAO 2 - METRICAS DE DURACAO DE PEDIDOS POR RESTAURANTE   *
      *    SECAO 3 - EFICIENCIA DE FUNCIONARIOS POR RESTAURANTE       *
      *    FAB  02/06/97  IMPLANTACAO ORIGINAL DAS LINHAS DE RELATORIO*
      *    JMK  30/01/99  ACRESCIDA A LINHA DE QUEBRA POR RESTAURANTE *
      *    WPS  03/11/09  CHAMADO 6203 - LD-REASON AMPLIADO DE 40 P/  *
      *                   70 POSICOES (FILLER DE WS-LIN-DISP REDUZIDO*
      *                   NA MESMA MEDIDA P/ MANTER OS 132 BYTES).   *
      *****************************************************************
      *    LARGURA FIXA DA IMAGEM DE IMPRESSAO DESTE COPY - CONFERIDA
      *    POR PROGRAMA NA CARGA DO RPTFILE. NAO COMPOE REGISTRO,
      *    FICA FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
       77  WS-RPTLIN-LARGURA          PIC 9(03)  COMP VALUE 132.

       01  WS-CABECALHO.
           05  FILLER              PIC X(20) VALUE
               'PLAZOLETA DE COMIDAS'.
           05  FILLER              PIC X(30) VALUE
               ' - PROCESSAMENTO DE PEDIDOS - '.
           05  FILLER              PIC X(06) VALUE 'PAG. '.
           05  CAB-PAGINA          PIC ZZZ9.
           05  FILLER              PIC X(72) VALUE SPACES.

       01  WS-QUEBRA-REST.
           05  FILLER              PIC X(22) VALUE
               'RESTAURANTE.........: '.
           05  QR-ID               PIC ZZZZZ9.
           05  FILLER              PIC X(102) VALUE SPACES.

       01  WS-LIN-DISP.
           05  LD-CODE             PIC X(08).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LD-ACTOR            PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LD-KEY              PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LD-STATUS           PIC X(08).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LD-REASON           PIC X(70).
           05  FILLER              PIC X(26) VALUE SPACES.

       01  WS-LIN-TOT.
           05  FILLER              PIC X(16) VALUE 'TRANSACOES LIDA'.
           05  FILLER              PIC X(02) VALUE ': '.
           05  LT-LIDAS            PIC ZZZZZ9.
           05  FILLER              PIC X(12) VALUE ' ACEITAS...:'.
           05  LT-ACEITAS          PIC ZZZZZ9.
           05  FILLER              PIC X(14) VALUE ' REJEITADAS..:'.
           05  LT-REJEITADAS       PIC ZZZZZ9.
           05  FILLER              PIC X(62) VALUE SPACES.

       01  WS-LIN-REST.
           05  LR-ID               PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LR-NAME             PIC X(30).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LR-NIT              PIC X(20).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LR-OWNER            PIC ZZZZZ9.
           05  FILLER              PIC X(64) VALUE SPACES.

       01  WS-LIN-DISH.
           05  LDS-ID              PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDS-NAME            PIC X(30).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDS-CATEGORY        PIC X(15).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDS-PRICE           PIC ZZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDS-ACTIVE          PIC X(01).
           05  FILLER              PIC X(65) VALUE SPACES.

       01  WS-LIN-DUR.
           05  LDU-ORDER           PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDU-CLIENT          PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDU-EMPLOYEE        PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDU-STATUS          PIC X(10).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LDU-DURATION        PIC ZZZZ9.
           05  FILLER              PIC X(91) VALUE SPACES.

       01  WS-LIN-DUR-SUM.
           05  FILLER              PIC X(10) VALUE 'TOTAL....:'.
           05  LDR-TOTAL           PIC ZZZZ9.
           05  FILLER              PIC X(09) VALUE ' MEDIA..:'.
           05  LDR-AVG             PIC ZZZZ9.99.
           05  FILLER              PIC X(09) VALUE ' MINIM.:'.
           05  LDR-MIN             PIC ZZZZ9.
           05  FILLER              PIC X(08) VALUE ' MAXI.:'.
           05  LDR-MAX             PIC ZZZZ9.
           05  FILLER              PIC X(09) VALUE ' MEDIAN.:'.
           05  LDR-MED             PIC ZZZZ9.99.
           05  FILLER              PIC X(10) VALUE ' ENTREG.:'.
           05  LDR-DELIV           PIC ZZZZ9.
           05  FILLER              PIC X(09) VALUE ' CANCEL.:'.
           05  LDR-CANC            PIC ZZZZ9.
           05  FILLER              PIC X(29) VALUE SPACES.

       01  WS-LIN-EFF.
           05  LEF-RANK            PIC ZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-EMPLOYEE        PIC ZZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-COMPLETED       PIC ZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-DELIVERED       PIC ZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-CANCELLED       PIC ZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-AVG             PIC ZZZZ9.99.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-MIN             PIC ZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-MAX             PIC ZZZZ9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  LEF-MED             PIC ZZZZ9.99.
           05  FILLER              PIC X(59) VALUE SPACES.

       01  WS-LIN-EFF-SUM.
           05  FILLER              PIC X(14) VALUE 'FUNCIONARIOS.:'.
           05  LES-QTDE            PIC ZZ9.
           05  FILLER              PIC X(14) VALUE ' MEDIA GERAL.:'.
           05  LES-AVG             PIC ZZZZ9.99.
           05  FILLER              PIC X(12) VALUE ' MELHOR MED.:'.
           05  LES-BEST            PIC ZZZZ9.99.
           05  FILLER              PIC X(12) VALUE ' PIOR MEDIA.:'.
           05  LES-WORST           PIC ZZZZ9.99.
           05  FILLER              PIC X(14) VALUE ' PEDIDOS PROC:'.
           05  LES-TOTAL           PIC ZZZZ9.
           05  FILLER              PIC X(27) VALUE SPACES.

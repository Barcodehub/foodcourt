      *****************************************************************
      *    COPY SMSREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DA NOTIFICACAO SMS AO CLIENTE (SMSFILE)             *
      *    ENZ  30/01/99  IMPLANTACAO - AVISO DE PEDIDO PRONTO/CANCEL.*
      *    WPS  03/11/09  CHAMADO 6203 - PADRAO DE AUDITORIA (NIVEL 77)*
      *****************************************************************
      *    TAMANHO DO TEXTO DE MENSAGEM SMS - LIMITE DA OPERADORA
      *    CONTRATADA. NAO COMPOE REGISTRO, FICA FORA DE GRUPO
      *    (NIVEL 77 - CHAMADO 6203).
       77  WS-SMS-LIMITE-TEXTO        PIC 9(03)  COMP VALUE 160.

       01  SMS-REC.
           05  SMS-PHONE               PIC X(13).
           05  SMS-ORDER-ID            PIC 9(06).
           05  SMS-RESTAURANT-NAME     PIC X(30).
           05  SMS-PIN                 PIC X(06).
           05  SMS-MESSAGE             PIC X(160).
           05  FILLER                  PIC X(06).

      *****************************************************************
      *    COPY DSHREC                                                *
      *    SISTEMAS DE COMPUTACAO                                     *
      *    LAYOUT DO MESTRE DE PRATOS DA PLAZOLETA (DISHFILE)         *
      *    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
      *    WPS  10/11/09  CHAMADO 6231 - DSH-PRICE VOLTOU A DISPLAY,  *
      *                   CONFORME PADRAO DA CASA (VER TRD-DSH-PRICE *
      *                   EM TRNREC) - REDEFINES MAIS LARGO QUE O    *
      *                   CAMPO REDEFINIDO INVADIA DSH-DESCRIPTION.  *
      *****************************************************************
       01  DISH-REC.
           05  DSH-ID              PIC 9(06).
           05  DSH-NAME            PIC X(30).
           05  DSH-PRICE           PIC 9(07).
           05  DSH-DESCRIPTION     PIC X(50).
           05  DSH-URL-IMAGE       PIC X(50).
           05  DSH-CATEGORY        PIC X(15).
           05  DSH-ACTIVE          PIC X(01).
               88  DSH-IS-ACTIVE       VALUE 'Y'.
               88  DSH-IS-INACTIVE     VALUE 'N'.
           05  DSH-RESTAURANT-ID   PIC 9(06).
           05  FILLER              PIC X(01).

000100*****************************************************************
000110*    COPY ODIREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DO DETALHE DE PRATOS DO PEDIDO (ORDDISH)            *
000140*    JCK  22/04/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000150*    WPS  10/11/09  CHAMADO 6231 - REGISTRO TEM 16 POSICOES -   *
000160*                   RECORD CONTAINS DO FD (PLAZBAT) CORRIGIDO. *
000170*****************************************************************
000180 01  ORDER-DISH-REC.
000190     05  ODI-ORDER-ID        PIC 9(06).
000200     05  ODI-DISH-ID         PIC 9(06).
000210     05  ODI-QUANTITY        PIC 9(03).
000220     05  FILLER              PIC X(01).

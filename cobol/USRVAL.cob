000100*****************************************************************
000110*    SISTEMAS DE COMPUTACAO                                     *
000120*    PROGRAMA:  USRVAL                                          *
000130*    FINALIDADE:  SUBPROGRAMA COMUM DE VALIDACAO DE USUARIO DA  *
000140*      PLAZOLETA - LOCALIZA UM USUARIO NA TABELA EM MEMORIA POR *
000150*      USR-ID E DEVOLVE PAPEL, TELEFONE, RESTAURANTE DE TRABALHO*
000160*      E INDICADOR DE PROPRIETARIO. USADO PELO PLAZBAT COMO     *
000170*      PORTEIRO DE TODA TRANSACAO ANTES DO DESPACHO.            *
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRVAL-COB.
000210 AUTHOR. JOAO MARCOS KRUGER.
000220 INSTALLATION. SISTEMAS DE COMPUTACAO.
000230 DATE-WRITTEN. 20/07/95.
000240 DATE-COMPILED.
000250 SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
000260*-----------------------------------------------------------*
000270*    HISTORICO DE ALTERACOES                                *
000280*    VRS   DATA        RESP  DESCRICAO                      *
000290*    1.0   20/07/95    JMK   IMPLANTACAO ORIGINAL - USADO    *
000300*                            PELO PLAZBAT ANTES DO DESPACHO *
000310*                            DE QUALQUER TRANSACAO.          *
000320*    1.1   11/09/98    ENZ   AJUSTE ANO 2000 - NENHUM CAMPO *
000330*                            DE DATA NESTE MODULO, REVISADO *
000340*                            POR PRECAUCAO.                 *
000350*    1.2   19/11/04    RC01  CHAMADO 5290 - INCLUIDO O      *
000360*                            INDICADOR UV-E-DONO PARA USO   *
000370*                            FUTURO DAS ROTINAS DE PRATO.   *
000380*    1.3   03/11/09    WPS   CHAMADO 6203 - LK-USR-ID/      *
000390*                            LK-USR-ID-ALFA PROMOVIDOS A    *
000400*                            NIVEL 77 CONFORME PADRAO DE    *
000410*                            AUDITORIA (REDEFINES MANTIDO). *
000420*-----------------------------------------------------------*
000430 
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510 01  WS-BUSCA-BINARIA.
000520     05  WS-LO               PIC S9(05)  COMP.
000530     05  WS-HI               PIC S9(05)  COMP.
000540     05  WS-MID              PIC S9(05)  COMP.
000550     05  WS-ACHOU            PIC X(01) VALUE 'N'.
000560         88  USR-ENCONTRADO      VALUE 'S'.
000570     05  FILLER              PIC X(01).
000580*    LIMITES DA FAIXA CORRENTE DA BUSCA BINARIA, PARA GRAVACAO
000590*    NA LINHA DE RASTRO SE PRECISO REATIVAR OS DISPLAYS DE TESTE.
000600 01  WS-FAIXA-BUSCA REDEFINES WS-BUSCA-BINARIA.
000610     05  WS-FAIXA-LO         PIC S9(05)  COMP.
000620     05  WS-FAIXA-HI         PIC S9(05)  COMP.
000630     05  WS-FAIXA-MID        PIC S9(05)  COMP.
000640     05  FILLER              PIC X(02).
000650 
000660 LINKAGE SECTION.
000670 COPY TABELAS.
000680*    CHAVE AVULSA RECEBIDA DO PLAZBAT - NAO COMPOE REGISTRO,
000690*    FICA FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
000700 77  LK-USR-ID                   PIC 9(06).
000710*    VISAO ALFANUMERICA DA CHAVE - USADA QUANDO O ID PRECISA
000720*    SER MOVIDO PARA UM CAMPO DE RASTRO/MENSAGEM SEM EDICAO.
000730 77  LK-USR-ID-ALFA REDEFINES LK-USR-ID   PIC X(06).
000740 01  LK-USRVAL-AREA.
000750     05  UV-ACHOU            PIC X(01).
000760         88  UV-USUARIO-EXISTE   VALUE 'S'.
000770     05  UV-ROLE             PIC X(13).
000780     05  UV-PHONE            PIC X(13).
000790     05  UV-WORK-ID          PIC 9(06).
000800     05  UV-E-DONO           PIC X(01).                             RC5290
000810         88  UV-USUARIO-E-DONO   VALUE 'S'.                         RC5290
000820*    IMAGEM DE RASTRO DA AREA DE RETORNO - MANTIDA PARA OS
000830*    DISPLAYS DE DEPURACAO USADOS NOS TESTES DE INTEGRACAO
000840*    DO CHAMADO 5290 (NAO REMOVIDA POR PODER SER PRECISA DE
000850*    NOVO EM PROXIMOS TESTES).
000860 01  LK-USRVAL-RASTRO REDEFINES LK-USRVAL-AREA.
000870     05  FILLER              PIC X(01).
000880     05  FILLER              PIC X(13).
000890     05  FILLER              PIC X(13).
000900     05  FILLER              PIC 9(06).
000910     05  FILLER              PIC X(01).
000920 
000930 PROCEDURE DIVISION USING TABELAS-AREA LK-USR-ID
000940                           LK-USRVAL-AREA.
000950 
000960 0000-CONTROLE.
000970     MOVE 'N' TO UV-ACHOU.
000980     MOVE SPACES TO UV-ROLE.
000990     MOVE SPACES TO UV-PHONE.
001000     MOVE 0 TO UV-WORK-ID.
001010     MOVE 'N' TO UV-E-DONO.                                         RC5290
001020     PERFORM 0900-BUSCA-USUARIO THRU 0900-EXIT.
001030     IF USR-ENCONTRADO
001040        MOVE 'S'            TO UV-ACHOU
001050        MOVE UT-ROLE (WS-MID)     TO UV-ROLE
001060        MOVE UT-PHONE (WS-MID)    TO UV-PHONE
001070        MOVE UT-WORK-ID (WS-MID)  TO UV-WORK-ID
001080        IF UT-ROLE (WS-MID) = 'PROPIETARIO'                         RC5290
001090           MOVE 'S' TO UV-E-DONO.                                   RC5290
001100     GOBACK.
001110 
001120*    BUSCA BINARIA DE USUARIO POR ID - A TABELA DE USUARIOS
001130*    VEM ORDENADA POR USR-ID (USERFILE E SEQUENCIAL POR CHAVE).
001140 0900-BUSCA-USUARIO.
001150     SET WS-ACHOU TO 'N'.
001160     MOVE 1 TO WS-LO.
001170     MOVE WS-USER-COUNT TO WS-HI.
001180 0900-LACO-BUSCA.
001190     IF WS-LO > WS-HI OR USR-ENCONTRADO
001200        GO TO 0900-EXIT.
001210     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
001220     IF UT-ID (WS-MID) = LK-USR-ID
001230        SET USR-ENCONTRADO TO TRUE
001240     ELSE IF UT-ID (WS-MID) < LK-USR-ID
001250        COMPUTE WS-LO = WS-MID + 1
001260     ELSE
001270        COMPUTE WS-HI = WS-MID - 1.
001280     GO TO 0900-LACO-BUSCA.
001290 0900-EXIT.
001300     EXIT.

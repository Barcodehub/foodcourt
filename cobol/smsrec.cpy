000100*****************************************************************
000110*    COPY SMSREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DA NOTIFICACAO SMS AO CLIENTE (SMSFILE)             *
000140*    ENZ  30/01/99  IMPLANTACAO - AVISO DE PEDIDO PRONTO/CANCEL.*
000150*    WPS  03/11/09  CHAMADO 6203 - PADRAO DE AUDITORIA (NIVEL 77)*
000160*****************************************************************
000170*    TAMANHO DO TEXTO DE MENSAGEM SMS - LIMITE DA OPERADORA
000180*    CONTRATADA. NAO COMPOE REGISTRO, FICA FORA DE GRUPO
000190*    (NIVEL 77 - CHAMADO 6203).
000200 77  WS-SMS-LIMITE-TEXTO        PIC 9(03)  COMP VALUE 160.
000210 
000220 01  SMS-REC.
000230     05  SMS-PHONE               PIC X(13).
000240     05  SMS-ORDER-ID            PIC 9(06).
000250     05  SMS-RESTAURANT-NAME     PIC X(30).
000260     05  SMS-PIN                 PIC X(06).
000270     05  SMS-MESSAGE             PIC X(160).
000280     05  FILLER                  PIC X(06).

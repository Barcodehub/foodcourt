000100*****************************************************************
000110*    COPY TRNREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DA TRANSACAO DE ENTRADA DA PLAZOLETA (TRANFILE)     *
000140*    TRN-DATA E REDEFINIDO CONFORME O TRN-CODE - NEM TODO CODIGO*
000150*    USA TODOS OS 120 BYTES DO PAYLOAD, O RESTO FICA EM BRANCO. *
000160*    JCK  22/04/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000170*    FAB  14/02/96  ACRESCIDOS OS PAYLOADS DE DELIVER E UPDDISH *
000180*****************************************************************
000190 01  TRAN-REC.
000200     05  TRN-CODE            PIC X(08).
000210         88  TRN-IS-CREARST      VALUE 'CREARST '.
000220         88  TRN-IS-CREDISH      VALUE 'CREDISH '.
000230         88  TRN-IS-UPDDISH      VALUE 'UPDDISH '.
000240         88  TRN-IS-TGLDISH      VALUE 'TGLDISH '.
000250         88  TRN-IS-CREORDER     VALUE 'CREORDER'.
000260         88  TRN-IS-ASSIGN       VALUE 'ASSIGN  '.
000270         88  TRN-IS-READY        VALUE 'READY   '.
000280         88  TRN-IS-DELIVER      VALUE 'DELIVER '.
000290         88  TRN-IS-CANCEL       VALUE 'CANCEL  '.
000300     05  TRN-ACTOR-ID        PIC 9(06).
000310     05  TRN-KEY-ID          PIC 9(06).
000320     05  TRN-DATA            PIC X(120).
000330     05  TRN-DATA-CRERST REDEFINES TRN-DATA.
000340         10  TRD-RST-NAME        PIC X(30).
000350         10  TRD-RST-NIT         PIC X(20).
000360         10  TRD-RST-OWNER-ID    PIC 9(06).
000370         10  FILLER              PIC X(64).
000380     05  TRN-DATA-CREDISH REDEFINES TRN-DATA.
000390         10  TRD-DSH-NAME        PIC X(30).
000400         10  TRD-DSH-PRICE       PIC 9(07).
000410         10  TRD-DSH-DESCRIPTION PIC X(50).
000420         10  TRD-DSH-CATEGORY    PIC X(15).
000430         10  TRD-DSH-ACTIVE      PIC X(01).
000440         10  FILLER              PIC X(17).
000450     05  TRN-DATA-UPDDISH REDEFINES TRN-DATA.
000460         10  TRD-UPD-PRICE       PIC 9(07).
000470         10  TRD-UPD-DESCRIPTION PIC X(50).
000480         10  FILLER              PIC X(63).
000490     05  TRN-DATA-DELIVER REDEFINES TRN-DATA.
000500         10  TRD-DLV-PIN         PIC X(06).
000510         10  FILLER              PIC X(114).
000520     05  TRN-TS              PIC 9(12).
000530     05  TRN-TS-R REDEFINES TRN-TS.
000540         10  TRN-TS-ANO          PIC 9(04).
000550         10  TRN-TS-MES          PIC 9(02).
000560         10  TRN-TS-DIA          PIC 9(02).
000570         10  TRN-TS-HOR          PIC 9(02).
000580         10  TRN-TS-MIN          PIC 9(02).

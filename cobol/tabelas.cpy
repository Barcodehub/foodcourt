000100*****************************************************************
000110*    COPY TABELAS                                               *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    TABELAS EM MEMORIA DOS MESTRES DA PLAZOLETA - CARREGADAS   *
000140*    PELO PLAZBAT NO INICIO DO PROCESSAMENTO E PASSADAS POR     *
000150*    LINKAGE A TODOS OS SUBPROGRAMAS. OS MESTRES FISICOS SAO    *
000160*    SEQUENCIAIS - A PESQUISA POR ID E FEITA POR BUSCA BINARIA  *
000170*    ESCRITA NA MAO (SEM O VERBO SEARCH).                       *
000180*    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000190*    FAB  02/06/97  ACRESCIDA A TABELA DE AUDITORIA P/ METRICAS *
000200*    WPS  03/11/09  CHAMADO 6203 - PADRAO DE AUDITORIA (NIVEL 77)*
000210*    WPS  10/11/09  CHAMADO 6231 - DT-PRICE VOLTOU A DISPLAY,   *
000220*                   CONFORME O PADRAO DA CASA (NENHUM MESTRE    *
000230*                   DESTA INSTALACAO USA CAMPO EMPACOTADO).     *
000240*****************************************************************
000250*    LIMITE MAXIMO DE RESTAURANTES CADASTRADOS - MESMA OCORRENCIA
000260*    DE WS-REST-TABLE ABAIXO. NAO COMPOE REGISTRO, FICA FORA DE
000270*    GRUPO (NIVEL 77 - CHAMADO 6203).
000280 77  WS-TAB-MAX-RESTAURANTES    PIC S9(05)  COMP VALUE 500.
000290 
000300 01  TABELAS-AREA.
000310     05  WS-REST-COUNT           PIC S9(05)  COMP.
000320     05  WS-REST-TABLE OCCURS 500 TIMES
000330                 INDEXED BY REST-IDX REST-IDX2.
000340         10  RT-ID                   PIC 9(06).
000350         10  RT-NAME                 PIC X(30).
000360         10  RT-NIT                  PIC X(20).
000370         10  RT-ADDRESS              PIC X(40).
000380         10  RT-PHONE                PIC X(13).
000390         10  RT-LOGO                 PIC X(50).
000400         10  RT-OWNER-ID             PIC 9(06).
000410         10  FILLER                  PIC X(01).
000420 
000430     05  WS-DISH-COUNT           PIC S9(05)  COMP.
000440     05  WS-DISH-TABLE OCCURS 2000 TIMES
000450                 INDEXED BY DISH-IDX DISH-IDX2.
000460         10  DT-ID                   PIC 9(06).
000470         10  DT-NAME                 PIC X(30).
000480         10  DT-PRICE                PIC 9(07).
000490         10  DT-DESCRIPTION          PIC X(50).
000500         10  DT-CATEGORY             PIC X(15).
000510         10  DT-ACTIVE               PIC X(01).
000520         10  DT-RESTAURANT-ID        PIC 9(06).
000530         10  FILLER                  PIC X(01).
000540 
000550     05  WS-USER-COUNT           PIC S9(05)  COMP.
000560     05  WS-USER-TABLE OCCURS 5000 TIMES
000570                 INDEXED BY USER-IDX USER-IDX2.
000580         10  UT-ID                   PIC 9(06).
000590         10  UT-NAME                 PIC X(20).
000600         10  UT-LAST-NAME            PIC X(20).
000610         10  UT-EMAIL                PIC X(40).
000620         10  UT-ROLE                 PIC X(13).
000630         10  UT-PHONE                PIC X(13).
000640         10  UT-WORK-ID              PIC 9(06).
000650         10  FILLER                  PIC X(01).
000660 
000670     05  WS-ORDER-COUNT          PIC S9(05)  COMP.
000680     05  WS-ORDER-TABLE OCCURS 5000 TIMES
000690                 INDEXED BY ORD-IDX ORD-IDX2.
000700         10  OT-ID                   PIC 9(06).
000710         10  OT-RESTAURANT-ID        PIC 9(06).
000720         10  OT-CLIENT-ID            PIC 9(06).
000730         10  OT-EMPLOYEE-ID          PIC 9(06).
000740         10  OT-STATUS               PIC X(10).
000750         10  OT-PIN                  PIC X(06).
000760         10  OT-CREATED-TS           PIC 9(12).
000770         10  FILLER                  PIC X(01).
000780 
000790     05  WS-AUDIT-COUNT          PIC S9(05)  COMP.
000800     05  WS-AUDIT-TABLE OCCURS 8000 TIMES
000810                 INDEXED BY AUD-IDX AUD-IDX2.
000820         10  AT-ORDER-ID             PIC 9(06).
000830         10  AT-RESTAURANT-ID        PIC 9(06).
000840         10  AT-CLIENT-ID            PIC 9(06).
000850         10  AT-EMPLOYEE-ID          PIC 9(06).
000860         10  AT-ACTION-TYPE          PIC X(16).
000870         10  AT-TS                   PIC 9(12).
000880         10  FILLER                  PIC X(01).
000890     05  FILLER                  PIC X(01).

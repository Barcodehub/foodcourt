000100*****************************************************************
000110*    COPY DSHREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DO MESTRE DE PRATOS DA PLAZOLETA (DISHFILE)         *
000140*    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000150*    WPS  10/11/09  CHAMADO 6231 - DSH-PRICE VOLTOU A DISPLAY,  *
000160*                   CONFORME PADRAO DA CASA (VER TRD-DSH-PRICE *
000170*                   EM TRNREC) - REDEFINES MAIS LARGO QUE O    *
000180*                   CAMPO REDEFINIDO INVADIA DSH-DESCRIPTION.  *
000190*****************************************************************
000200 01  DISH-REC.
000210     05  DSH-ID              PIC 9(06).
000220     05  DSH-NAME            PIC X(30).
000230     05  DSH-PRICE           PIC 9(07).
000240     05  DSH-DESCRIPTION     PIC X(50).
000250     05  DSH-URL-IMAGE       PIC X(50).
000260     05  DSH-CATEGORY        PIC X(15).
000270     05  DSH-ACTIVE          PIC X(01).
000280         88  DSH-IS-ACTIVE       VALUE 'Y'.
000290         88  DSH-IS-INACTIVE     VALUE 'N'.
000300     05  DSH-RESTAURANT-ID   PIC 9(06).
000310     05  FILLER              PIC X(01).

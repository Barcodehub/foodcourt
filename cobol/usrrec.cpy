000100*****************************************************************
000110*    COPY USRREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DO MESTRE DE USUARIOS DA PLAZOLETA (USERFILE)       *
000140*    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000150*    JMK  20/07/95  ACRESCIDO USR-RESTAURANT-WORK-ID (EMPREGADO)*
000160*****************************************************************
000170 01  USER-REC.
000180     05  USR-ID                    PIC 9(06).
000190     05  USR-NAME                  PIC X(20).
000200     05  USR-LAST-NAME             PIC X(20).
000210     05  USR-EMAIL                 PIC X(40).
000220     05  USR-ROLE                  PIC X(13).
000230         88  USR-IS-ADMIN              VALUE 'ADMINISTRADOR'.
000240         88  USR-IS-OWNER              VALUE 'PROPIETARIO'.
000250         88  USR-IS-EMPLOYEE           VALUE 'EMPLEADO'.
000260         88  USR-IS-CLIENT             VALUE 'CLIENTE'.
000270     05  USR-PHONE                 PIC X(13).
000280     05  USR-RESTAURANT-WORK-ID    PIC 9(06).
000290     05  FILLER                    PIC X(06).

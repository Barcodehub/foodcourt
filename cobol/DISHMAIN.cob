000100*****************************************************************
000110*    SISTEMAS DE COMPUTACAO                                     *
000120*    PROGRAMA:  DISHMAIN                                        *
000130*    FINALIDADE:  SUBPROGRAMA DE CADASTRO DE PRATOS DA PLAZOLETA*
000140*      - ATENDE AS TRANSACOES CREDISH, UPDDISH E TGLDISH,       *
000150*      VALIDANDO CATEGORIA, PRECO E AUTORIZACAO DO PROPRIETARIO.*
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. DISHMAIN-COB.
000190 AUTHOR. JORGE CARLOS KOIKE.
000200 INSTALLATION. SISTEMAS DE COMPUTACAO.
000210 DATE-WRITTEN. 09/11/94.
000220 DATE-COMPILED.
000230 SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
000240*-----------------------------------------------------------*
000250*    HISTORICO DE ALTERACOES                                *
000260*    VRS   DATA        RESP  DESCRICAO                      *
000270*    1.0   09/11/94    JCK   IMPLANTACAO ORIGINAL - CRIACAO *
000280*                            DE PRATOS.                     *
000290*    1.1   20/07/95    JMK   INCLUIDA ATUALIZACAO PARCIAL DE*
000300*                            PRECO/DESCRICAO (UPDDISH).     *
000310*    1.2   14/02/96    FAB   INCLUIDO TGLDISH (INVERTE ATIVO*
000320*                            /INATIVO).                     *
000330*    1.3   11/09/98    ENZ   PREPARACAO ANO 2000 - SEM CAMPO*
000340*                            DE DATA NESTE MODULO.          *
000350*    1.4   19/11/04    RC01  CHAMADO 5290 - CATEGORIA EM    *
000360*                            BRANCO PASSOU A SER REJEITADA  *
000370*                            EM VEZ DE ACEITA COMO VAZIA.   *
000380*    1.5   03/11/09    WPS   CHAMADO 6203 - LK-MOTIVO       *
000390*                            AMPLIADO DE 40 P/ 70 POSICOES  *
000400*                            E WS-IDX-CATEG/WS-CATEG-OK     *
000410*                            PROMOVIDOS A NIVEL 77 CONFORME *
000420*                            PADRAO DE AUDITORIA.           *
000430*-----------------------------------------------------------*
000440 
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01  WS-BUSCA-BINARIA.
000530     05  WS-LO               PIC S9(05)  COMP.
000540     05  WS-HI               PIC S9(05)  COMP.
000550     05  WS-MID              PIC S9(05)  COMP.
000560*    CHAVES DE 6 DIGITOS (RST-ID/DSH-ID) - UMA CASA A MAIS QUE
000570*    OS INDICES DE TABELA WS-LO/WS-HI/WS-MID.
000580     05  WS-IDX-REST         PIC S9(06)  COMP VALUE 0.
000590     05  WS-IDX-DISH         PIC S9(06)  COMP VALUE 0.
000600     05  WS-ACHOU-REST       PIC X(01) VALUE 'N'.
000610         88  REST-ENCONTRADO     VALUE 'S'.
000620     05  WS-ACHOU-DISH       PIC X(01) VALUE 'N'.
000630         88  DISH-ENCONTRADO     VALUE 'S'.
000640 
000650 01  WS-CATEGORIAS-VALIDAS.
000660     05  FILLER PIC X(15) VALUE 'ENTRADAS       '.
000670     05  FILLER PIC X(15) VALUE 'PLATOS_FUERTES '.
000680     05  FILLER PIC X(15) VALUE 'SOPAS          '.
000690     05  FILLER PIC X(15) VALUE 'ENSALADAS      '.
000700     05  FILLER PIC X(15) VALUE 'BEBIDAS        '.
000710     05  FILLER PIC X(15) VALUE 'POSTRES        '.
000720     05  FILLER PIC X(15) VALUE 'ACOMPANAMIENTOS'.
000730     05  FILLER PIC X(15) VALUE 'COMIDA_RAPIDA  '.
000740 01  WS-CATEGORIAS-TABLE REDEFINES WS-CATEGORIAS-VALIDAS.
000750     05  WS-CATEG-ITEM       PIC X(15) OCCURS 8 TIMES.
000760*    CONTADOR E INDICADOR AVULSOS DA VALIDACAO DE CATEGORIA -
000770*    NAO COMPOEM REGISTRO, FICAM FORA DE GRUPO (NIVEL 77).
000780 77  WS-IDX-CATEG            PIC S9(03)  COMP.
000790 77  WS-CATEG-OK             PIC X(01) VALUE 'N'.
000800     88  CATEGORIA-VALIDA        VALUE 'S'.
000810 
000820 LINKAGE SECTION.
000830 COPY TABELAS.
000840 COPY TRNREC.
000850 01  LK-MODO                 PIC X(08).
000860     88  LK-MODO-CREATE          VALUE 'CREATE  '.
000870     88  LK-MODO-UPDATE          VALUE 'UPDATE  '.
000880     88  LK-MODO-TOGGLE          VALUE 'TOGGLE  '.
000890 01  LK-RESULTADO            PIC X(08).
000900 01  LK-MOTIVO               PIC X(70).
000910 01  LK-PROX-DISH-ID         PIC S9(06)  COMP.
000920 
000930 PROCEDURE DIVISION USING TABELAS-AREA TRAN-REC
000940                           LK-MODO
000950                           LK-RESULTADO LK-MOTIVO
000960                           LK-PROX-DISH-ID.
000970 
000980 0000-CONTROLE.
000990     MOVE SPACES TO LK-RESULTADO.
001000     MOVE SPACES TO LK-MOTIVO.
001010     IF LK-MODO-CREATE
001020        PERFORM 0100-PROCESSA-CREDISH THRU 0100-EXIT
001030     ELSE IF LK-MODO-UPDATE
001040        PERFORM 0200-PROCESSA-UPDDISH THRU 0200-EXIT
001050     ELSE
001060        PERFORM 0300-PROCESSA-TGLDISH THRU 0300-EXIT.
001070     GOBACK.
001080 
001090*    REGRAS 6,7,8,9,10 - RESTAURANTE DEVE EXISTIR, ATOR DEVE SER
001100*    O DONO, CATEGORIA VALIDA, PRECO POSITIVO, ATIVO DEFAULT 'Y'.
001110 0100-PROCESSA-CREDISH.
001120     MOVE TRN-KEY-ID TO WS-IDX-REST.
001130     PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
001140     IF NOT REST-ENCONTRADO
001150        MOVE 'REJECTED' TO LK-RESULTADO
001160        MOVE 'RESTAURANTE NAO ENCONTRADO' TO LK-MOTIVO
001170        GO TO 0100-EXIT.
001180     IF TRN-ACTOR-ID NOT = RT-OWNER-ID (WS-IDX-REST)
001190        MOVE 'REJECTED' TO LK-RESULTADO
001200        MOVE 'ATOR NAO E O PROPRIETARIO DO RESTAURANTE'
001210                                  TO LK-MOTIVO
001220        GO TO 0100-EXIT.
001230     PERFORM 0920-VALIDA-CATEGORIA THRU 0920-EXIT.
001240     IF NOT CATEGORIA-VALIDA
001250        MOVE 'REJECTED' TO LK-RESULTADO
001260        MOVE 'CATEGORIA DE PRATO INVALIDA' TO LK-MOTIVO
001270        GO TO 0100-EXIT.
001280     IF TRD-DSH-PRICE NOT > 0
001290        MOVE 'REJECTED' TO LK-RESULTADO
001300        MOVE 'PRECO DO PRATO DEVE SER MAIOR QUE ZERO'
001310                                  TO LK-MOTIVO
001320        GO TO 0100-EXIT.
001330     ADD 1 TO LK-PROX-DISH-ID.
001340     ADD 1 TO WS-DISH-COUNT.
001350     MOVE LK-PROX-DISH-ID   TO DT-ID (WS-DISH-COUNT).
001360     MOVE TRD-DSH-NAME      TO DT-NAME (WS-DISH-COUNT).
001370     MOVE TRD-DSH-PRICE     TO DT-PRICE (WS-DISH-COUNT).
001380     MOVE TRD-DSH-DESCRIPTION TO DT-DESCRIPTION (WS-DISH-COUNT).
001390     MOVE TRD-DSH-CATEGORY  TO DT-CATEGORY (WS-DISH-COUNT).
001400     IF TRD-DSH-ACTIVE = 'Y' OR TRD-DSH-ACTIVE = 'N'
001410        MOVE TRD-DSH-ACTIVE TO DT-ACTIVE (WS-DISH-COUNT)
001420     ELSE
001430        MOVE 'Y' TO DT-ACTIVE (WS-DISH-COUNT).
001440     MOVE WS-IDX-REST TO WS-MID.
001450     MOVE RT-ID (WS-MID) TO DT-RESTAURANT-ID (WS-DISH-COUNT).
001460     MOVE 'ACCEPTED' TO LK-RESULTADO.
001470 0100-EXIT.
001480     EXIT.
001490 
001500*    REGRA 11 - ATUALIZACAO PARCIAL: PRECO ZERO/BRANCO MANTEM O
001510*    ANTERIOR, DESCRICAO EM BRANCO MANTEM A ANTERIOR.
001520 0200-PROCESSA-UPDDISH.
001530     MOVE TRN-KEY-ID TO WS-IDX-DISH.
001540     PERFORM 0930-BUSCA-PRATO THRU 0930-EXIT.
001550     IF NOT DISH-ENCONTRADO
001560        MOVE 'REJECTED' TO LK-RESULTADO
001570        MOVE 'PRATO NAO ENCONTRADO' TO LK-MOTIVO
001580        GO TO 0200-EXIT.
001590     MOVE DT-RESTAURANT-ID (WS-IDX-DISH) TO WS-IDX-REST.
001600     PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
001610     IF TRN-ACTOR-ID NOT = RT-OWNER-ID (WS-IDX-REST)
001620        MOVE 'REJECTED' TO LK-RESULTADO
001630        MOVE 'ATOR NAO E O PROPRIETARIO DO RESTAURANTE'
001640                                  TO LK-MOTIVO
001650        GO TO 0200-EXIT.
001660     IF TRD-UPD-PRICE > 0
001670        MOVE TRD-UPD-PRICE TO DT-PRICE (WS-IDX-DISH).
001680     IF TRD-UPD-DESCRIPTION NOT = SPACES
001690        MOVE TRD-UPD-DESCRIPTION TO DT-DESCRIPTION (WS-IDX-DISH).
001700     MOVE 'ACCEPTED' TO LK-RESULTADO.
001710 0200-EXIT.
001720     EXIT.
001730 
001740*    REGRA 12 - TOGGLE INVERTE O FLAG ATIVO QUALQUER QUE SEJA O
001750*    VALOR ATUAL.
001760 0300-PROCESSA-TGLDISH.
001770     MOVE TRN-KEY-ID TO WS-IDX-DISH.
001780     PERFORM 0930-BUSCA-PRATO THRU 0930-EXIT.
001790     IF NOT DISH-ENCONTRADO
001800        MOVE 'REJECTED' TO LK-RESULTADO
001810        MOVE 'PRATO NAO ENCONTRADO' TO LK-MOTIVO
001820        GO TO 0300-EXIT.
001830     MOVE DT-RESTAURANT-ID (WS-IDX-DISH) TO WS-IDX-REST.
001840     PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
001850     IF TRN-ACTOR-ID NOT = RT-OWNER-ID (WS-IDX-REST)
001860        MOVE 'REJECTED' TO LK-RESULTADO
001870        MOVE 'ATOR NAO E O PROPRIETARIO DO RESTAURANTE'
001880                                  TO LK-MOTIVO
001890        GO TO 0300-EXIT.
001900     IF DT-ACTIVE (WS-IDX-DISH) = 'Y'
001910        MOVE 'N' TO DT-ACTIVE (WS-IDX-DISH)
001920     ELSE
001930        MOVE 'Y' TO DT-ACTIVE (WS-IDX-DISH).
001940     MOVE 'ACCEPTED' TO LK-RESULTADO.
001950 0300-EXIT.
001960     EXIT.
001970 
001980 0910-BUSCA-RESTAURANTE.
001990     SET WS-ACHOU-REST TO 'N'.
002000     MOVE 1 TO WS-LO.
002010     MOVE WS-REST-COUNT TO WS-HI.
002020 0910-LACO-BUSCA.
002030     IF WS-LO > WS-HI OR REST-ENCONTRADO
002040        GO TO 0910-EXIT.
002050     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
002060     IF RT-ID (WS-MID) = WS-IDX-REST
002070        SET REST-ENCONTRADO TO TRUE
002080        MOVE WS-MID TO WS-IDX-REST
002090     ELSE IF RT-ID (WS-MID) < WS-IDX-REST
002100        COMPUTE WS-LO = WS-MID + 1
002110     ELSE
002120        COMPUTE WS-HI = WS-MID - 1.
002130     GO TO 0910-LACO-BUSCA.
002140 0910-EXIT.
002150     EXIT.
002160 
002170 0920-VALIDA-CATEGORIA.                                             RC5290
002180     MOVE 'N' TO WS-CATEG-OK.                                       RC5290
002190     MOVE 1 TO WS-IDX-CATEG.
002200 0920-LACO-CATEG.
002210     IF WS-IDX-CATEG > 8
002220        GO TO 0920-EXIT.
002230     IF TRD-DSH-CATEGORY = WS-CATEG-ITEM (WS-IDX-CATEG)
002240        MOVE 'S' TO WS-CATEG-OK.
002250     ADD 1 TO WS-IDX-CATEG.
002260     GO TO 0920-LACO-CATEG.
002270 0920-EXIT.
002280     EXIT.
002290 
002300 0930-BUSCA-PRATO.
002310     SET WS-ACHOU-DISH TO 'N'.
002320     MOVE 1 TO WS-LO.
002330     MOVE WS-DISH-COUNT TO WS-HI.
002340 0930-LACO-BUSCA.
002350     IF WS-LO > WS-HI OR DISH-ENCONTRADO
002360        GO TO 0930-EXIT.
002370     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
002380     IF DT-ID (WS-MID) = WS-IDX-DISH
002390        SET DISH-ENCONTRADO TO TRUE
002400        MOVE WS-MID TO WS-IDX-DISH
002410     ELSE IF DT-ID (WS-MID) < WS-IDX-DISH
002420        COMPUTE WS-LO = WS-MID + 1
002430     ELSE
002440        COMPUTE WS-HI = WS-MID - 1.
002450     GO TO 0930-LACO-BUSCA.
002460 0930-EXIT.
002470     EXIT.

000100*****************************************************************
000110*    SISTEMAS DE COMPUTACAO                                     *
000120*    PROGRAMA:  PLAZBAT                                         *
000130*    FINALIDADE:  CONTROLADOR BATCH DA PLAZOLETA DE COMIDAS -   *
000140*      CARREGA OS MESTRES, LE O ARQUIVO DE TRANSACOES, DESPACHA *
000150*      PARA OS SUBPROGRAMAS DE RESTAURANTE/PRATO/PEDIDO, EMITE  *
000160*      A LINHA DE DISPOSICAO DE CADA TRANSACAO, REGRAVA OS      *
000170*      MESTRES ALTERADOS E CHAMA O MODULO DE METRICAS.          *
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PLAZBAT-COB.
000210 AUTHOR. JORGE CARLOS KOIKE.
000220 INSTALLATION. SISTEMAS DE COMPUTACAO.
000230 DATE-WRITTEN. 22/04/93.
000240 DATE-COMPILED.
000250 SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
000260*-----------------------------------------------------------*
000270*    HISTORICO DE ALTERACOES                                *
000280*    VRS   DATA        RESP  DESCRICAO                      *
000290*    1.0   22/04/93    JCK   IMPLANTACAO ORIGINAL - CADASTRO*
000300*                            DE RESTAURANTES E CONTROLE DE  *
000310*                            PEDIDOS DA PLAZOLETA.          *
000320*    1.1   09/11/94    JCK   INCLUIDO CONTROLE DE PRATOS    *
000330*                            (CREDISH/UPDDISH/TGLDISH).     *
000340*    1.2   20/07/95    JMK   INCLUIDA VALIDACAO DE USUARIO  *
000350*                            VIA SUBPROGRAMA USRVAL.        *
000360*    1.3   14/02/96    FAB   ACRESCIDO ORDPROC P/ CICLO DE  *
000370*                            VIDA DO PEDIDO (PIN DE ENTREGA).*
000380*    1.4   02/06/97    FAB   ACRESCIDA GRAVACAO DE AUDITORIA*
000390*                            E NOTIFICACAO SMS.             *
000400*    1.5   11/09/98    ENZ   PREPARACAO ANO 2000 - CAMPOS DE*
000410*                            DATA/HORA PASSADOS P/ AAAAMMDD *
000420*                            HHMM (9(12)) EM TODOS OS MESTRES*
000430*                            E NA TRANSACAO. TESTADO COM    *
000440*                            VIRADA DE SECULO EM SIMULACAO. *
000450*    1.6   30/01/99    JMK   INCLUIDO MODULO DE METRICAS -  *
000460*                            CHAMADA A METRICS NO FIM DO JOB*
000470*    1.7   17/08/00    ENZ   CORRIGIDO CALCULO DA QUEBRA DE *
000480*                            RESTAURANTE NA SECAO DE METRICAS*
000490*    1.8   05/03/02    RC01  CHAMADO DE SUPORTE 4471 - PEDIDO*
000500*                            SEM TELEFONE NAO GERAVA REJEICAO*
000510*                            NA TRANSACAO READY.             *
000520*    1.9   19/11/04    RC01  CHAMADO 5290 - TOTAL DE LIDAS   *
000530*                            NAO BATIA QUANDO O JOB PROCESSA*
000540*                            ARQUIVO DE TRANSACAO VAZIO.    *
000550*    1.10  03/11/09    WPS   CHAMADO 6203 - WS-MOTIVO       *
000560*                            AMPLIADO DE 40 P/ 70 POSICOES  *
000570*                            (MENSAGENS DE REJEICAO MAIS    *
000580*                            LONGAS VINHAM TRUNCADAS NA     *
000590*                            LINHA DE DISPOSICAO) E WS-LO/  *
000600*                            WS-MID PROMOVIDOS A NIVEL 77   *
000610*                            CONFORME PADRAO DE AUDITORIA.  *
000620*    1.11  10/11/09    WPS   CHAMADO 6231 - RECORD CONTAINS *
000630*                            DE RESTFILE (166), DISHFILE    *
000640*                            (166), ORDFILE (53) E ORDDISH  *
000650*                            (16) CORRIGIDOS - NAO BATIAM   *
000660*                            COM O TAMANHO REAL DOS LAYOUTS *
000670*                            DEPOIS DO FILLER FINAL INCLUIDO*
000680*                            NO CHAMADO 6203. DSH-PRICE     *
000690*                            VOLTOU A DISPLAY (VER RSTREC/  *
000700*                            DSHREC/ORDREC).                *
000710*    1.12  10/11/09    WPS   CHAMADO 6231 - 0620-LISTA-     *
000720*                            PRATOS SAIA NUMA LISTA UNICA,  *
000730*                            SEM QUEBRA POR RESTAURANTE.    *
000740*                            PASSOU A IMPRIMIR WS-QUEBRA-   *
000750*                            REST POR RESTAURANTE (NOVO     *
000760*                            0625) E A ACEITAR FILTRO       *
000770*                            OPCIONAL DE CATEGORIA VIA      *
000780*                            UPSI-0/WS-PARM-CATEGORIA.      *
000790*-----------------------------------------------------------*
000800 
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS CLASSE-NUMERICA IS '0' THRU '9'
000860*    CHAMADO 6231 - UPSI-0 LIGADO NA JCL DE EXECUCAO RESTRINGE A
000870*    LISTAGEM DE PRATOS POR RESTAURANTE (0620) A UMA UNICA
000880*    CATEGORIA, GRAVADA EM WS-PARM-CATEGORIA.
000890     UPSI-0 ON STATUS IS WS-FILTRO-CATEG-LIGADO
000900            OFF STATUS IS WS-FILTRO-CATEG-DESLIGADO.
000910 
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT RESTFILE ASSIGN TO RESTFILE
000950             ORGANIZATION IS LINE SEQUENTIAL
000960             FILE STATUS IS WS-REST-STATUS.
000970 
000980     SELECT DISHFILE ASSIGN TO DISHFILE
000990             ORGANIZATION IS LINE SEQUENTIAL
001000             FILE STATUS IS WS-DISH-STATUS.
001010 
001020     SELECT USERFILE ASSIGN TO USERFILE
001030             ORGANIZATION IS LINE SEQUENTIAL
001040             FILE STATUS IS WS-USER-STATUS.
001050 
001060     SELECT ORDFILE  ASSIGN TO ORDFILE
001070             ORGANIZATION IS LINE SEQUENTIAL
001080             FILE STATUS IS WS-ORDF-STATUS.
001090 
001100     SELECT ORDDISH  ASSIGN TO ORDDISH
001110             ORGANIZATION IS LINE SEQUENTIAL
001120             FILE STATUS IS WS-ODI-STATUS.
001130 
001140     SELECT TRANFILE ASSIGN TO TRANFILE
001150             ORGANIZATION IS LINE SEQUENTIAL
001160             FILE STATUS IS WS-TRAN-STATUS.
001170 
001180     SELECT AUDFILE  ASSIGN TO AUDFILE
001190             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS WS-AUD-STATUS.
001210 
001220     SELECT SMSFILE  ASSIGN TO SMSFILE
001230             ORGANIZATION IS LINE SEQUENTIAL
001240             FILE STATUS IS WS-SMS-STATUS.
001250 
001260     SELECT RPTFILE  ASSIGN TO RPTFILE
001270             ORGANIZATION IS LINE SEQUENTIAL
001280             FILE STATUS IS WS-RPT-STATUS.
001290 
001300 DATA DIVISION.
001310 FILE SECTION.
001320 FD  RESTFILE
001330     LABEL RECORD STANDARD
001340     RECORD CONTAINS 166 CHARACTERS.
001350 COPY RSTREC.
001360 
001370 FD  DISHFILE
001380     LABEL RECORD STANDARD
001390     RECORD CONTAINS 166 CHARACTERS.
001400 COPY DSHREC.
001410 
001420 FD  USERFILE
001430     LABEL RECORD STANDARD
001440     RECORD CONTAINS 124 CHARACTERS.
001450 COPY USRREC.
001460 
001470 FD  ORDFILE
001480     LABEL RECORD STANDARD
001490     RECORD CONTAINS 53 CHARACTERS.
001500 COPY ORDREC.
001510 
001520 FD  ORDDISH
001530     LABEL RECORD STANDARD
001540     RECORD CONTAINS 16 CHARACTERS.
001550 COPY ODIREC.
001560 
001570 FD  TRANFILE
001580     LABEL RECORD STANDARD
001590     RECORD CONTAINS 152 CHARACTERS.
001600 COPY TRNREC.
001610 
001620 FD  AUDFILE
001630     LABEL RECORD STANDARD
001640     RECORD CONTAINS 127 CHARACTERS.
001650 01  FD-AUD-REC              PIC X(127).
001660 
001670 FD  SMSFILE
001680     LABEL RECORD STANDARD
001690     RECORD CONTAINS 221 CHARACTERS.
001700 01  FD-SMS-REC              PIC X(221).
001710 
001720 FD  RPTFILE
001730     LABEL RECORD OMITTED.
001740 01  REG-RPT                 PIC X(132).
001750 
001760 WORKING-STORAGE SECTION.
001770 01  WS-STATUS-AREA.
001780     05  WS-REST-STATUS      PIC X(02) VALUE SPACES.
001790     05  WS-DISH-STATUS      PIC X(02) VALUE SPACES.
001800     05  WS-USER-STATUS      PIC X(02) VALUE SPACES.
001810     05  WS-ORDF-STATUS      PIC X(02) VALUE SPACES.
001820     05  WS-ODI-STATUS       PIC X(02) VALUE SPACES.
001830     05  WS-TRAN-STATUS      PIC X(02) VALUE SPACES.
001840     05  WS-AUD-STATUS       PIC X(02) VALUE SPACES.
001850     05  WS-SMS-STATUS       PIC X(02) VALUE SPACES.
001860     05  WS-RPT-STATUS       PIC X(02) VALUE SPACES.
001870     05  FILLER              PIC X(01).
001880 
001890 COPY TABELAS.
001900 COPY AUDREC.
001910 COPY SMSREC.
001920 COPY RPTLIN.
001930 
001940 01  WS-CONTADORES.
001950     05  WS-PAGINA           PIC S9(05)  COMP VALUE 0.
001960     05  WS-LINHA            PIC S9(03)  COMP VALUE 99.
001970     05  WS-QTD-LIDAS        PIC S9(05)  COMP VALUE 0.
001980     05  WS-QTD-ACEITAS      PIC S9(05)  COMP VALUE 0.
001990     05  WS-QTD-REJEITAS     PIC S9(05)  COMP VALUE 0.
002000     05  WS-PROX-REST-ID     PIC S9(06)  COMP VALUE 0.
002010     05  WS-PROX-DISH-ID     PIC S9(06)  COMP VALUE 0.
002020     05  WS-PROX-ORD-ID      PIC S9(06)  COMP VALUE 0.
002030     05  FILLER              PIC X(01).
002040 
002050 01  WS-MODOS-CHAMADA.
002060     05  WS-DISH-MODO        PIC X(08) VALUE SPACES.
002070     05  WS-ORD-MODO         PIC X(08) VALUE SPACES.
002080 
002090 01  WS-RESULTADO-TRAN.
002100     05  WS-ACEITA-REJEITA   PIC X(08) VALUE SPACES.
002110         88  WS-FOI-ACEITA       VALUE 'ACCEPTED'.
002120         88  WS-FOI-REJEITADA    VALUE 'REJECTED'.
002130     05  WS-MOTIVO           PIC X(70) VALUE SPACES.
002140     05  WS-GEROU-AUDITORIA  PIC X(01) VALUE 'N'.
002150         88  WS-HOUVE-AUDIT      VALUE 'S'.
002160     05  WS-GEROU-SMS        PIC X(01) VALUE 'N'.
002170         88  WS-HOUVE-SMS        VALUE 'S'.
002180     05  FILLER              PIC X(01).
002190 
002200 01  WS-FIM-ARQUIVOS.
002210     05  WS-FIM-TRAN         PIC X(01) VALUE 'N'.
002220         88  FIM-DE-TRAN         VALUE 'S'.
002230     05  WS-FIM-REST         PIC X(01) VALUE 'N'.
002240         88  FIM-DE-REST         VALUE 'S'.
002250     05  WS-FIM-DISH         PIC X(01) VALUE 'N'.
002260         88  FIM-DE-DISH         VALUE 'S'.
002270     05  WS-FIM-USER         PIC X(01) VALUE 'N'.
002280         88  FIM-DE-USER         VALUE 'S'.
002290     05  WS-FIM-ORDF         PIC X(01) VALUE 'N'.
002300         88  FIM-DE-ORDF         VALUE 'S'.
002310     05  WS-FIM-ODI          PIC X(01) VALUE 'N'.
002320         88  FIM-DE-ODI          VALUE 'S'.
002330 
002340*    PLAZBAT NAO FAZ BUSCA BINARIA (ISSO FICA COM OS SUBPROGRAMAS
002350*    CHAMADOS) - WS-LO/WS-MID SAO APENAS INDICES DE LACO USADOS
002360*    NAS ROTINAS DE REGRAVACAO E LISTAGEM ABAIXO. NAO COMPOEM
002370*    REGISTRO, FICAM FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
002380 77  WS-LO                   PIC S9(05)  COMP.
002390 77  WS-MID                  PIC S9(05)  COMP.
002400*    CHAMADO 6231 - INDICE DO LACO INTERNO DE PRATOS DENTRO DO
002410*    LACO EXTERNO DE RESTAURANTES EM 0620 - WS-MID JA ESTA
002420*    OCUPADO PELO RESTAURANTE CORRENTE NAQUELE PONTO.
002430 77  WS-MID2                 PIC S9(05)  COMP.
002440 
002450*    CHAMADO 6231 - CATEGORIA USADA PELO FILTRO OPCIONAL DA
002460*    LISTAGEM DE PRATOS (0620) QUANDO O UPSI-0 ESTIVER LIGADO -
002470*    ALTERAR E RECOMPILAR PARA MUDAR A CATEGORIA FILTRADA.
002480 01  WS-PARM-CATEGORIA          PIC X(15) VALUE SPACES.
002490 
002500 01  WS-METRICS-LINHAS.
002510     05  WM-QTD-DUR          PIC S9(05)  COMP VALUE 0.
002520     05  WM-DUR-LINHAS       OCCURS 200 TIMES.
002530         10  WM-DUR          PIC X(132).
002540     05  WM-DUR-SUMARIO      PIC X(132).
002550     05  WM-QTD-EFI          PIC S9(05)  COMP VALUE 0.
002560     05  WM-EFI-LINHAS       OCCURS 50 TIMES.
002570         10  WM-EFI          PIC X(132).
002580     05  WM-EFI-SUMARIO      PIC X(132).
002590     05  FILLER              PIC X(01).
002600 
002610 01  WS-USRVAL-AREA.
002620     05  UV-ACHOU            PIC X(01).
002630         88  UV-USUARIO-EXISTE   VALUE 'S'.
002640     05  UV-ROLE             PIC X(13).
002650     05  UV-PHONE            PIC X(13).
002660     05  UV-WORK-ID          PIC 9(06).
002670     05  UV-E-DONO           PIC X(01).
002680         88  UV-USUARIO-E-DONO   VALUE 'S'.
002690 
002700 PROCEDURE DIVISION.
002710 
002720 0000-CONTROLE.
002730     PERFORM 0100-ABRE-E-CARREGA THRU 0100-EXIT.
002740     PERFORM 0200-LACO-TRANSACOES THRU 0200-EXIT.
002750     PERFORM 0500-FIM-DE-TRANSACOES THRU 0500-EXIT.
002760     PERFORM 0900-EXECUTA-METRICAS THRU 0900-EXIT.
002770     PERFORM 0999-ENCERRA THRU 0999-EXIT.
002780     STOP RUN.
002790 
002800 0100-ABRE-E-CARREGA.
002810     OPEN INPUT RESTFILE USERFILE TRANFILE ORDDISH.
002820     OPEN I-O   DISHFILE ORDFILE.
002830     OPEN OUTPUT AUDFILE SMSFILE RPTFILE.
002840     IF WS-REST-STATUS NOT = '00' AND WS-REST-STATUS NOT = '05'
002850        AND WS-REST-STATUS NOT = '35'
002860           DISPLAY 'PLAZBAT - ERRO AO ABRIR RESTFILE '
002870                                       WS-REST-STATUS
002880           STOP RUN.
002890     PERFORM 0110-CARREGA-RESTAURANTES THRU 0110-EXIT.
002900     PERFORM 0120-CARREGA-PRATOS THRU 0120-EXIT.
002910     PERFORM 0130-CARREGA-USUARIOS THRU 0130-EXIT.
002920     PERFORM 0140-CARREGA-PEDIDOS THRU 0140-EXIT.
002930     PERFORM 0150-DESCARTA-ORDDISH THRU 0150-EXIT.
002940 0100-EXIT.
002950     EXIT.
002960 
002970 0110-CARREGA-RESTAURANTES.
002980     MOVE 0 TO WS-REST-COUNT.
002990 0111-LE-REST.
003000     READ RESTFILE
003010          AT END
003020             SET FIM-DE-REST TO TRUE
003030             GO TO 0110-EXIT.
003040     ADD 1 TO WS-REST-COUNT.
003050     MOVE RST-ID          TO RT-ID (WS-REST-COUNT).
003060     MOVE RST-NAME        TO RT-NAME (WS-REST-COUNT).
003070     MOVE RST-NIT         TO RT-NIT (WS-REST-COUNT).
003080     MOVE RST-ADDRESS     TO RT-ADDRESS (WS-REST-COUNT).
003090     MOVE RST-PHONE       TO RT-PHONE (WS-REST-COUNT).
003100     MOVE RST-URL-LOGO    TO RT-LOGO (WS-REST-COUNT).
003110     MOVE RST-OWNER-ID    TO RT-OWNER-ID (WS-REST-COUNT).
003120     IF RST-ID > WS-PROX-REST-ID
003130        MOVE RST-ID TO WS-PROX-REST-ID.
003140     GO TO 0111-LE-REST.
003150 0110-EXIT.
003160     EXIT.
003170 
003180 0120-CARREGA-PRATOS.
003190     MOVE 0 TO WS-DISH-COUNT.
003200 0121-LE-DISH.
003210     READ DISHFILE
003220          AT END
003230             SET FIM-DE-DISH TO TRUE
003240             GO TO 0120-EXIT.
003250     ADD 1 TO WS-DISH-COUNT.
003260     MOVE DSH-ID          TO DT-ID (WS-DISH-COUNT).
003270     MOVE DSH-NAME        TO DT-NAME (WS-DISH-COUNT).
003280     MOVE DSH-PRICE       TO DT-PRICE (WS-DISH-COUNT).
003290     MOVE DSH-DESCRIPTION TO DT-DESCRIPTION (WS-DISH-COUNT).
003300     MOVE DSH-CATEGORY    TO DT-CATEGORY (WS-DISH-COUNT).
003310     MOVE DSH-ACTIVE      TO DT-ACTIVE (WS-DISH-COUNT).
003320     MOVE DSH-RESTAURANT-ID TO DT-RESTAURANT-ID (WS-DISH-COUNT).
003330     IF DSH-ID > WS-PROX-DISH-ID
003340        MOVE DSH-ID TO WS-PROX-DISH-ID.
003350     GO TO 0121-LE-DISH.
003360 0120-EXIT.
003370     EXIT.
003380 
003390 0130-CARREGA-USUARIOS.
003400     MOVE 0 TO WS-USER-COUNT.
003410 0131-LE-USER.
003420     READ USERFILE
003430          AT END
003440             SET FIM-DE-USER TO TRUE
003450             GO TO 0130-EXIT.
003460     ADD 1 TO WS-USER-COUNT.
003470     MOVE USR-ID          TO UT-ID (WS-USER-COUNT).
003480     MOVE USR-NAME        TO UT-NAME (WS-USER-COUNT).
003490     MOVE USR-LAST-NAME   TO UT-LAST-NAME (WS-USER-COUNT).
003500     MOVE USR-EMAIL       TO UT-EMAIL (WS-USER-COUNT).
003510     MOVE USR-ROLE        TO UT-ROLE (WS-USER-COUNT).
003520     MOVE USR-PHONE       TO UT-PHONE (WS-USER-COUNT).
003530     MOVE USR-RESTAURANT-WORK-ID TO UT-WORK-ID (WS-USER-COUNT).
003540     GO TO 0131-LE-USER.
003550 0130-EXIT.
003560     EXIT.
003570 
003580 0140-CARREGA-PEDIDOS.
003590     MOVE 0 TO WS-ORDER-COUNT.
003600 0141-LE-ORDF.
003610     READ ORDFILE
003620          AT END
003630             SET FIM-DE-ORDF TO TRUE
003640             GO TO 0140-EXIT.
003650     ADD 1 TO WS-ORDER-COUNT.
003660     MOVE ORD-ID             TO OT-ID (WS-ORDER-COUNT).
003670     MOVE ORD-RESTAURANT-ID  TO OT-RESTAURANT-ID (WS-ORDER-COUNT).
003680     MOVE ORD-CLIENT-ID      TO OT-CLIENT-ID (WS-ORDER-COUNT).
003690     MOVE ORD-EMPLOYEE-ID    TO OT-EMPLOYEE-ID (WS-ORDER-COUNT).
003700     MOVE ORD-STATUS         TO OT-STATUS (WS-ORDER-COUNT).
003710     MOVE ORD-SECURITY-PIN   TO OT-PIN (WS-ORDER-COUNT).
003720     MOVE ORD-CREATED-TS     TO OT-CREATED-TS (WS-ORDER-COUNT).
003730     IF ORD-ID > WS-PROX-ORD-ID
003740        MOVE ORD-ID TO WS-PROX-ORD-ID.
003750     GO TO 0141-LE-ORDF.
003760 0140-EXIT.
003770     EXIT.
003780 
003790*    ORDDISH E LIDO POR COMPLETUDE DO ARQUIVO DE ENTRADA - NAO HA
003800*    REGRA DE NEGOCIO NESTA CONVERSAO BATCH QUE CONSUMA O
003810*    DETALHE DE PRATOS DO PEDIDO (VER NAO-OBJETIVOS DA ESPEC.).
003820 0150-DESCARTA-ORDDISH.
003830     READ ORDDISH
003840          AT END
003850             SET FIM-DE-ODI TO TRUE
003860             GO TO 0150-EXIT.
003870     GO TO 0150-DESCARTA-ORDDISH.
003880 0150-EXIT.
003890     EXIT.
003900 
003910 0200-LACO-TRANSACOES.
003920     PERFORM 0210-LE-TRANSACAO THRU 0210-EXIT.
003930 0200-LACO.
003940     IF FIM-DE-TRAN
003950        GO TO 0200-EXIT.
003960     PERFORM 0220-DESPACHA-TRANSACAO THRU 0220-EXIT.
003970     PERFORM 0290-GRAVA-LINDISP THRU 0290-EXIT.
003980     PERFORM 0210-LE-TRANSACAO THRU 0210-EXIT.
003990     GO TO 0200-LACO.
004000 0200-EXIT.
004010     EXIT.
004020 
004030 0210-LE-TRANSACAO.
004040     READ TRANFILE
004050          AT END
004060             SET FIM-DE-TRAN TO TRUE
004070             GO TO 0210-EXIT.
004080     ADD 1 TO WS-QTD-LIDAS.
004090 0210-EXIT.
004100     EXIT.
004110 
004120 0220-DESPACHA-TRANSACAO.
004130     MOVE SPACES TO WS-MOTIVO.
004140     SET WS-HOUVE-AUDIT TO FALSE.
004150     SET WS-HOUVE-SMS   TO FALSE.
004160     PERFORM 0215-VALIDA-ATOR-GERAL THRU 0215-EXIT.                 CH4471
004170     IF WS-FOI-REJEITADA                                            CH4471
004180        GO TO 0220-EXIT.                                            CH4471
004190     IF TRN-IS-CREARST
004200        PERFORM 0230-TRATA-CREARST THRU 0230-EXIT
004210     ELSE IF TRN-IS-CREDISH
004220        PERFORM 0240-TRATA-CREDISH THRU 0240-EXIT
004230     ELSE IF TRN-IS-UPDDISH
004240        PERFORM 0242-TRATA-UPDDISH THRU 0242-EXIT
004250     ELSE IF TRN-IS-TGLDISH
004260        PERFORM 0244-TRATA-TGLDISH THRU 0244-EXIT
004270     ELSE IF TRN-IS-CREORDER
004280        PERFORM 0250-TRATA-CREORDER THRU 0250-EXIT
004290     ELSE IF TRN-IS-ASSIGN
004300        PERFORM 0252-TRATA-ASSIGN THRU 0252-EXIT
004310     ELSE IF TRN-IS-READY
004320        PERFORM 0254-TRATA-READY THRU 0254-EXIT
004330     ELSE IF TRN-IS-DELIVER
004340        PERFORM 0256-TRATA-DELIVER THRU 0256-EXIT
004350     ELSE IF TRN-IS-CANCEL
004360        PERFORM 0258-TRATA-CANCEL THRU 0258-EXIT
004370     ELSE
004380        PERFORM 0260-CODIGO-INVALIDO THRU 0260-EXIT.
004390 0220-EXIT.
004400     EXIT.
004410 
004420*    CHAMADO 4471 - TODA TRANSACAO PRECISA DE UM ATOR CADASTRADO
004430*    NO MESTRE DE USUARIOS ANTES DE QUALQUER OUTRA VALIDACAO.
004440*    O PORTEIRO E COMUM A TODAS AS TRANSACOES (USRVAL); AS
004450*    VALIDACOES DE PAPEL POR TRANSACAO FICAM COM OS SUBPROGRAMAS
004460*    ESPECIFICOS DE RESTAURANTE/PRATO/PEDIDO.
004470 0215-VALIDA-ATOR-GERAL.                                            CH4471
004480     CALL 'USRVAL' USING TABELAS-AREA TRN-ACTOR-ID                  CH4471
004490                          WS-USRVAL-AREA.                           CH4471
004500     IF NOT UV-USUARIO-EXISTE                                       CH4471
004510        MOVE 'REJECTED' TO WS-ACEITA-REJEITA                        CH4471
004520        MOVE 'ATOR DA TRANSACAO NAO CADASTRADO' TO WS-MOTIVO.       CH4471
004530 0215-EXIT.                                                         CH4471
004540     EXIT.
004550 
004560 0230-TRATA-CREARST.
004570     CALL 'RESTMAIN' USING TABELAS-AREA TRAN-REC
004580                            WS-ACEITA-REJEITA WS-MOTIVO
004590                            WS-PROX-REST-ID.
004600 0230-EXIT.
004610     EXIT.
004620 
004630 0240-TRATA-CREDISH.
004640     MOVE 'CREATE  ' TO WS-DISH-MODO.
004650     CALL 'DISHMAIN' USING TABELAS-AREA TRAN-REC
004660                            WS-DISH-MODO
004670                            WS-ACEITA-REJEITA WS-MOTIVO
004680                            WS-PROX-DISH-ID.
004690 0240-EXIT.
004700     EXIT.
004710 
004720 0242-TRATA-UPDDISH.
004730     MOVE 'UPDATE  ' TO WS-DISH-MODO.
004740     CALL 'DISHMAIN' USING TABELAS-AREA TRAN-REC
004750                            WS-DISH-MODO
004760                            WS-ACEITA-REJEITA WS-MOTIVO
004770                            WS-PROX-DISH-ID.
004780 0242-EXIT.
004790     EXIT.
004800 
004810 0244-TRATA-TGLDISH.
004820     MOVE 'TOGGLE  ' TO WS-DISH-MODO.
004830     CALL 'DISHMAIN' USING TABELAS-AREA TRAN-REC
004840                            WS-DISH-MODO
004850                            WS-ACEITA-REJEITA WS-MOTIVO
004860                            WS-PROX-DISH-ID.
004870 0244-EXIT.
004880     EXIT.
004890 
004900 0250-TRATA-CREORDER.
004910     MOVE 'CREATE  ' TO WS-ORD-MODO.
004920     CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
004930                           WS-ORD-MODO
004940                           WS-ACEITA-REJEITA WS-MOTIVO
004950                           WS-PROX-ORD-ID
004960                           AUDIT-REC WS-GEROU-AUDITORIA
004970                           SMS-REC   WS-GEROU-SMS.
004980     IF WS-HOUVE-AUDIT
004990        PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
005000 0250-EXIT.
005010     EXIT.
005020 
005030 0252-TRATA-ASSIGN.
005040     MOVE 'ASSIGN  ' TO WS-ORD-MODO.
005050     CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
005060                           WS-ORD-MODO
005070                           WS-ACEITA-REJEITA WS-MOTIVO
005080                           WS-PROX-ORD-ID
005090                           AUDIT-REC WS-GEROU-AUDITORIA
005100                           SMS-REC   WS-GEROU-SMS.
005110     IF WS-HOUVE-AUDIT
005120        PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
005130 0252-EXIT.
005140     EXIT.
005150 
005160 0254-TRATA-READY.
005170     MOVE 'READY   ' TO WS-ORD-MODO.
005180     CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
005190                           WS-ORD-MODO
005200                           WS-ACEITA-REJEITA WS-MOTIVO
005210                           WS-PROX-ORD-ID
005220                           AUDIT-REC WS-GEROU-AUDITORIA
005230                           SMS-REC   WS-GEROU-SMS.
005240     IF WS-HOUVE-AUDIT
005250        PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
005260     IF WS-HOUVE-SMS
005270        PERFORM 0280-GRAVA-SMS THRU 0280-EXIT.
005280 0254-EXIT.
005290     EXIT.
005300 
005310 0256-TRATA-DELIVER.
005320     MOVE 'DELIVER ' TO WS-ORD-MODO.
005330     CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
005340                           WS-ORD-MODO
005350                           WS-ACEITA-REJEITA WS-MOTIVO
005360                           WS-PROX-ORD-ID
005370                           AUDIT-REC WS-GEROU-AUDITORIA
005380                           SMS-REC   WS-GEROU-SMS.
005390     IF WS-HOUVE-AUDIT
005400        PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
005410 0256-EXIT.
005420     EXIT.
005430 
005440 0258-TRATA-CANCEL.
005450     MOVE 'CANCEL  ' TO WS-ORD-MODO.
005460     CALL 'ORDPROC' USING TABELAS-AREA TRAN-REC
005470                           WS-ORD-MODO
005480                           WS-ACEITA-REJEITA WS-MOTIVO
005490                           WS-PROX-ORD-ID
005500                           AUDIT-REC WS-GEROU-AUDITORIA
005510                           SMS-REC   WS-GEROU-SMS.
005520     IF WS-HOUVE-AUDIT
005530        PERFORM 0270-GRAVA-AUDITORIA THRU 0270-EXIT.
005540     IF WS-HOUVE-SMS
005550        PERFORM 0280-GRAVA-SMS THRU 0280-EXIT.
005560 0258-EXIT.
005570     EXIT.
005580 
005590 0260-CODIGO-INVALIDO.
005600     SET WS-FOI-REJEITADA TO TRUE.
005610     MOVE 'CODIGO DE TRANSACAO DESCONHECIDO' TO WS-MOTIVO.
005620 0260-EXIT.
005630     EXIT.
005640 
005650 0270-GRAVA-AUDITORIA.
005660     MOVE AUDIT-REC TO FD-AUD-REC.
005670     WRITE FD-AUD-REC.
005680     ADD 1 TO WS-AUDIT-COUNT.
005690     MOVE AUD-ORDER-ID      TO AT-ORDER-ID (WS-AUDIT-COUNT).
005700     MOVE AUD-RESTAURANT-ID TO AT-RESTAURANT-ID (WS-AUDIT-COUNT).
005710     MOVE AUD-CLIENT-ID     TO AT-CLIENT-ID (WS-AUDIT-COUNT).
005720     MOVE AUD-EMPLOYEE-ID   TO AT-EMPLOYEE-ID (WS-AUDIT-COUNT).
005730     MOVE AUD-ACTION-TYPE   TO AT-ACTION-TYPE (WS-AUDIT-COUNT).
005740     MOVE AUD-TS            TO AT-TS (WS-AUDIT-COUNT).
005750 0270-EXIT.
005760     EXIT.
005770 
005780 0280-GRAVA-SMS.
005790     MOVE SMS-REC TO FD-SMS-REC.
005800     WRITE FD-SMS-REC.
005810 0280-EXIT.
005820     EXIT.
005830 
005840 0290-GRAVA-LINDISP.
005850     MOVE SPACES TO WS-LIN-DISP.
005860     MOVE TRN-CODE      TO LD-CODE.
005870     MOVE TRN-ACTOR-ID  TO LD-ACTOR.
005880     MOVE TRN-KEY-ID    TO LD-KEY.
005890     MOVE WS-ACEITA-REJEITA TO LD-STATUS.
005900     MOVE WS-MOTIVO     TO LD-REASON.
005910     MOVE WS-LIN-DISP TO REG-RPT.
005920     WRITE REG-RPT.
005930     IF WS-FOI-ACEITA
005940        ADD 1 TO WS-QTD-ACEITAS
005950     ELSE
005960        ADD 1 TO WS-QTD-REJEITAS.
005970 0290-EXIT.
005980     EXIT.
005990 
006000 0500-FIM-DE-TRANSACOES.
006010     PERFORM 0510-REGRAVA-PRATOS THRU 0510-EXIT.
006020     PERFORM 0520-REGRAVA-PEDIDOS THRU 0520-EXIT.
006030     MOVE SPACES TO WS-LIN-TOT.
006040     MOVE WS-QTD-LIDAS    TO LT-LIDAS.
006050     MOVE WS-QTD-ACEITAS  TO LT-ACEITAS.
006060     MOVE WS-QTD-REJEITAS TO LT-REJEITADAS.
006070     MOVE WS-LIN-TOT TO REG-RPT.
006080     WRITE REG-RPT.
006090     PERFORM 0610-LISTA-RESTAURANTES THRU 0610-EXIT.
006100     PERFORM 0620-LISTA-PRATOS THRU 0620-EXIT.
006110     CLOSE AUDFILE SMSFILE.
006120 0500-EXIT.
006130     EXIT.
006140 
006150 0510-REGRAVA-PRATOS.
006160     CLOSE DISHFILE.
006170     OPEN OUTPUT DISHFILE.
006180     MOVE 1 TO WS-MID.
006190 0510-LACO.
006200     IF WS-MID > WS-DISH-COUNT
006210        GO TO 0510-FIM-LACO.
006220     MOVE DT-ID (WS-MID)          TO DSH-ID.
006230     MOVE DT-NAME (WS-MID)        TO DSH-NAME.
006240     MOVE DT-PRICE (WS-MID)       TO DSH-PRICE.
006250     MOVE DT-DESCRIPTION (WS-MID) TO DSH-DESCRIPTION.
006260     MOVE DT-CATEGORY (WS-MID)    TO DSH-CATEGORY.
006270     MOVE DT-ACTIVE (WS-MID)      TO DSH-ACTIVE.
006280     MOVE DT-RESTAURANT-ID (WS-MID) TO DSH-RESTAURANT-ID.
006290     WRITE DISH-REC.
006300     ADD 1 TO WS-MID.
006310     GO TO 0510-LACO.
006320 0510-FIM-LACO.
006330     CLOSE DISHFILE.
006340 0510-EXIT.
006350     EXIT.
006360 
006370 0520-REGRAVA-PEDIDOS.
006380     CLOSE ORDFILE.
006390     OPEN OUTPUT ORDFILE.
006400     MOVE 1 TO WS-MID.
006410 0520-LACO.
006420     IF WS-MID > WS-ORDER-COUNT
006430        GO TO 0520-FIM-LACO.
006440     MOVE OT-ID (WS-MID)            TO ORD-ID.
006450     MOVE OT-RESTAURANT-ID (WS-MID) TO ORD-RESTAURANT-ID.
006460     MOVE OT-CLIENT-ID (WS-MID)     TO ORD-CLIENT-ID.
006470     MOVE OT-EMPLOYEE-ID (WS-MID)   TO ORD-EMPLOYEE-ID.
006480     MOVE OT-STATUS (WS-MID)        TO ORD-STATUS.
006490     MOVE OT-PIN (WS-MID)           TO ORD-SECURITY-PIN.
006500     MOVE OT-CREATED-TS (WS-MID)    TO ORD-CREATED-TS.
006510     WRITE ORDER-REC.
006520     ADD 1 TO WS-MID.
006530     GO TO 0520-LACO.
006540 0520-FIM-LACO.
006550     CLOSE ORDFILE.
006560 0520-EXIT.
006570     EXIT.
006580 
006590 0600-IMPRIME-CABECALHO.
006600     ADD 1 TO WS-PAGINA.
006610     MOVE SPACES TO WS-CABECALHO.
006620     MOVE WS-PAGINA TO CAB-PAGINA.
006630     MOVE WS-CABECALHO TO REG-RPT.
006640     WRITE REG-RPT.
006650     MOVE 2 TO WS-LINHA.
006660 0600-EXIT.
006670     EXIT.
006680 
006690 0610-LISTA-RESTAURANTES.
006700     PERFORM 0600-IMPRIME-CABECALHO THRU 0600-EXIT.
006710     MOVE 1 TO WS-MID.
006720 0610-LACO.
006730     IF WS-MID > WS-REST-COUNT
006740        GO TO 0610-EXIT.
006750     MOVE SPACES TO WS-LIN-REST.
006760     MOVE RT-ID (WS-MID)    TO LR-ID.
006770     MOVE RT-NAME (WS-MID)  TO LR-NAME.
006780     MOVE RT-NIT (WS-MID)   TO LR-NIT.
006790     MOVE RT-OWNER-ID (WS-MID) TO LR-OWNER.
006800     MOVE WS-LIN-REST TO REG-RPT.
006810     WRITE REG-RPT.
006820     ADD 1 TO WS-MID.
006830     GO TO 0610-LACO.
006840 0610-EXIT.
006850     EXIT.
006860 
006870*    CHAMADO 6231 - PRATOS SAO LISTADOS POR RESTAURANTE (QUEBRA
006880*    WS-QUEBRA-REST, MESMO LAYOUT USADO EM 0900), NA ORDEM DE
006890*    ID DO PRATO DENTRO DE CADA RESTAURANTE - ANTES SAIA TUDO
006900*    NUMA UNICA LISTA CORRIDA, SEM AGRUPAR POR RESTAURANTE.
006910 0620-LISTA-PRATOS.
006920     MOVE 1 TO WS-MID.
006930 0620-LACO-REST.
006940     IF WS-MID > WS-REST-COUNT
006950        GO TO 0620-EXIT.
006960     MOVE SPACES TO WS-QUEBRA-REST.
006970     MOVE RT-ID (WS-MID) TO QR-ID.
006980     MOVE WS-QUEBRA-REST TO REG-RPT.
006990     WRITE REG-RPT.
007000     MOVE 1 TO WS-MID2.
007010     PERFORM 0625-LISTA-PRATOS-REST THRU 0625-EXIT.
007020     ADD 1 TO WS-MID.
007030     GO TO 0620-LACO-REST.
007040 0620-EXIT.
007050     EXIT.
007060 
007070*    FILTRO OPCIONAL DE CATEGORIA (UPSI-0/WS-PARM-CATEGORIA) -
007080*    QUANDO DESLIGADO, SAEM TODAS AS CATEGORIAS, ATIVOS E
007090*    INATIVOS, CONFORME A ESPECIFICACAO DA LISTAGEM DE PRATOS.
007100 0625-LISTA-PRATOS-REST.
007110     IF WS-MID2 > WS-DISH-COUNT
007120        GO TO 0625-EXIT.
007130     IF DT-RESTAURANT-ID (WS-MID2) = RT-ID (WS-MID) AND
007140        (WS-FILTRO-CATEG-DESLIGADO OR
007150         DT-CATEGORY (WS-MID2) = WS-PARM-CATEGORIA)
007160        MOVE SPACES TO WS-LIN-DISH
007170        MOVE DT-ID (WS-MID2)         TO LDS-ID
007180        MOVE DT-NAME (WS-MID2)       TO LDS-NAME
007190        MOVE DT-CATEGORY (WS-MID2)   TO LDS-CATEGORY
007200        MOVE DT-PRICE (WS-MID2)      TO LDS-PRICE
007210        MOVE DT-ACTIVE (WS-MID2)     TO LDS-ACTIVE
007220        MOVE WS-LIN-DISH TO REG-RPT
007230        WRITE REG-RPT.
007240     ADD 1 TO WS-MID2.
007250     GO TO 0625-LISTA-PRATOS-REST.
007260 0625-EXIT.
007270     EXIT.
007280 
007290*    METRICAS SAO CALCULADAS UM RESTAURANTE POR VEZ, NA ORDEM EM
007300*    QUE APARECEM NA TABELA DE RESTAURANTES (QUEBRA DE CONTROLE
007310*    POR RST-ID CONFORME A ESPECIFICACAO).
007320 0900-EXECUTA-METRICAS.
007330     MOVE 1 TO WS-MID.
007340 0900-LACO.
007350     IF WS-MID > WS-REST-COUNT
007360        GO TO 0900-EXIT.
007370     CALL 'METRICS' USING TABELAS-AREA RT-ID (WS-MID)
007380                           WS-METRICS-LINHAS.
007390     PERFORM 0600-IMPRIME-CABECALHO THRU 0600-EXIT.
007400     MOVE SPACES TO WS-QUEBRA-REST.
007410     MOVE RT-ID (WS-MID) TO QR-ID.
007420     MOVE WS-QUEBRA-REST TO REG-RPT.
007430     WRITE REG-RPT.
007440     PERFORM 0910-IMPRIME-DURACAO THRU 0910-EXIT.
007450     PERFORM 0920-IMPRIME-EFICIENCIA THRU 0920-EXIT.
007460     ADD 1 TO WS-MID.
007470     GO TO 0900-LACO.
007480 0900-EXIT.
007490     EXIT.
007500 
007510 0910-IMPRIME-DURACAO.
007520     MOVE 1 TO WS-LO.
007530 0910-LACO.
007540     IF WS-LO > WM-QTD-DUR
007550        GO TO 0910-FIM-LACO.
007560     MOVE WM-DUR (WS-LO) TO REG-RPT.
007570     WRITE REG-RPT.
007580     ADD 1 TO WS-LO.
007590     GO TO 0910-LACO.
007600 0910-FIM-LACO.
007610     IF WM-QTD-DUR > 0
007620        MOVE WM-DUR-SUMARIO TO REG-RPT
007630        WRITE REG-RPT.
007640 0910-EXIT.
007650     EXIT.
007660 
007670 0920-IMPRIME-EFICIENCIA.
007680     MOVE 1 TO WS-LO.
007690 0920-LACO.
007700     IF WS-LO > WM-QTD-EFI
007710        GO TO 0920-FIM-LACO.
007720     MOVE WM-EFI (WS-LO) TO REG-RPT.
007730     WRITE REG-RPT.
007740     ADD 1 TO WS-LO.
007750     GO TO 0920-LACO.
007760 0920-FIM-LACO.
007770     IF WM-QTD-EFI > 0
007780        MOVE WM-EFI-SUMARIO TO REG-RPT
007790        WRITE REG-RPT.
007800 0920-EXIT.
007810     EXIT.
007820 
007830 0999-ENCERRA.
007840     CLOSE RESTFILE USERFILE TRANFILE ORDDISH RPTFILE.
007850 0999-EXIT.
007860     EXIT.

000100*****************************************************************
000110*    SISTEMAS DE COMPUTACAO                                     *
000120*    PROGRAMA:  ORDPROC                                         *
000130*    FINALIDADE:  SUBPROGRAMA DE CICLO DE VIDA DO PEDIDO DA     *
000140*      PLAZOLETA - ATENDE CREORDER/ASSIGN/READY/DELIVER/CANCEL, *
000150*      GERA O PIN DE SEGURANCA E O TEXTO DO SMS DE NOTIFICACAO, *
000160*      E MONTA O REGISTRO DE AUDITORIA DE CADA TRANSICAO.       *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. ORDPROC-COB.
000200 AUTHOR. FABIO ALVES BARBOSA.
000210 INSTALLATION. SISTEMAS DE COMPUTACAO.
000220 DATE-WRITTEN. 14/02/96.
000230 DATE-COMPILED.
000240 SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
000250*-----------------------------------------------------------*
000260*    HISTORICO DE ALTERACOES                                *
000270*    VRS   DATA        RESP  DESCRICAO                      *
000280*    1.0   14/02/96    FAB   IMPLANTACAO ORIGINAL - CRIACAO *
000290*                            E CANCELAMENTO DE PEDIDOS.     *
000300*    1.1   02/06/97    FAB   INCLUIDOS ASSIGN/READY/DELIVER *
000310*                            E MONTAGEM DO REGISTRO DE      *
000320*                            AUDITORIA.                     *
000330*    1.2   30/01/99    JMK   INCLUIDA MONTAGEM DO SMS DE    *
000340*                            PEDIDO PRONTO/CANCELADO.       *
000350*    1.3   11/09/98    ENZ   PREPARACAO ANO 2000 - TIMESTAMP*
000360*                            DE PEDIDO E TRANSACAO PASSADOS *
000370*                            PARA AAAAMMDDHHMM (9(12)).     *
000380*    1.4   17/08/00    ENZ   CORRIGIDA REGRA DE PEDIDO ATIVO*
000390*                            UNICO POR CLIENTE (CHAMADO 4102)*
000400*    1.5   05/03/02    RC01  CHAMADO 4471 - EXIGIDO TELEFONE*
000410*                            DO CLIENTE ANTES DO READY.     *
000420*    1.6   08/07/09    WPS   CHAMADO 6114 - ASSIGN E READY  *
000430*                            SO CONFERIAM O RESTAURANTE DE  *
000440*                            TRABALHO DO ATOR, SEM EXIGIR O *
000450*                            PAPEL DE EMPLEADO (REGRA 22).  *
000460*    1.7   03/11/09    WPS   CHAMADO 6203 - LK-MOTIVO       *
000470*                            AMPLIADO DE 40 P/ 70 POSICOES  *
000480*                            (MENSAGEM DE CANCELAMENTO EM   *
000490*                            PREPARACION VINHA TRUNCADA E   *
000500*                            SEM O TEXTO "Y NO PUEDE        *
000510*                            CANCELARSE") E WS-PREV-STATUS/ *
000520*                            WS-PEDIDO-ATIVO PROMOVIDOS A   *
000530*                            NIVEL 77 CONFORME PADRAO DE    *
000540*                            AUDITORIA.                     *
000550*-----------------------------------------------------------*
000560 
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640 01  WS-BUSCA-BINARIA.
000650     05  WS-LO               PIC S9(05)  COMP.
000660     05  WS-HI               PIC S9(05)  COMP.
000670     05  WS-MID              PIC S9(05)  COMP.
000680*    CHAVES DE 6 DIGITOS (ORD-ID/RST-ID/USR-ID) - UMA CASA A
000690*    MAIS QUE OS INDICES DE TABELA WS-LO/WS-HI/WS-MID.
000700     05  WS-IDX-ORD          PIC S9(06)  COMP VALUE 0.
000710     05  WS-IDX-REST         PIC S9(06)  COMP VALUE 0.
000720     05  WS-IDX-USR          PIC S9(06)  COMP VALUE 0.
000730     05  WS-IDX-CLI          PIC S9(06)  COMP VALUE 0.
000740     05  WS-ACHOU-ORD        PIC X(01) VALUE 'N'.
000750         88  ORD-ENCONTRADO      VALUE 'S'.
000760     05  WS-ACHOU-REST       PIC X(01) VALUE 'N'.
000770         88  REST-ENCONTRADO     VALUE 'S'.
000780     05  WS-ACHOU-USR        PIC X(01) VALUE 'N'.
000790         88  USR-ENCONTRADO      VALUE 'S'.
000800 
000810 01  WS-PIN-CALCULO.
000820     05  WS-PIN-BASE         PIC 9(08)  COMP.
000830     05  WS-PIN-RESTO        PIC 9(06)  COMP.
000840     05  WS-PIN-EDIT         PIC 9(06).
000850     05  FILLER              PIC X(01).
000860 
000870*    CAMPOS AVULSOS DE CONTROLE DA TRANSICAO EM CURSO - NAO
000880*    COMPOEM REGISTRO, FICAM FORA DE GRUPO (NIVEL 77).
000890 77  WS-PREV-STATUS          PIC X(10).
000900 77  WS-PEDIDO-ATIVO         PIC X(01) VALUE 'N'.
000910     88  CLIENTE-TEM-PEDIDO-ATIVO   VALUE 'S'.
000920 
000930 LINKAGE SECTION.
000940 COPY TABELAS.
000950 COPY TRNREC.
000960 01  LK-MODO                 PIC X(08).
000970     88  LK-MODO-CREATE          VALUE 'CREATE  '.
000980     88  LK-MODO-ASSIGN          VALUE 'ASSIGN  '.
000990     88  LK-MODO-READY           VALUE 'READY   '.
001000     88  LK-MODO-DELIVER         VALUE 'DELIVER '.
001010     88  LK-MODO-CANCEL          VALUE 'CANCEL  '.
001020 01  LK-RESULTADO            PIC X(08).
001030 01  LK-MOTIVO               PIC X(70).
001040 01  LK-PROX-ORD-ID          PIC S9(06)  COMP.
001050 COPY AUDREC.
001060 01  LK-GEROU-AUDITORIA      PIC X(01).
001070     88  LK-HOUVE-AUDIT          VALUE 'S'.
001080 COPY SMSREC.
001090 01  LK-GEROU-SMS            PIC X(01).
001100     88  LK-HOUVE-SMS            VALUE 'S'.
001110 
001120 PROCEDURE DIVISION USING TABELAS-AREA TRAN-REC
001130                           LK-MODO
001140                           LK-RESULTADO LK-MOTIVO
001150                           LK-PROX-ORD-ID
001160                           AUDIT-REC LK-GEROU-AUDITORIA
001170                           SMS-REC LK-GEROU-SMS.
001180 
001190 0000-CONTROLE.
001200     MOVE SPACES TO LK-RESULTADO.
001210     MOVE SPACES TO LK-MOTIVO.
001220     MOVE 'N' TO LK-GEROU-AUDITORIA.
001230     MOVE 'N' TO LK-GEROU-SMS.
001240     MOVE SPACES TO AUDIT-REC.
001250     MOVE SPACES TO SMS-REC.
001260     IF LK-MODO-CREATE
001270        PERFORM 0100-PROCESSA-CREORDER THRU 0100-EXIT
001280     ELSE IF LK-MODO-ASSIGN
001290        PERFORM 0200-PROCESSA-ASSIGN THRU 0200-EXIT
001300     ELSE IF LK-MODO-READY
001310        PERFORM 0300-PROCESSA-READY THRU 0300-EXIT
001320     ELSE IF LK-MODO-DELIVER
001330        PERFORM 0400-PROCESSA-DELIVER THRU 0400-EXIT
001340     ELSE
001350        PERFORM 0500-PROCESSA-CANCEL THRU 0500-EXIT.
001360     GOBACK.
001370 
001380*    REGRA 13 - UM CLIENTE SO PODE TER UM PEDIDO ATIVO (NEM
001390*    ENTREGUE, NEM CANCELADO). REGRAS 14 E 15 - PEDIDO NASCE
001400*    PENDIENT E RECEBE UM PIN DE 6 DIGITOS.
001410 0100-PROCESSA-CREORDER.
001420     MOVE TRN-KEY-ID TO WS-IDX-REST.
001430     PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
001440     IF NOT REST-ENCONTRADO
001450        MOVE 'REJECTED' TO LK-RESULTADO
001460        MOVE 'RESTAURANTE NAO ENCONTRADO' TO LK-MOTIVO
001470        GO TO 0100-EXIT.
001480     MOVE 'N' TO WS-PEDIDO-ATIVO.
001490     MOVE 1 TO WS-MID.
001500 0100-LACO-ATIVO.
001510     IF WS-MID > WS-ORDER-COUNT
001520        GO TO 0100-FIM-LACO.
001530     IF OT-CLIENT-ID (WS-MID) = TRN-ACTOR-ID
001540        AND OT-STATUS (WS-MID) NOT = 'DELIVERED '
001550        AND OT-STATUS (WS-MID) NOT = 'CANCELLED '
001560           MOVE 'S' TO WS-PEDIDO-ATIVO.
001570     ADD 1 TO WS-MID.
001580     GO TO 0100-LACO-ATIVO.
001590 0100-FIM-LACO.
001600     IF CLIENTE-TEM-PEDIDO-ATIVO
001610        MOVE 'REJECTED' TO LK-RESULTADO
001620        MOVE 'CLIENTE JA POSSUI PEDIDO ATIVO' TO LK-MOTIVO
001630        GO TO 0100-EXIT.
001640     ADD 1 TO LK-PROX-ORD-ID.
001650     ADD 1 TO WS-ORDER-COUNT.
001660     PERFORM 0920-GERA-PIN THRU 0920-EXIT.
001670     MOVE LK-PROX-ORD-ID   TO OT-ID (WS-ORDER-COUNT).
001680     MOVE RT-ID (WS-IDX-REST)
001690                          TO OT-RESTAURANT-ID (WS-ORDER-COUNT).
001700     MOVE TRN-ACTOR-ID     TO OT-CLIENT-ID (WS-ORDER-COUNT).
001710     MOVE 0                TO OT-EMPLOYEE-ID (WS-ORDER-COUNT).
001720     MOVE 'PENDIENT  '     TO OT-STATUS (WS-ORDER-COUNT).
001730     MOVE WS-PIN-EDIT      TO OT-PIN (WS-ORDER-COUNT).
001740     MOVE TRN-TS           TO OT-CREATED-TS (WS-ORDER-COUNT).
001750     MOVE 'ACCEPTED' TO LK-RESULTADO.
001760     MOVE LK-PROX-ORD-ID     TO AUD-ORDER-ID.
001770     MOVE RT-ID (WS-IDX-REST) TO AUD-RESTAURANT-ID.
001780     MOVE TRN-ACTOR-ID       TO AUD-CLIENT-ID.
001790     MOVE SPACES             TO AUD-PREV-STATUS.
001800     MOVE 'PENDIENT  '       TO AUD-NEW-STATUS.
001810     MOVE TRN-ACTOR-ID       TO AUD-CHANGED-BY.
001820     MOVE 'CLIENTE      '    TO AUD-CHANGED-ROLE.
001830     MOVE 'ORDER_CREATED   ' TO AUD-ACTION-TYPE.
001840     MOVE 0                  TO AUD-EMPLOYEE-ID.
001850     MOVE TRN-TS             TO AUD-TS.
001860     MOVE SPACES             TO AUD-NOTES.
001870     MOVE 'S' TO LK-GEROU-AUDITORIA.
001880 0100-EXIT.
001890     EXIT.
001900 
001910*    REGRAS 16 E 17 - SO PENDIENT PODE SER ATRIBUIDO, E SOMENTE
001920*    A UM EMPREGADO DO PROPRIO RESTAURANTE DO PEDIDO.
001930 0200-PROCESSA-ASSIGN.
001940     MOVE TRN-KEY-ID TO WS-IDX-ORD.
001950     PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
001960     IF NOT ORD-ENCONTRADO
001970        MOVE 'REJECTED' TO LK-RESULTADO
001980        MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
001990        GO TO 0200-EXIT.
002000     MOVE TRN-ACTOR-ID TO WS-IDX-USR.
002010     PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
002020     IF NOT USR-ENCONTRADO
002030        MOVE 'REJECTED' TO LK-RESULTADO
002040        MOVE 'USUARIO ATOR NAO ENCONTRADO' TO LK-MOTIVO
002050        GO TO 0200-EXIT.
002060*    CHAMADO 6114 - PAPEL DE EMPLEADO E EXIGIDO EXPLICITAMENTE
002070*    (REGRA 22), NAO BASTA O RESTAURANTE DE TRABALHO CONFERIR.
002080     IF UT-ROLE (WS-IDX-USR) NOT = 'EMPLEADO'                       CH6114
002090        MOVE 'REJECTED' TO LK-RESULTADO                             CH6114
002100        MOVE 'ATOR SEM PAPEL DE EMPLEADO' TO LK-MOTIVO              CH6114
002110        GO TO 0200-EXIT.                                            CH6114
002120     IF UT-WORK-ID (WS-IDX-USR) NOT =
002130                             OT-RESTAURANT-ID (WS-IDX-ORD)
002140        MOVE 'REJECTED' TO LK-RESULTADO
002150        MOVE 'EMPREGADO NAO PERTENCE AO RESTAURANTE' TO LK-MOTIVO
002160        GO TO 0200-EXIT.
002170     IF OT-STATUS (WS-IDX-ORD) NOT = 'PENDIENT  '
002180        MOVE 'REJECTED' TO LK-RESULTADO
002190        MOVE 'PEDIDO NAO ESTA PENDENTE' TO LK-MOTIVO
002200        GO TO 0200-EXIT.
002210     MOVE 'PENDIENT  '  TO WS-PREV-STATUS.
002220     MOVE TRN-ACTOR-ID  TO OT-EMPLOYEE-ID (WS-IDX-ORD).
002230     MOVE 'IN-PREPARE'  TO OT-STATUS (WS-IDX-ORD).
002240     MOVE 'ACCEPTED' TO LK-RESULTADO.
002250     PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
002260 0200-EXIT.
002270     EXIT.
002280 
002290*    REGRAS 18 - SO IN-PREPARE PODE FICAR PRONTO, E O CLIENTE
002300*    PRECISA TER TELEFONE PARA RECEBER O SMS COM O PIN.
002310 0300-PROCESSA-READY.
002320     MOVE TRN-KEY-ID TO WS-IDX-ORD.
002330     PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
002340     IF NOT ORD-ENCONTRADO
002350        MOVE 'REJECTED' TO LK-RESULTADO
002360        MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
002370        GO TO 0300-EXIT.
002380     MOVE TRN-ACTOR-ID TO WS-IDX-USR.
002390     PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
002400     IF NOT USR-ENCONTRADO
002410        MOVE 'REJECTED' TO LK-RESULTADO
002420        MOVE 'USUARIO ATOR NAO ENCONTRADO' TO LK-MOTIVO
002430        GO TO 0300-EXIT.
002440*    CHAMADO 6114 - PAPEL DE EMPLEADO E EXIGIDO EXPLICITAMENTE
002450*    (REGRA 22), NAO BASTA O RESTAURANTE DE TRABALHO CONFERIR.
002460     IF UT-ROLE (WS-IDX-USR) NOT = 'EMPLEADO'                       CH6114
002470        MOVE 'REJECTED' TO LK-RESULTADO                             CH6114
002480        MOVE 'ATOR SEM PAPEL DE EMPLEADO' TO LK-MOTIVO              CH6114
002490        GO TO 0300-EXIT.                                            CH6114
002500     IF UT-WORK-ID (WS-IDX-USR) NOT =
002510                             OT-RESTAURANT-ID (WS-IDX-ORD)
002520        MOVE 'REJECTED' TO LK-RESULTADO
002530        MOVE 'EMPREGADO NAO PERTENCE AO RESTAURANTE' TO LK-MOTIVO
002540        GO TO 0300-EXIT.
002550     IF OT-STATUS (WS-IDX-ORD) NOT = 'IN-PREPARE'
002560        MOVE 'REJECTED' TO LK-RESULTADO
002570        MOVE 'PEDIDO NAO ESTA EM PREPARACAO' TO LK-MOTIVO
002580        GO TO 0300-EXIT.
002590     MOVE OT-CLIENT-ID (WS-IDX-ORD) TO WS-IDX-CLI.
002600     MOVE OT-CLIENT-ID (WS-IDX-ORD) TO WS-IDX-USR.
002610     PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
002620     IF NOT USR-ENCONTRADO OR UT-PHONE (WS-IDX-USR) = SPACES
002630        MOVE 'REJECTED' TO LK-RESULTADO
002640        MOVE 'CLIENTE SEM TELEFONE CADASTRADO' TO LK-MOTIVO
002650        GO TO 0300-EXIT.
002660     MOVE OT-RESTAURANT-ID (WS-IDX-ORD) TO WS-IDX-REST.
002670     PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
002680     MOVE 'IN-PREPARE' TO WS-PREV-STATUS.
002690     MOVE 'READY     ' TO OT-STATUS (WS-IDX-ORD).
002700     MOVE 'ACCEPTED' TO LK-RESULTADO.
002710     PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
002720     MOVE UT-PHONE (WS-IDX-USR)     TO SMS-PHONE.
002730     MOVE OT-ID (WS-IDX-ORD)        TO SMS-ORDER-ID.
002740     MOVE RT-NAME (WS-IDX-REST)     TO SMS-RESTAURANT-NAME.
002750     MOVE OT-PIN (WS-IDX-ORD)       TO SMS-PIN.
002760     STRING 'Hola ' DELIMITED BY SIZE
002770            UT-NAME (WS-IDX-CLI) DELIMITED BY SPACE
002780            ', tu pedido esta listo para ser recogido en '
002790                                    DELIMITED BY SIZE
002800            RT-NAME (WS-IDX-REST) DELIMITED BY SPACE
002810            '. Tu PIN de seguridad es: ' DELIMITED BY SIZE
002820            OT-PIN (WS-IDX-ORD)     DELIMITED BY SIZE
002830            INTO SMS-MESSAGE.
002840     MOVE 'S' TO LK-GEROU-SMS.
002850 0300-EXIT.
002860     EXIT.
002870 
002880*    REGRA 19 - SO O EMPREGADO ATRIBUIDO PODE ENTREGAR, E SOMENTE
002890*    A PARTIR DE READY, COM O PIN CORRETO.
002900 0400-PROCESSA-DELIVER.
002910     IF TRD-DLV-PIN = SPACES
002920        MOVE 'REJECTED' TO LK-RESULTADO
002930        MOVE 'PIN NAO INFORMADO' TO LK-MOTIVO
002940        GO TO 0400-EXIT.
002950     MOVE TRN-KEY-ID TO WS-IDX-ORD.
002960     PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
002970     IF NOT ORD-ENCONTRADO
002980        MOVE 'REJECTED' TO LK-RESULTADO
002990        MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
003000        GO TO 0400-EXIT.
003010     IF TRN-ACTOR-ID NOT = OT-EMPLOYEE-ID (WS-IDX-ORD)
003020        MOVE 'REJECTED' TO LK-RESULTADO
003030        MOVE 'ATOR NAO E O EMPREGADO ATRIBUIDO' TO LK-MOTIVO
003040        GO TO 0400-EXIT.
003050     IF OT-STATUS (WS-IDX-ORD) NOT = 'READY     '
003060        MOVE 'REJECTED' TO LK-RESULTADO
003070        MOVE 'PEDIDO NAO ESTA PRONTO' TO LK-MOTIVO
003080        GO TO 0400-EXIT.
003090     IF TRD-DLV-PIN NOT = OT-PIN (WS-IDX-ORD)
003100        MOVE 'REJECTED' TO LK-RESULTADO
003110        MOVE 'PIN INFORMADO NAO CONFERE' TO LK-MOTIVO
003120        GO TO 0400-EXIT.
003130     MOVE 'READY     ' TO WS-PREV-STATUS.
003140     MOVE 'DELIVERED ' TO OT-STATUS (WS-IDX-ORD).
003150     MOVE 'ACCEPTED' TO LK-RESULTADO.
003160     PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
003170 0400-EXIT.
003180     EXIT.
003190 
003200*    REGRA 20 - SO O PROPRIO CLIENTE PODE CANCELAR, E SOMENTE
003210*    ENQUANTO O PEDIDO ESTIVER PENDIENT.
003220 0500-PROCESSA-CANCEL.
003230     MOVE TRN-KEY-ID TO WS-IDX-ORD.
003240     PERFORM 0900-BUSCA-PEDIDO THRU 0900-EXIT.
003250     IF NOT ORD-ENCONTRADO
003260        MOVE 'REJECTED' TO LK-RESULTADO
003270        MOVE 'PEDIDO NAO ENCONTRADO' TO LK-MOTIVO
003280        GO TO 0500-EXIT.
003290     IF TRN-ACTOR-ID NOT = OT-CLIENT-ID (WS-IDX-ORD)
003300        MOVE 'REJECTED' TO LK-RESULTADO
003310        MOVE 'ATOR NAO E O CLIENTE DO PEDIDO' TO LK-MOTIVO
003320        GO TO 0500-EXIT.
003330     IF OT-STATUS (WS-IDX-ORD) NOT = 'PENDIENT  '
003340        MOVE 'REJECTED' TO LK-RESULTADO
003350*       CHAMADO 6203 - MENSAGEM COMPLETA (VINHA TRUNCADA PELOS
003360*       ANTIGOS 40 BYTES DE LK-MOTIVO, PERDENDO O TRECHO FINAL).
003370        MOVE 'LO SENTIMOS, TU PEDIDO YA ESTA EN PREPARACION Y
003380-           ' NO PUEDE CANCELARSE'
003390                                    TO LK-MOTIVO
003400        GO TO 0500-EXIT.
003410     MOVE 'PENDIENT  ' TO WS-PREV-STATUS.
003420     MOVE 'CANCELLED ' TO OT-STATUS (WS-IDX-ORD).
003430     MOVE 'ACCEPTED' TO LK-RESULTADO.
003440     PERFORM 0940-MONTA-AUDITORIA THRU 0940-EXIT.
003450     MOVE OT-RESTAURANT-ID (WS-IDX-ORD) TO WS-IDX-REST.
003460     PERFORM 0910-BUSCA-RESTAURANTE THRU 0910-EXIT.
003470     MOVE TRN-ACTOR-ID TO WS-IDX-USR.
003480     PERFORM 0930-BUSCA-USUARIO THRU 0930-EXIT.
003490     MOVE UT-PHONE (WS-IDX-USR)  TO SMS-PHONE.
003500     MOVE OT-ID (WS-IDX-ORD)     TO SMS-ORDER-ID.
003510     MOVE RT-NAME (WS-IDX-REST)  TO SMS-RESTAURANT-NAME.
003520     MOVE SPACES                 TO SMS-PIN.
003530     STRING 'Hola ' DELIMITED BY SIZE
003540            UT-NAME (WS-IDX-USR) DELIMITED BY SPACE
003550            ', tu pedido en ' DELIMITED BY SIZE
003560            RT-NAME (WS-IDX-REST) DELIMITED BY SPACE
003570            ' ha sido cancelado exitosamente.' DELIMITED BY SIZE
003580            INTO SMS-MESSAGE.
003590     MOVE 'S' TO LK-GEROU-SMS.
003600 0500-EXIT.
003610     EXIT.
003620 
003630 0900-BUSCA-PEDIDO.
003640     SET WS-ACHOU-ORD TO 'N'.
003650     MOVE 1 TO WS-LO.
003660     MOVE WS-ORDER-COUNT TO WS-HI.
003670 0900-LACO-BUSCA.
003680     IF WS-LO > WS-HI OR ORD-ENCONTRADO
003690        GO TO 0900-EXIT.
003700     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
003710     IF OT-ID (WS-MID) = WS-IDX-ORD
003720        SET ORD-ENCONTRADO TO TRUE
003730        MOVE WS-MID TO WS-IDX-ORD
003740     ELSE IF OT-ID (WS-MID) < WS-IDX-ORD
003750        COMPUTE WS-LO = WS-MID + 1
003760     ELSE
003770        COMPUTE WS-HI = WS-MID - 1.
003780     GO TO 0900-LACO-BUSCA.
003790 0900-EXIT.
003800     EXIT.
003810 
003820 0910-BUSCA-RESTAURANTE.
003830     SET WS-ACHOU-REST TO 'N'.
003840     MOVE 1 TO WS-LO.
003850     MOVE WS-REST-COUNT TO WS-HI.
003860 0910-LACO-BUSCA.
003870     IF WS-LO > WS-HI OR REST-ENCONTRADO
003880        GO TO 0910-EXIT.
003890     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
003900     IF RT-ID (WS-MID) = WS-IDX-REST
003910        SET REST-ENCONTRADO TO TRUE
003920        MOVE WS-MID TO WS-IDX-REST
003930     ELSE IF RT-ID (WS-MID) < WS-IDX-REST
003940        COMPUTE WS-LO = WS-MID + 1
003950     ELSE
003960        COMPUTE WS-HI = WS-MID - 1.
003970     GO TO 0910-LACO-BUSCA.
003980 0910-EXIT.
003990     EXIT.
004000 
004010*    O SISTEMA ORIGINAL USA UM GERADOR ALEATORIO SEGURO; NA
004020*    RECONVERSAO PARA BATCH O PIN E DERIVADO DE FORMA
004030*    DETERMINISTICA DO ID DO PEDIDO E DO TIMESTAMP DA TRANSACAO
004040*    (QUALQUER VALOR DE 6 DIGITOS ATENDE A REGRA 15).
004050 0920-GERA-PIN.
004060     COMPUTE WS-PIN-BASE = (LK-PROX-ORD-ID * 7919) + TRN-TS.
004070     DIVIDE WS-PIN-BASE BY 900000 GIVING WS-MID
004080                                  REMAINDER WS-PIN-RESTO.
004090     COMPUTE WS-PIN-EDIT = WS-PIN-RESTO + 100000.
004100 0920-EXIT.
004110     EXIT.
004120 
004130 0930-BUSCA-USUARIO.
004140     SET WS-ACHOU-USR TO 'N'.
004150     MOVE 1 TO WS-LO.
004160     MOVE WS-USER-COUNT TO WS-HI.
004170 0930-LACO-BUSCA.
004180     IF WS-LO > WS-HI OR USR-ENCONTRADO
004190        GO TO 0930-EXIT.
004200     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
004210     IF UT-ID (WS-MID) = WS-IDX-USR
004220        SET USR-ENCONTRADO TO TRUE
004230        MOVE WS-MID TO WS-IDX-USR
004240     ELSE IF UT-ID (WS-MID) < WS-IDX-USR
004250        COMPUTE WS-LO = WS-MID + 1
004260     ELSE
004270        COMPUTE WS-HI = WS-MID - 1.
004280     GO TO 0930-LACO-BUSCA.
004290 0930-EXIT.
004300     EXIT.
004310 
004320*    REGRA 21 - TODA TRANSICAO BEM SUCEDIDA GRAVA UM UNICO
004330*    REGISTRO DE AUDITORIA (EXCETO A CRIACAO, JA MONTADA NO
004340*    PARAGRAFO 0100).
004350 0940-MONTA-AUDITORIA.
004360     MOVE OT-ID (WS-IDX-ORD)            TO AUD-ORDER-ID.
004370     MOVE OT-RESTAURANT-ID (WS-IDX-ORD) TO AUD-RESTAURANT-ID.
004380     MOVE OT-CLIENT-ID (WS-IDX-ORD)     TO AUD-CLIENT-ID.
004390     MOVE WS-PREV-STATUS                TO AUD-PREV-STATUS.
004400     MOVE OT-STATUS (WS-IDX-ORD)        TO AUD-NEW-STATUS.
004410     MOVE TRN-ACTOR-ID                  TO AUD-CHANGED-BY.
004420     MOVE OT-EMPLOYEE-ID (WS-IDX-ORD)   TO AUD-EMPLOYEE-ID.
004430     MOVE TRN-TS                        TO AUD-TS.
004440     MOVE SPACES                        TO AUD-NOTES.
004450     IF LK-MODO-ASSIGN
004460        MOVE 'EMPLEADO     '     TO AUD-CHANGED-ROLE
004470        MOVE 'ASSIGNMENT      '  TO AUD-ACTION-TYPE
004480     ELSE IF LK-MODO-READY
004490        MOVE 'EMPLEADO     '     TO AUD-CHANGED-ROLE
004500        MOVE 'READY_FOR_PICKUP'  TO AUD-ACTION-TYPE
004510     ELSE IF LK-MODO-DELIVER
004520        MOVE 'EMPLEADO     '     TO AUD-CHANGED-ROLE
004530        MOVE 'DELIVERED       '  TO AUD-ACTION-TYPE
004540     ELSE
004550        MOVE 'CLIENTE      '     TO AUD-CHANGED-ROLE
004560        MOVE 'CANCELLATION    '  TO AUD-ACTION-TYPE.
004570     MOVE 'S' TO LK-GEROU-AUDITORIA.
004580 0940-EXIT.
004590     EXIT.

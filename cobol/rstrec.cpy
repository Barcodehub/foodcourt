000100*****************************************************************
000110*    COPY RSTREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DO MESTRE DE RESTAURANTES DA PLAZOLETA (RESTFILE)   *
000140*    JCK  15/03/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000150*    FAB  02/06/97  ACRESCENTADO RST-OWNER-ID (DONO DO PROPRIET.*
000160*    WPS  10/11/09  CHAMADO 6231 - REGISTRO TEM 166 POSICOES -  *
000170*                   RECORD CONTAINS DO FD (PLAZBAT) CORRIGIDO. *
000180*****************************************************************
000190 01  RESTAURANT-REC.
000200     05  RST-ID              PIC 9(06).
000210     05  RST-NAME            PIC X(30).
000220     05  RST-NIT             PIC X(20).
000230     05  RST-ADDRESS         PIC X(40).
000240     05  RST-PHONE           PIC X(13).
000250     05  RST-URL-LOGO        PIC X(50).
000260     05  RST-OWNER-ID        PIC 9(06).
000270     05  FILLER              PIC X(01).

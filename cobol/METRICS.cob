000100*****************************************************************
000110*    SISTEMAS DE COMPUTACAO                                     *
000120*    PROGRAMA:  METRICS                                         *
000130*    FINALIDADE:  SUBPROGRAMA DE METRICAS DE DESEMPENHO DA      *
000140*      PLAZOLETA - A PARTIR DA TABELA DE AUDITORIA EM MEMORIA,  *
000150*      CALCULA A DURACAO DE CADA PEDIDO CONCLUIDO E A EFICIENCIA*
000160*      DE CADA FUNCIONARIO, POR RESTAURANTE, E MONTA AS LINHAS  *
000170*      DE IMPRESSAO QUE O PLAZBAT GRAVA NO RPTFILE.             *
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. METRICS-COB.
000210 AUTHOR. JOAO MARCOS KRUGER.
000220 INSTALLATION. SISTEMAS DE COMPUTACAO.
000230 DATE-WRITTEN. 30/01/99.
000240 DATE-COMPILED.
000250 SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
000260*-----------------------------------------------------------*
000270*    HISTORICO DE ALTERACOES                                *
000280*    VRS   DATA        RESP  DESCRICAO                      *
000290*    1.0   30/01/99    JMK   IMPLANTACAO ORIGINAL - DURACAO *
000300*                            DE PEDIDOS E EFICIENCIA DE     *
000310*                            FUNCIONARIOS.                  *
000320*    1.1   17/08/00    ENZ   CORRIGIDA A ORDENACAO DA LISTA *
000330*                            DE DURACAO (ERA CRESCENTE, TEM *
000340*                            QUE SER DECRESCENTE).          *
000350*    1.2   19/11/04    RC01  CHAMADO 5290 - MEDIANA DE      *
000360*                            QUANTIDADE PAR DE PEDIDOS      *
000370*                            CALCULADA ERRADA (SO PEGAVA UM *
000380*                            DOS DOIS VALORES CENTRAIS).    *
000390*    1.3   08/07/09    WPS   CHAMADO 6114 - MEDIANA DA      *
000400*                            DURACAO DO RESTAURANTE (LDR-MED)*
000410*                            TRUNCAVA A FRACAO ,50 QUANDO A  *
000420*                            QUANTIDADE DE PEDIDOS ERA PAR - *
000430*                            CALCULO PASSOU PARA CAMPO COM   *
000440*                            DUAS CASAS DECIMAIS.            *
000450*    1.4   03/11/09    WPS   CHAMADO 6203 - WS-SOMA-GERAL E  *
000460*                            WS-TOTAL-GERAL PROMOVIDOS A     *
000470*                            NIVEL 77 CONFORME PADRAO DE     *
000480*                            AUDITORIA.                      *
000490*    1.5   10/11/09    WPS   CHAMADO 6231 - 0800-CALCULA-    *
000500*                            MINUTOS USAVA A CONVENCAO       *
000510*                            COMERCIAL DE MES CHEIO (30/360),*
000520*                            QUE PODIA DAR DURACAO NEGATIVA  *
000530*                            NUM PEDIDO QUE ATRAVESSASSE     *
000540*                            CERTAS VIRADAS DE MES. PASSOU A *
000550*                            USAR O CALENDARIO REAL (NOVO    *
000560*                            805-VERIFICA-BISSEXTO). O MINUTO*
000570*                            CORRIDO FICOU BEM MAIOR (CONTADO*
000580*                            DESDE O ANO 1) - WS-MINUTOS-A   *
000590*                            FOI PARA S9(10) E O CALCULO EM  *
000600*                            0200 GANHOU WS-MINUTOS-B PROPRIO*
000610*                            PARA GUARDAR O INICIO (ANTES A  *
000620*                            ROTINA REAPROVEITAVA WP-DURACAO,*
000630*                            DE SO 5 DIGITOS, QUE ESTOURAVA).*
000640*-----------------------------------------------------------*
000650 
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 
000710 DATA DIVISION.
000720 WORKING-STORAGE SECTION.
000730*    TABELA DE PEDIDOS CONCLUIDOS DO RESTAURANTE EM PROCESSO -
000740*    UMA LINHA POR PEDIDO COM AMBAS AS PONTAS (CRIACAO E
000750*    ENTREGA/CANCELAMENTO) PRESENTES NA AUDITORIA (REGRA 27).
000760 01  WS-PEDIDOS-CALC.
000770     05  WS-PED-QTDE             PIC S9(05)  COMP VALUE 0.
000780     05  WS-PED-TABLE OCCURS 200 TIMES.
000790         10  WP-ORDER-ID             PIC 9(06).
000800         10  WP-CLIENT-ID            PIC 9(06).
000810         10  WP-EMPLOYEE-ID          PIC 9(06).
000820         10  WP-STATUS-FINAL         PIC X(10).
000830         10  WP-TS-INICIO            PIC 9(12).
000840         10  WP-TS-FIM               PIC 9(12).
000850         10  WP-DURACAO              PIC S9(05)  COMP.
000860         10  WP-TEM-INICIO           PIC X(01).
000870         10  WP-TEM-FIM              PIC X(01).
000880         10  FILLER                  PIC X(01).
000890 
000900 01  WS-FUNC-CALC.
000910     05  WS-FUNC-QTDE            PIC S9(05)  COMP VALUE 0.
000920     05  WS-FUNC-TABLE OCCURS 50 TIMES.
000930         10  WF-EMPLOYEE-ID          PIC 9(06).
000940         10  WF-COMPLETADOS          PIC S9(05)  COMP.
000950         10  WF-ENTREGUES            PIC S9(05)  COMP.
000960         10  WF-CANCELADOS           PIC S9(05)  COMP.
000970         10  WF-SOMA-DURACAO         PIC S9(07)  COMP.
000980         10  WF-MINIMO               PIC S9(05)  COMP.
000990         10  WF-MAXIMO               PIC S9(05)  COMP.
001000         10  WF-MEDIA                PIC S9(05)V99.
001010         10  WF-MEDIANA              PIC S9(05)V99.
001020         10  WF-DUR-LISTA OCCURS 200 TIMES
001030                                 PIC S9(05) COMP.
001040 
001050 01  WS-INDICES.
001060     05  WS-I                    PIC S9(05)  COMP.
001070     05  WS-J                    PIC S9(05)  COMP.
001080     05  WS-K                    PIC S9(05)  COMP.
001090     05  WS-TROCA                PIC S9(05)  COMP.
001100     05  WS-DIV-TMP              PIC S9(05)  COMP.
001110     05  WS-RESTO                PIC S9(05)  COMP.
001120 
001130*    AREAS DE TROCA PARA OS BUBBLE SORTS - UMA POR TABELA, DO
001140*    MESMO TAMANHO DA LINHA QUE CADA UMA CARREGA (A LINHA DE
001150*    FUNCIONARIO E BEM MAIOR POR CAUSA DA LISTA DE DURACOES).
001160 01  WS-TROCA-PED-REC.
001170     05  FILLER                  PIC 9(06).
001180     05  FILLER                  PIC 9(06).
001190     05  FILLER                  PIC 9(06).
001200     05  FILLER                  PIC X(10).
001210     05  FILLER                  PIC 9(12).
001220     05  FILLER                  PIC 9(12).
001230     05  FILLER                  PIC S9(05)  COMP.
001240     05  FILLER                  PIC X(01).
001250     05  FILLER                  PIC X(01).
001260     05  FILLER                  PIC X(01).
001270 01  WS-TROCA-PED-CHAVE REDEFINES WS-TROCA-PED-REC
001280                             PIC 9(06).
001290 
001300 01  WS-TROCA-FUNC-REC.
001310     05  FILLER                  PIC 9(06).
001320     05  FILLER                  PIC S9(05)  COMP.
001330     05  FILLER                  PIC S9(05)  COMP.
001340     05  FILLER                  PIC S9(05)  COMP.
001350     05  FILLER                  PIC S9(07)  COMP.
001360     05  FILLER                  PIC S9(05)  COMP.
001370     05  FILLER                  PIC S9(05)  COMP.
001380     05  FILLER                  PIC S9(05)V99.
001390     05  FILLER                  PIC S9(05)V99.
001400     05  FILLER                  PIC S9(05)  COMP
001410                             OCCURS 200 TIMES.
001420 01  WS-TROCA-FUNC-CHAVE REDEFINES WS-TROCA-FUNC-REC
001430                             PIC 9(06).
001440 
001450 01  WS-DATA-CALC.
001460     05  WS-TS-A                 PIC 9(12).
001470     05  WS-TS-A-R REDEFINES WS-TS-A.
001480         10  WS-TS-A-ANO         PIC 9(04).
001490         10  WS-TS-A-MES         PIC 9(02).
001500         10  WS-TS-A-DIA         PIC 9(02).
001510         10  WS-TS-A-HOR         PIC 9(02).
001520         10  WS-TS-A-MIN         PIC 9(02).
001530*    CHAMADO 6231 - CAMPO AMPLIADO PARA S9(10): O CALENDARIO REAL
001540*    (VER 0800) GERA MINUTO CORRIDO DESDE O ANO 1, BEM MAIOR DO
001550*    QUE OS DIAS x 1440 DA VELHA CONVENCAO COMERCIAL 30/360.
001560     05  WS-MINUTOS-A            PIC S9(10)  COMP.
001570*    CHAMADO 6231 - GUARDA O MINUTO CORRIDO DO INICIO ENQUANTO
001580*    0800 E CHAMADO DE NOVO PARA O FIM - NUNCA USAR WP-DURACAO
001590*    (SO 5 DIGITOS) PARA ISSO, SO CABE A DIFERENCA FINAL.
001600     05  WS-MINUTOS-B            PIC S9(10)  COMP.
001610*    CHAMADO 6231 - CAMPOS AUXILIARES DO CALENDARIO REAL USADO
001620*    PARA CONVERTER O TIMESTAMP EM MINUTOS CORRIDOS (VER 0800).
001630     05  WS-ANO-REF              PIC S9(05)  COMP.
001640     05  WS-DIAS-BISSEXTOS       PIC S9(05)  COMP.
001650     05  WS-DIAS-ANO             PIC S9(07)  COMP.
001660     05  WS-DIAS-TOTAL           PIC S9(07)  COMP.
001670     05  WS-BISSEXTO-ATUAL       PIC X(01) VALUE 'N'.
001680         88  WS-ANO-E-BISSEXTO       VALUE 'S'.
001690     05  WS-AUX-DIV              PIC S9(05)  COMP.
001700     05  WS-AUX-RESTO            PIC S9(05)  COMP.
001710 
001720*    DIAS ACUMULADOS ANTES DE CADA MES (ANO NORMAL, 365 DIAS) -
001730*    USADOS PARA MONTAR O DIA JULIANO DO TIMESTAMP EM 0800.
001740*    O DIA 29/02 DO ANO BISSEXTO E SOMADO A PARTE (VER 0805).
001750 01  WS-DIAS-ACUM-MES-TAB.
001760     05  FILLER                  PIC 9(03) VALUE 000.
001770     05  FILLER                  PIC 9(03) VALUE 031.
001780     05  FILLER                  PIC 9(03) VALUE 059.
001790     05  FILLER                  PIC 9(03) VALUE 090.
001800     05  FILLER                  PIC 9(03) VALUE 120.
001810     05  FILLER                  PIC 9(03) VALUE 151.
001820     05  FILLER                  PIC 9(03) VALUE 181.
001830     05  FILLER                  PIC 9(03) VALUE 212.
001840     05  FILLER                  PIC 9(03) VALUE 243.
001850     05  FILLER                  PIC 9(03) VALUE 273.
001860     05  FILLER                  PIC 9(03) VALUE 304.
001870     05  FILLER                  PIC 9(03) VALUE 334.
001880 01  WS-DIAS-ACUM-MES REDEFINES WS-DIAS-ACUM-MES-TAB.
001890     05  WS-DAM                  PIC 9(03) OCCURS 12 TIMES.
001900 
001910*    ACUMULADORES AVULSOS DE SOMA/CONTAGEM GERAL - REAPROVEITADOS
001920*    A CADA CHAMADA DE 0300 E DE 0600, NAO COMPOEM REGISTRO,
001930*    FICAM FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
001940 77  WS-SOMA-GERAL               PIC S9(07)  COMP.
001950 77  WS-TOTAL-GERAL              PIC S9(05)  COMP.
001960*    CHAMADO 6114 - WS-K E CAMPO INTEIRO (INDICE DE LACO), NAO
001970*    SERVE PARA GUARDAR A MEDIANA DE QUANTIDADE PAR, QUE PODE
001980*    TER FRACAO ,50.
001990 01  WS-MED-CALC                 PIC S9(05)V99.
002000 01  WS-MELHOR-MEDIA             PIC S9(05)V99.
002010 01  WS-PIOR-MEDIA               PIC S9(05)V99.
002020 
002030 LINKAGE SECTION.
002040 COPY TABELAS.
002050 01  LK-REST-ID                  PIC 9(06).
002060 01  LK-LINHAS-METRICAS.
002070     05  LK-QTD-DUR              PIC S9(05)  COMP.
002080     05  LK-DUR-LINHAS OCCURS 200 TIMES.
002090         10  LK-DUR              PIC X(132).
002100     05  LK-DUR-SUMARIO          PIC X(132).
002110     05  LK-QTD-EFI              PIC S9(05)  COMP.
002120     05  LK-EFI-LINHAS OCCURS 50 TIMES.
002130         10  LK-EFI              PIC X(132).
002140     05  LK-EFI-SUMARIO          PIC X(132).
002150     05  FILLER                  PIC X(01).
002160 COPY RPTLIN.
002170 
002180 PROCEDURE DIVISION USING TABELAS-AREA LK-REST-ID
002190                           LK-LINHAS-METRICAS.
002200 
002210 0000-CONTROLE.
002220     MOVE 0 TO LK-QTD-DUR WS-PED-QTDE.
002230     MOVE 0 TO LK-QTD-EFI WS-FUNC-QTDE.
002240     PERFORM 0100-LOCALIZA-PEDIDOS THRU 0100-EXIT.
002250     PERFORM 0200-ORDENA-PEDIDOS THRU 0200-EXIT.
002260     PERFORM 0300-MONTA-LINHAS-DURACAO THRU 0300-EXIT.
002270     PERFORM 0400-APURA-FUNCIONARIOS THRU 0400-EXIT.
002280     PERFORM 0500-ORDENA-FUNCIONARIOS THRU 0500-EXIT.
002290     PERFORM 0600-MONTA-LINHAS-EFICIENCIA THRU 0600-EXIT.
002300     GOBACK.
002310 
002320*    REGRA 27 - SO ENTRAM NA METRICA PEDIDOS COM AS DUAS PONTAS
002330*    NA AUDITORIA (ORDER_CREATED E DELIVERED/CANCELLATION),
002340*    RESTRITOS AO RESTAURANTE RECEBIDO.
002350 0100-LOCALIZA-PEDIDOS.
002360     MOVE 1 TO WS-I.
002370 0100-LACO-A.
002380     IF WS-I > WS-AUDIT-COUNT
002390        GO TO 0100-FIM-A.
002400     IF AT-RESTAURANT-ID (WS-I) = LK-REST-ID
002410        PERFORM 0110-REGISTRA-PONTA THRU 0110-EXIT.
002420     ADD 1 TO WS-I.
002430     GO TO 0100-LACO-A.
002440 0100-FIM-A.
002450     MOVE 1 TO WS-K.
002460 0100-LACO-B.
002470     IF WS-K > WS-PED-QTDE
002480        GO TO 0100-EXIT.
002490     IF WP-TEM-INICIO (WS-K) NOT = 'S' OR
002500        WP-TEM-FIM (WS-K) NOT = 'S'
002510        PERFORM 0120-REMOVE-PEDIDO THRU 0120-EXIT
002520     ELSE
002530        ADD 1 TO WS-K.
002540     GO TO 0100-LACO-B.
002550 0100-EXIT.
002560     EXIT.
002570 
002580 0110-REGISTRA-PONTA.
002590     SET WS-K TO 0.
002600     MOVE 1 TO WS-J.
002610 0110-LACO.
002620     IF WS-J > WS-PED-QTDE
002630        GO TO 0110-FIM-LACO.
002640     IF WP-ORDER-ID (WS-J) = AT-ORDER-ID (WS-I)
002650        MOVE WS-J TO WS-K.
002660     ADD 1 TO WS-J.
002670     GO TO 0110-LACO.
002680 0110-FIM-LACO.
002690     IF WS-K = 0
002700        ADD 1 TO WS-PED-QTDE
002710        MOVE WS-PED-QTDE TO WS-K
002720        MOVE AT-ORDER-ID (WS-I)      TO WP-ORDER-ID (WS-K)
002730        MOVE AT-CLIENT-ID (WS-I)     TO WP-CLIENT-ID (WS-K)
002740        MOVE 'N' TO WP-TEM-INICIO (WS-K)
002750        MOVE 'N' TO WP-TEM-FIM (WS-K).
002760     IF AT-ACTION-TYPE (WS-I) = 'ORDER_CREATED   '
002770        MOVE AT-TS (WS-I) TO WP-TS-INICIO (WS-K)
002780        MOVE 'S' TO WP-TEM-INICIO (WS-K)
002790     ELSE
002800        IF AT-ACTION-TYPE (WS-I) = 'DELIVERED       ' OR
002810           AT-ACTION-TYPE (WS-I) = 'CANCELLATION    '
002820           MOVE AT-TS (WS-I)          TO WP-TS-FIM (WS-K)
002830           MOVE AT-EMPLOYEE-ID (WS-I) TO WP-EMPLOYEE-ID (WS-K)
002840           MOVE 'S' TO WP-TEM-FIM (WS-K)
002850           IF AT-ACTION-TYPE (WS-I) = 'DELIVERED       '
002860              MOVE 'DELIVERED ' TO WP-STATUS-FINAL (WS-K)
002870           ELSE
002880              MOVE 'CANCELLED ' TO WP-STATUS-FINAL (WS-K)
002890           END-IF
002900        END-IF
002910     END-IF.
002920 0110-EXIT.
002930     EXIT.
002940 
002950 0120-REMOVE-PEDIDO.
002960     MOVE WS-K TO WS-J.
002970 0120-LACO.
002980     IF WS-J >= WS-PED-QTDE
002990        GO TO 0120-FIM-LACO.
003000     MOVE WS-PED-TABLE (WS-J + 1) TO WS-PED-TABLE (WS-J).
003010     ADD 1 TO WS-J.
003020     GO TO 0120-LACO.
003030 0120-FIM-LACO.
003040     SUBTRACT 1 FROM WS-PED-QTDE.
003050 0120-EXIT.
003060     EXIT.
003070 
003080*    CALCULA A DURACAO EM MINUTOS DE CADA PEDIDO ACHADO E ORDENA
003090*    A LISTA (BUBBLE SORT DESCENDENTE POR DURACAO - REGRA 26).
003100 0200-ORDENA-PEDIDOS.
003110     MOVE 1 TO WS-K.
003120 0200-LACO-DUR.
003130     IF WS-K > WS-PED-QTDE
003140        GO TO 0200-FIM-DUR.
003150     MOVE WP-TS-INICIO (WS-K) TO WS-TS-A.
003160     PERFORM 0800-CALCULA-MINUTOS THRU 0800-EXIT.
003170     MOVE WS-MINUTOS-A TO WS-MINUTOS-B.
003180     MOVE WP-TS-FIM (WS-K) TO WS-TS-A.
003190     PERFORM 0800-CALCULA-MINUTOS THRU 0800-EXIT.
003200     SUBTRACT WS-MINUTOS-B FROM WS-MINUTOS-A
003210                             GIVING WP-DURACAO (WS-K).
003220     ADD 1 TO WS-K.
003230     GO TO 0200-LACO-DUR.
003240 0200-FIM-DUR.
003250     IF WS-PED-QTDE > 1
003260        MOVE 1 TO WS-I
003270        PERFORM 0210-LACO-EXTERNO THRU 0210-EXIT.
003280 0200-EXIT.
003290     EXIT.
003300 
003310 0210-LACO-EXTERNO.
003320     IF WS-I >= WS-PED-QTDE
003330        GO TO 0210-EXIT.
003340     MOVE 1 TO WS-J.
003350     PERFORM 0220-LACO-INTERNO THRU 0220-EXIT.
003360     ADD 1 TO WS-I.
003370     GO TO 0210-LACO-EXTERNO.
003380 0210-EXIT.
003390     EXIT.
003400 
003410 0220-LACO-INTERNO.
003420     IF WS-J > WS-PED-QTDE - WS-I
003430        GO TO 0220-EXIT.
003440     IF WP-DURACAO (WS-J) < WP-DURACAO (WS-J + 1)
003450        MOVE WS-PED-TABLE (WS-J)     TO WS-TROCA-PED-REC
003460        MOVE WS-PED-TABLE (WS-J + 1) TO WS-PED-TABLE (WS-J)
003470        MOVE WS-TROCA-PED-REC        TO WS-PED-TABLE (WS-J + 1).
003480     ADD 1 TO WS-J.
003490     GO TO 0220-LACO-INTERNO.
003500 0220-EXIT.
003510     EXIT.
003520 
003530 0300-MONTA-LINHAS-DURACAO.
003540     MOVE 0 TO WS-SOMA-GERAL WS-TOTAL-GERAL.
003550     MOVE 1 TO WS-K.
003560 0300-LACO.
003570     IF WS-K > WS-PED-QTDE
003580        GO TO 0300-FIM-LACO.
003590     ADD 1 TO LK-QTD-DUR.
003600     MOVE SPACES TO WS-LIN-DUR.
003610     MOVE WP-ORDER-ID (WS-K)    TO LDU-ORDER.
003620     MOVE WP-CLIENT-ID (WS-K)   TO LDU-CLIENT.
003630     MOVE WP-EMPLOYEE-ID (WS-K) TO LDU-EMPLOYEE.
003640     MOVE WP-STATUS-FINAL (WS-K) TO LDU-STATUS.
003650     MOVE WP-DURACAO (WS-K)     TO LDU-DURATION.
003660     MOVE WS-LIN-DUR TO LK-DUR (LK-QTD-DUR).
003670     ADD WP-DURACAO (WS-K) TO WS-SOMA-GERAL.
003680     ADD 1 TO WS-TOTAL-GERAL.
003690     ADD 1 TO WS-K.
003700     GO TO 0300-LACO.
003710 0300-FIM-LACO.
003720     MOVE SPACES TO LK-DUR-SUMARIO.
003730     IF WS-TOTAL-GERAL = 0
003740        GO TO 0300-EXIT.
003750     MOVE SPACES TO WS-LIN-DUR-SUM.
003760     MOVE WS-TOTAL-GERAL TO LDR-TOTAL.
003770     COMPUTE LDR-AVG ROUNDED = WS-SOMA-GERAL / WS-TOTAL-GERAL.
003780     MOVE WP-DURACAO (WS-PED-QTDE) TO LDR-MIN.
003790     MOVE WP-DURACAO (1) TO LDR-MAX.
003800     PERFORM 0810-CALCULA-MEDIANA THRU 0810-EXIT.
003810     MOVE WS-MED-CALC TO LDR-MED.
003820     MOVE 0 TO WS-I WS-J.
003830     MOVE 1 TO WS-K.
003840 0300-LACO-CONTA.
003850     IF WS-K > WS-PED-QTDE
003860        GO TO 0300-FIM-CONTA.
003870     IF WP-STATUS-FINAL (WS-K) = 'DELIVERED '
003880        ADD 1 TO WS-I
003890     ELSE
003900        ADD 1 TO WS-J.
003910     ADD 1 TO WS-K.
003920     GO TO 0300-LACO-CONTA.
003930 0300-FIM-CONTA.
003940     MOVE WS-I TO LDR-DELIV.
003950     MOVE WS-J TO LDR-CANC.
003960     MOVE WS-LIN-DUR-SUM TO LK-DUR-SUMARIO.
003970 0300-EXIT.
003980     EXIT.
003990 
004000*    APURA, POR FUNCIONARIO (EXCETO O 0 = NENHUM), OS PEDIDOS
004010*    CONCLUIDOS QUE ELE ATENDEU.
004020 0400-APURA-FUNCIONARIOS.
004030     MOVE 1 TO WS-K.
004040 0400-LACO-A.
004050     IF WS-K > WS-PED-QTDE
004060        GO TO 0400-FIM-A.
004070     IF WP-EMPLOYEE-ID (WS-K) NOT = 0
004080        PERFORM 0410-ACUMULA-FUNCIONARIO THRU 0410-EXIT.
004090     ADD 1 TO WS-K.
004100     GO TO 0400-LACO-A.
004110 0400-FIM-A.
004120     MOVE 1 TO WS-I.
004130 0400-LACO-B.
004140     IF WS-I > WS-FUNC-QTDE
004150        GO TO 0400-EXIT.
004160     COMPUTE WF-MEDIA (WS-I) ROUNDED =
004170             WF-SOMA-DURACAO (WS-I) / WF-COMPLETADOS (WS-I).
004180     PERFORM 0420-MEDIANA-FUNCIONARIO THRU 0420-EXIT.
004190     ADD 1 TO WS-I.
004200     GO TO 0400-LACO-B.
004210 0400-EXIT.
004220     EXIT.
004230 
004240 0410-ACUMULA-FUNCIONARIO.
004250     SET WS-I TO 0.
004260     MOVE 1 TO WS-J.
004270 0410-LACO.
004280     IF WS-J > WS-FUNC-QTDE
004290        GO TO 0410-FIM-LACO.
004300     IF WF-EMPLOYEE-ID (WS-J) = WP-EMPLOYEE-ID (WS-K)
004310        MOVE WS-J TO WS-I.
004320     ADD 1 TO WS-J.
004330     GO TO 0410-LACO.
004340 0410-FIM-LACO.
004350     IF WS-I = 0
004360        ADD 1 TO WS-FUNC-QTDE
004370        MOVE WS-FUNC-QTDE TO WS-I
004380        MOVE WP-EMPLOYEE-ID (WS-K) TO WF-EMPLOYEE-ID (WS-I)
004390        MOVE 0 TO WF-COMPLETADOS (WS-I)
004400        MOVE 0 TO WF-ENTREGUES (WS-I)
004410        MOVE 0 TO WF-CANCELADOS (WS-I)
004420        MOVE 0 TO WF-SOMA-DURACAO (WS-I)
004430        MOVE 99999 TO WF-MINIMO (WS-I)
004440        MOVE 0 TO WF-MAXIMO (WS-I).
004450     ADD 1 TO WF-COMPLETADOS (WS-I).
004460     ADD WP-DURACAO (WS-K) TO WF-SOMA-DURACAO (WS-I).
004470     IF WP-DURACAO (WS-K) < WF-MINIMO (WS-I)
004480        MOVE WP-DURACAO (WS-K) TO WF-MINIMO (WS-I).
004490     IF WP-DURACAO (WS-K) > WF-MAXIMO (WS-I)
004500        MOVE WP-DURACAO (WS-K) TO WF-MAXIMO (WS-I).
004510     MOVE WP-DURACAO (WS-K) TO
004520          WF-DUR-LISTA (WS-I WF-COMPLETADOS (WS-I)).
004530     IF WP-STATUS-FINAL (WS-K) = 'DELIVERED '
004540        ADD 1 TO WF-ENTREGUES (WS-I)
004550     ELSE
004560        ADD 1 TO WF-CANCELADOS (WS-I).
004570 0410-EXIT.
004580     EXIT.
004590 
004600*    ORDENA A LISTA DE DURACOES DO FUNCIONARIO (BUBBLE SORT
004610*    ASCENDENTE) E TIRA A MEDIANA (CHAMADO 5290).
004620 0420-MEDIANA-FUNCIONARIO.
004630     IF WF-COMPLETADOS (WS-I) > 1
004640        MOVE 1 TO WS-J
004650        PERFORM 0421-LACO-EXTERNO THRU 0421-EXIT.
004660     DIVIDE WF-COMPLETADOS (WS-I) BY 2 GIVING WS-DIV-TMP
004670                                        REMAINDER WS-RESTO.
004680     IF WS-RESTO = 1
004690        COMPUTE WS-K = (WF-COMPLETADOS (WS-I) + 1) / 2
004700        MOVE WF-DUR-LISTA (WS-I WS-K) TO WF-MEDIANA (WS-I)
004710     ELSE
004720        COMPUTE WS-K = WF-COMPLETADOS (WS-I) / 2
004730        COMPUTE WF-MEDIANA (WS-I) ROUNDED =
004740           (WF-DUR-LISTA (WS-I WS-K) +
004750            WF-DUR-LISTA (WS-I (WS-K + 1))) / 2.
004760 0420-EXIT.
004770     EXIT.
004780 
004790 0421-LACO-EXTERNO.
004800     IF WS-J >= WF-COMPLETADOS (WS-I)
004810        GO TO 0421-EXIT.
004820     MOVE 1 TO WS-K.
004830     PERFORM 0422-LACO-INTERNO THRU 0422-EXIT.
004840     ADD 1 TO WS-J.
004850     GO TO 0421-LACO-EXTERNO.
004860 0421-EXIT.
004870     EXIT.
004880 
004890 0422-LACO-INTERNO.
004900     IF WS-K > WF-COMPLETADOS (WS-I) - WS-J
004910        GO TO 0422-EXIT.
004920     IF WF-DUR-LISTA (WS-I WS-K) > WF-DUR-LISTA (WS-I (WS-K + 1))
004930        MOVE WF-DUR-LISTA (WS-I WS-K) TO WS-TROCA
004940        MOVE WF-DUR-LISTA (WS-I (WS-K + 1))
004950                        TO WF-DUR-LISTA (WS-I WS-K)
004960        MOVE WS-TROCA TO WF-DUR-LISTA (WS-I (WS-K + 1)).
004970     ADD 1 TO WS-K.
004980     GO TO 0422-LACO-INTERNO.
004990 0422-EXIT.
005000     EXIT.
005010 
005020*    REGRA 25 - RANQUEIA POR MEDIA ASCENDENTE (RANK 1 = MAIS
005030*    EFICIENTE) - BUBBLE SORT.
005040 0500-ORDENA-FUNCIONARIOS.
005050     IF WS-FUNC-QTDE > 1
005060        MOVE 1 TO WS-I
005070        PERFORM 0510-LACO-EXTERNO THRU 0510-EXIT.
005080 0500-EXIT.
005090     EXIT.
005100 
005110 0510-LACO-EXTERNO.
005120     IF WS-I >= WS-FUNC-QTDE
005130        GO TO 0510-EXIT.
005140     MOVE 1 TO WS-J.
005150     PERFORM 0520-LACO-INTERNO THRU 0520-EXIT.
005160     ADD 1 TO WS-I.
005170     GO TO 0510-LACO-EXTERNO.
005180 0510-EXIT.
005190     EXIT.
005200 
005210 0520-LACO-INTERNO.
005220     IF WS-J > WS-FUNC-QTDE - WS-I
005230        GO TO 0520-EXIT.
005240     IF WF-MEDIA (WS-J) > WF-MEDIA (WS-J + 1)
005250        MOVE WS-FUNC-TABLE (WS-J)     TO WS-TROCA-FUNC-REC
005260        MOVE WS-FUNC-TABLE (WS-J + 1) TO WS-FUNC-TABLE (WS-J)
005270        MOVE WS-TROCA-FUNC-REC        TO WS-FUNC-TABLE (WS-J + 1).
005280     ADD 1 TO WS-J.
005290     GO TO 0520-LACO-INTERNO.
005300 0520-EXIT.
005310     EXIT.
005320 
005330 0600-MONTA-LINHAS-EFICIENCIA.
005340     MOVE 0 TO WS-SOMA-GERAL WS-TOTAL-GERAL.
005350     MOVE 99999.99 TO WS-MELHOR-MEDIA.
005360     MOVE 0 TO WS-PIOR-MEDIA.
005370     MOVE 1 TO WS-I.
005380 0600-LACO.
005390     IF WS-I > WS-FUNC-QTDE
005400        GO TO 0600-FIM-LACO.
005410     ADD 1 TO LK-QTD-EFI.
005420     MOVE SPACES TO WS-LIN-EFF.
005430     MOVE WS-I                    TO LEF-RANK.
005440     MOVE WF-EMPLOYEE-ID (WS-I)   TO LEF-EMPLOYEE.
005450     MOVE WF-COMPLETADOS (WS-I)   TO LEF-COMPLETED.
005460     MOVE WF-ENTREGUES (WS-I)     TO LEF-DELIVERED.
005470     MOVE WF-CANCELADOS (WS-I)    TO LEF-CANCELLED.
005480     MOVE WF-MEDIA (WS-I)         TO LEF-AVG.
005490     MOVE WF-MINIMO (WS-I)        TO LEF-MIN.
005500     MOVE WF-MAXIMO (WS-I)        TO LEF-MAX.
005510     MOVE WF-MEDIANA (WS-I)       TO LEF-MED.
005520     MOVE WS-LIN-EFF TO LK-EFI (LK-QTD-EFI).
005530     ADD WF-SOMA-DURACAO (WS-I) TO WS-SOMA-GERAL.
005540     ADD WF-COMPLETADOS (WS-I) TO WS-TOTAL-GERAL.
005550     IF WF-MEDIA (WS-I) < WS-MELHOR-MEDIA
005560        MOVE WF-MEDIA (WS-I) TO WS-MELHOR-MEDIA.
005570     IF WF-MEDIA (WS-I) > WS-PIOR-MEDIA
005580        MOVE WF-MEDIA (WS-I) TO WS-PIOR-MEDIA.
005590     ADD 1 TO WS-I.
005600     GO TO 0600-LACO.
005610 0600-FIM-LACO.
005620     MOVE SPACES TO LK-EFI-SUMARIO.
005630     IF WS-FUNC-QTDE = 0
005640        GO TO 0600-EXIT.
005650     MOVE SPACES TO WS-LIN-EFF-SUM.
005660     MOVE WS-FUNC-QTDE TO LES-QTDE.
005670     COMPUTE LES-AVG ROUNDED = WS-SOMA-GERAL / WS-TOTAL-GERAL.
005680     MOVE WS-MELHOR-MEDIA TO LES-BEST.
005690     MOVE WS-PIOR-MEDIA TO LES-WORST.
005700     MOVE WS-TOTAL-GERAL TO LES-TOTAL.
005710     MOVE WS-LIN-EFF-SUM TO LK-EFI-SUMARIO.
005720 0600-EXIT.
005730     EXIT.
005740 
005750*    CONVERTE UM TIMESTAMP AAAAMMDDHHMM EM MINUTOS CORRIDOS.
005760*    CHAMADO 6231 - A ANTIGA CONVENCAO COMERCIAL DE MES CHEIO
005770*    (30/360) DAS ROTINAS DE JUROS DESTA CASA FOI ABANDONADA
005780*    AQUI - ELA PODIA DAR DURACAO NEGATIVA QUANDO O PEDIDO
005790*    ATRAVESSAVA CERTOS FINS DE MES (EX: 31/01 PARA 01/02).
005800*    O CALCULO PASSOU A USAR O CALENDARIO REAL, EM DIAS
005810*    CORRIDOS DESDE UMA EPOCA FIXA (VER 0805 PARA O ANO
005820*    BISSEXTO).
005830 0800-CALCULA-MINUTOS.
005840     COMPUTE WS-ANO-REF = WS-TS-A-ANO - 1.
005850     DIVIDE WS-ANO-REF BY 4 GIVING WS-AUX-DIV
005860                            REMAINDER WS-AUX-RESTO.
005870     MOVE WS-AUX-DIV TO WS-DIAS-BISSEXTOS.
005880     DIVIDE WS-ANO-REF BY 100 GIVING WS-AUX-DIV
005890                              REMAINDER WS-AUX-RESTO.
005900     SUBTRACT WS-AUX-DIV FROM WS-DIAS-BISSEXTOS.
005910     DIVIDE WS-ANO-REF BY 400 GIVING WS-AUX-DIV
005920                              REMAINDER WS-AUX-RESTO.
005930     ADD WS-AUX-DIV TO WS-DIAS-BISSEXTOS.
005940     COMPUTE WS-DIAS-ANO = (365 * WS-ANO-REF) + WS-DIAS-BISSEXTOS.
005950     PERFORM 0805-VERIFICA-BISSEXTO THRU 0805-EXIT.
005960     COMPUTE WS-DIAS-TOTAL = WS-DIAS-ANO + WS-DAM (WS-TS-A-MES)
005970                                 + (WS-TS-A-DIA - 1).
005980     IF WS-TS-A-MES > 2 AND WS-ANO-E-BISSEXTO
005990        ADD 1 TO WS-DIAS-TOTAL.
006000     COMPUTE WS-MINUTOS-A = (WS-DIAS-TOTAL * 1440)
006010                 + (WS-TS-A-HOR * 60) + WS-TS-A-MIN.
006020 0800-EXIT.
006030     EXIT.
006040 
006050*    O ANO E BISSEXTO SE DIVISIVEL POR 400, OU DIVISIVEL POR 4
006060*    E NAO DIVISIVEL POR 100 (REGRA GREGORIANA PADRAO).
006070 0805-VERIFICA-BISSEXTO.
006080     MOVE 'N' TO WS-BISSEXTO-ATUAL.
006090     DIVIDE WS-TS-A-ANO BY 400 GIVING WS-AUX-DIV
006100                               REMAINDER WS-AUX-RESTO.
006110     IF WS-AUX-RESTO = 0
006120        MOVE 'S' TO WS-BISSEXTO-ATUAL
006130        GO TO 0805-EXIT.
006140     DIVIDE WS-TS-A-ANO BY 100 GIVING WS-AUX-DIV
006150                               REMAINDER WS-AUX-RESTO.
006160     IF WS-AUX-RESTO = 0
006170        GO TO 0805-EXIT.
006180     DIVIDE WS-TS-A-ANO BY 4 GIVING WS-AUX-DIV
006190                             REMAINDER WS-AUX-RESTO.
006200     IF WS-AUX-RESTO = 0
006210        MOVE 'S' TO WS-BISSEXTO-ATUAL.
006220 0805-EXIT.
006230     EXIT.
006240 
006250*    CHAMADO 6114 - QUANTIDADE PAR MEDIA OS DOIS VALORES CENTRAIS
006260*    EM WS-MED-CALC (DUAS CASAS DECIMAIS), NAO MAIS EM WS-K.
006270 0810-CALCULA-MEDIANA.                                              CH6114
006280     DIVIDE WS-TOTAL-GERAL BY 2 GIVING WS-DIV-TMP
006290                                REMAINDER WS-RESTO.
006300     IF WS-RESTO = 1
006310        COMPUTE WS-K = (WS-TOTAL-GERAL + 1) / 2
006320        MOVE WP-DURACAO (WS-K) TO WS-MED-CALC                       CH6114
006330     ELSE
006340        COMPUTE WS-J = WS-TOTAL-GERAL / 2
006350        COMPUTE WS-MED-CALC ROUNDED =                               CH6114
006360           (WP-DURACAO (WS-J) + WP-DURACAO (WS-J + 1)) / 2
006370     END-IF.
006380 0810-EXIT.
006390     EXIT.

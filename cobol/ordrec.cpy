000100*****************************************************************
000110*    COPY ORDREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DO MESTRE DE PEDIDOS (ORDFILE)                     *
000140*    JCK  22/04/93  IMPLANTACAO ORIGINAL DO MODULO PLAZOLETA    *
000150*    ENZ  30/01/99  QUEBRA DO TIMESTAMP EM ANO/MES/DIA/HORA/MIN *
000160*    WPS  10/11/09  CHAMADO 6231 - REGISTRO TEM 53 POSICOES -   *
000170*                   RECORD CONTAINS DO FD (PLAZBAT) CORRIGIDO. *
000180*****************************************************************
000190 01  ORDER-REC.
000200     05  ORD-ID              PIC 9(06).
000210     05  ORD-RESTAURANT-ID   PIC 9(06).
000220     05  ORD-CLIENT-ID       PIC 9(06).
000230     05  ORD-EMPLOYEE-ID     PIC 9(06).
000240     05  ORD-STATUS          PIC X(10).
000250         88  ORD-IS-PENDIENT     VALUE 'PENDIENT'.
000260         88  ORD-IS-IN-PREPARE   VALUE 'IN-PREPARE'.
000270         88  ORD-IS-READY        VALUE 'READY'.
000280         88  ORD-IS-DELIVERED    VALUE 'DELIVERED'.
000290         88  ORD-IS-CANCELLED    VALUE 'CANCELLED'.
000300     05  ORD-SECURITY-PIN    PIC X(06).
000310     05  ORD-CREATED-TS      PIC 9(12).
000320     05  ORD-CREATED-TS-R REDEFINES ORD-CREATED-TS.
000330         10  ORD-CRT-ANO         PIC 9(04).
000340         10  ORD-CRT-MES         PIC 9(02).
000350         10  ORD-CRT-DIA         PIC 9(02).
000360         10  ORD-CRT-HOR         PIC 9(02).
000370         10  ORD-CRT-MIN         PIC 9(02).
000380     05  FILLER              PIC X(01).

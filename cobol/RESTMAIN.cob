000100*****************************************************************
000110*    SISTEMAS DE COMPUTACAO                                     *
000120*    PROGRAMA:  RESTMAIN                                        *
000130*    FINALIDADE:  SUBPROGRAMA DE CADASTRO DE RESTAURANTES DA    *
000140*      PLAZOLETA - VALIDA NOME/NIT/PROPRIETARIO DE UMA          *
000150*      TRANSACAO CREARST E, SE VALIDA, ACRESCENTA O RESTAURANTE *
000160*      NA TABELA EM MEMORIA RECEBIDA POR LINKAGE DO PLAZBAT.    *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. RESTMAIN-COB.
000200 AUTHOR. JORGE CARLOS KOIKE.
000210 INSTALLATION. SISTEMAS DE COMPUTACAO.
000220 DATE-WRITTEN. 22/04/93.
000230 DATE-COMPILED.
000240 SECURITY. USO RESTRITO - SOMENTE PESSOAL AUTORIZADO.
000250*-----------------------------------------------------------*
000260*    HISTORICO DE ALTERACOES                                *
000270*    VRS   DATA        RESP  DESCRICAO                      *
000280*    1.0   22/04/93    JCK   IMPLANTACAO ORIGINAL.          *
000290*    1.1   02/06/97    FAB   INCLUIDA VALIDACAO DE NIT      *
000300*                            DUPLICADO CONTRA A TABELA.     *
000310*    1.2   11/09/98    ENZ   AJUSTE ANO 2000 - NENHUM CAMPO *
000320*                            DE DATA NESTE MODULO, REVISADO *
000330*                            POR PRECAUCAO.                 *
000340*    1.3   05/03/02    RC01  CHAMADO 4471 - EXIGIDO PAPEL   *
000350*                            ADMINISTRADOR DO ATOR ANTES DE *
000360*                            QUALQUER OUTRA VALIDACAO.      *
000370*    1.4   03/11/09    WPS   CHAMADO 6203 - LK-MOTIVO       *
000380*                            AMPLIADO DE 40 P/ 70 POSICOES  *
000390*                            (MENSAGENS DE REJEICAO MAIS    *
000400*                            LONGAS VINHAM TRUNCADAS) E     *
000410*                            WS-POS-NOME PROMOVIDO A NIVEL  *
000420*                            77 CONFORME PADRAO DE AUDITORIA*
000430*-----------------------------------------------------------*
000440 
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01  WS-BUSCA-BINARIA.
000530     05  WS-LO               PIC S9(05)  COMP.
000540     05  WS-HI               PIC S9(05)  COMP.
000550     05  WS-MID              PIC S9(05)  COMP.
000560     05  WS-ACHOU-USR        PIC X(01) VALUE 'N'.
000570         88  USR-ENCONTRADO      VALUE 'S'.
000580*    CHAVE DE 6 DIGITOS (USR-ID) - PRECISA DE UMA CASA A MAIS
000590*    QUE OS INDICES DE TABELA WS-LO/WS-HI/WS-MID.
000600     05  WS-IDX-USR          PIC S9(06)  COMP VALUE 0.
000610 
000620*    CONTADOR AVULSO DE VARREDURA DO NOME - NAO COMPOE REGISTRO,
000630*    FICA FORA DE GRUPO (NIVEL 77).
000640 77  WS-POS-NOME             PIC S9(03)  COMP.
000650 
000660 01  WS-CHAVES-NOME.
000670     05  WS-SO-DIGITOS       PIC X(01) VALUE 'S'.
000680         88  NOME-SO-DIGITOS     VALUE 'S'.
000690     05  WS-ACHOU-NIT        PIC X(01) VALUE 'N'.
000700         88  NIT-DUPLICADO       VALUE 'S'.
000710     05  FILLER              PIC X(01).
000720 
000730 LINKAGE SECTION.
000740 COPY TABELAS.
000750 COPY TRNREC.
000760 01  LK-RESULTADO            PIC X(08).
000770 01  LK-MOTIVO               PIC X(70).
000780 01  LK-PROX-REST-ID         PIC S9(06)  COMP.
000790 
000800 PROCEDURE DIVISION USING TABELAS-AREA TRAN-REC
000810                           LK-RESULTADO LK-MOTIVO
000820                           LK-PROX-REST-ID.
000830 
000840 0000-CONTROLE.
000850     MOVE SPACES TO LK-RESULTADO.
000860     MOVE SPACES TO LK-MOTIVO.
000870     PERFORM 0100-VALIDA-ATOR THRU 0100-EXIT.
000880     IF LK-RESULTADO = SPACES
000890        PERFORM 0200-VALIDA-NOME THRU 0200-EXIT.
000900     IF LK-RESULTADO = SPACES
000910        PERFORM 0300-VALIDA-NIT THRU 0300-EXIT.
000920     IF LK-RESULTADO = SPACES
000930        PERFORM 0400-VALIDA-DONO THRU 0400-EXIT.
000940     IF LK-RESULTADO = SPACES
000950        PERFORM 0500-INCLUI-RESTAURANTE THRU 0500-EXIT.
000960     GOBACK.
000970 
000980*    O ATOR DA TRANSACAO CREARST DEVE SER UM ADMINISTRADOR
000990*    (REGRA 22 - PAPEIS POR TRANSACAO). ESTA VERIFICACAO VEM
001000*    ANTES DE QUALQUER OUTRA POR EXIGENCIA DO CHAMADO 4471.
001010 0100-VALIDA-ATOR.                                                  CH4471
001020     MOVE TRN-ACTOR-ID TO WS-IDX-USR.                               CH4471
001030     PERFORM 0900-BUSCA-USUARIO THRU 0900-EXIT.
001040     IF NOT USR-ENCONTRADO
001050        MOVE 'REJECTED' TO LK-RESULTADO                             CH4471
001060        MOVE 'USUARIO ATOR NAO ENCONTRADO' TO LK-MOTIVO
001070        GO TO 0100-EXIT.
001080     IF UT-ROLE (WS-IDX-USR) NOT = 'ADMINISTRADOR'                  CH4471
001090        MOVE 'REJECTED' TO LK-RESULTADO                             CH4471
001100        MOVE 'ATOR SEM PAPEL DE ADMINISTRADOR' TO LK-MOTIVO.        CH4471
001110 0100-EXIT.
001120     EXIT.
001130 
001140*    REGRAS 1 E 2 - NOME NAO PODE SER BRANCO NEM COMPOSTO
001150*    SOMENTE DE DIGITOS.
001160 0200-VALIDA-NOME.
001170     IF TRD-RST-NAME = SPACES OR LOW-VALUES
001180        MOVE 'REJECTED' TO LK-RESULTADO
001190        MOVE 'NOME DO RESTAURANTE EM BRANCO' TO LK-MOTIVO
001200        GO TO 0200-EXIT.
001210     SET NOME-SO-DIGITOS TO TRUE.
001220     MOVE 1 TO WS-POS-NOME.
001230 0200-LACO-NOME.
001240     IF WS-POS-NOME > 30
001250        GO TO 0200-FIM-LACO.
001260     IF TRD-RST-NAME (WS-POS-NOME:1) NOT NUMERIC
001270        AND TRD-RST-NAME (WS-POS-NOME:1) NOT = SPACE
001280           MOVE 'N' TO WS-SO-DIGITOS.
001290     ADD 1 TO WS-POS-NOME.
001300     GO TO 0200-LACO-NOME.
001310 0200-FIM-LACO.
001320     IF NOME-SO-DIGITOS
001330        MOVE 'REJECTED' TO LK-RESULTADO
001340        MOVE 'NOME DO RESTAURANTE SOMENTE DIGITOS' TO LK-MOTIVO.
001350 0200-EXIT.
001360     EXIT.
001370 
001380*    REGRA 3 - NIT DEVE SER UNICO. A TABELA NAO ESTA ORDENADA
001390*    POR NIT, ENTAO A BUSCA E SEQUENCIAL.
001400 0300-VALIDA-NIT.
001410     SET NIT-DUPLICADO TO FALSE MOVE 'N' TO WS-ACHOU-NIT.
001420     MOVE 1 TO WS-MID.
001430 0300-LACO-NIT.
001440     IF WS-MID > WS-REST-COUNT
001450        GO TO 0300-FIM-LACO.
001460     IF RT-NIT (WS-MID) = TRD-RST-NIT
001470        MOVE 'S' TO WS-ACHOU-NIT.
001480     ADD 1 TO WS-MID.
001490     GO TO 0300-LACO-NIT.
001500 0300-FIM-LACO.
001510     IF NIT-DUPLICADO
001520        MOVE 'REJECTED' TO LK-RESULTADO
001530        MOVE 'RESTAURANTE JA EXISTE - NIT DUPLICADO' TO LK-MOTIVO.
001540 0300-EXIT.
001550     EXIT.
001560 
001570*    REGRAS 4 E 5 - O DONO PRECISA EXISTIR (VERIFICADO ANTES)
001580*    E TER O PAPEL DE PROPIETARIO.
001590 0400-VALIDA-DONO.
001600     MOVE TRD-RST-OWNER-ID TO WS-IDX-USR.
001610     PERFORM 0900-BUSCA-USUARIO THRU 0900-EXIT.
001620     IF NOT USR-ENCONTRADO
001630        MOVE 'REJECTED' TO LK-RESULTADO
001640        MOVE 'PROPRIETARIO INFORMADO NAO EXISTE' TO LK-MOTIVO
001650        GO TO 0400-EXIT.
001660     IF UT-ROLE (WS-IDX-USR) NOT = 'PROPIETARIO'
001670        MOVE 'REJECTED' TO LK-RESULTADO
001680        MOVE 'USUARIO INFORMADO NAO E PROPIETARIO' TO LK-MOTIVO.
001690 0400-EXIT.
001700     EXIT.
001710 
001720 0500-INCLUI-RESTAURANTE.
001730     ADD 1 TO LK-PROX-REST-ID.
001740     ADD 1 TO WS-REST-COUNT.
001750     MOVE LK-PROX-REST-ID  TO RT-ID (WS-REST-COUNT).
001760     MOVE TRD-RST-NAME     TO RT-NAME (WS-REST-COUNT).
001770     MOVE TRD-RST-NIT      TO RT-NIT (WS-REST-COUNT).
001780     MOVE SPACES           TO RT-ADDRESS (WS-REST-COUNT).
001790     MOVE SPACES           TO RT-PHONE (WS-REST-COUNT).
001800     MOVE SPACES           TO RT-LOGO (WS-REST-COUNT).
001810     MOVE TRD-RST-OWNER-ID TO RT-OWNER-ID (WS-REST-COUNT).
001820     MOVE 'ACCEPTED' TO LK-RESULTADO.
001830 0500-EXIT.
001840     EXIT.
001850 
001860*    BUSCA BINARIA DE USUARIO POR ID - A TABELA DE USUARIOS
001870*    VEM ORDENADA POR USR-ID (USERFILE E SEQUENCIAL POR CHAVE).
001880 0900-BUSCA-USUARIO.
001890     SET WS-ACHOU-USR TO 'N'.
001900     MOVE 1 TO WS-LO.
001910     MOVE WS-USER-COUNT TO WS-HI.
001920 0900-LACO-BUSCA.
001930     IF WS-LO > WS-HI OR USR-ENCONTRADO
001940        GO TO 0900-EXIT.
001950     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.
001960     IF UT-ID (WS-MID) = WS-IDX-USR
001970        SET USR-ENCONTRADO TO TRUE
001980        MOVE WS-MID TO WS-IDX-USR
001990     ELSE IF UT-ID (WS-MID) < WS-IDX-USR
002000        COMPUTE WS-LO = WS-MID + 1
002010     ELSE
002020        COMPUTE WS-HI = WS-MID - 1.
002030     GO TO 0900-LACO-BUSCA.
002040 0900-EXIT.
002050     EXIT.

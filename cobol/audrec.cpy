000100*****************************************************************
000110*    COPY AUDREC                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LAYOUT DA TRILHA DE AUDITORIA DE PEDIDOS (AUDFILE)         *
000140*    ARQUIVO SO-DE-GRAVACAO - UM REGISTRO POR MUDANCA DE STATUS.*
000150*    ENZ  30/01/99  QUEBRA DO TIMESTAMP EM ANO/MES/DIA/HORA/MIN *
000160*    WPS  03/11/09  CHAMADO 6203 - PADRAO DE AUDITORIA (NIVEL 77)*
000170*****************************************************************
000180*    TAMANHO DO REGISTRO DE AUDITORIA - CONFERIDO NA GRAVACAO
000190*    DO AUDFILE. NAO COMPOE REGISTRO, FICA FORA DE GRUPO
000200*    (NIVEL 77 - CHAMADO 6203).
000210 77  WS-AUDREC-TAMANHO          PIC 9(03)  COMP VALUE 127.
000220 
000230 01  AUDIT-REC.
000240     05  AUD-ORDER-ID        PIC 9(06).
000250     05  AUD-RESTAURANT-ID   PIC 9(06).
000260     05  AUD-CLIENT-ID       PIC 9(06).
000270     05  AUD-PREV-STATUS     PIC X(10).
000280     05  AUD-NEW-STATUS      PIC X(10).
000290     05  AUD-CHANGED-BY      PIC 9(06).
000300     05  AUD-CHANGED-ROLE    PIC X(13).
000310     05  AUD-ACTION-TYPE     PIC X(16).
000320         88  AUD-IS-CREATED      VALUE 'ORDER_CREATED   '.
000330         88  AUD-IS-ASSIGNMENT   VALUE 'ASSIGNMENT      '.
000340         88  AUD-IS-READY        VALUE 'READY_FOR_PICKUP'.
000350         88  AUD-IS-DELIVERED    VALUE 'DELIVERED       '.
000360         88  AUD-IS-CANCELLATION VALUE 'CANCELLATION    '.
000370     05  AUD-EMPLOYEE-ID     PIC 9(06).
000380     05  AUD-TS              PIC 9(12).
000390     05  AUD-TS-R REDEFINES AUD-TS.
000400         10  AUD-TS-ANO          PIC 9(04).
000410         10  AUD-TS-MES          PIC 9(02).
000420         10  AUD-TS-DIA          PIC 9(02).
000430         10  AUD-TS-HOR          PIC 9(02).
000440         10  AUD-TS-MIN          PIC 9(02).
000450     05  AUD-NOTES           PIC X(30).
000460     05  FILLER              PIC X(06).

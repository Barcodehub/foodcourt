000100*****************************************************************
000110*    COPY RPTLIN                                                *
000120*    SISTEMAS DE COMPUTACAO                                     *
000130*    LINHAS DE IMPRESSAO DO RPTFILE (IMAGEM DE 132 COLUNAS)     *
000140*    SECAO 1 - DISPOSICAO DE TRANSACOES                         *
000150*    SECAO 2 - METRICAS DE DURACAO DE PEDIDOS POR RESTAURANTE   *
000160*    SECAO 3 - EFICIENCIA DE FUNCIONARIOS POR RESTAURANTE       *
000170*    FAB  02/06/97  IMPLANTACAO ORIGINAL DAS LINHAS DE RELATORIO*
000180*    JMK  30/01/99  ACRESCIDA A LINHA DE QUEBRA POR RESTAURANTE *
000190*    WPS  03/11/09  CHAMADO 6203 - LD-REASON AMPLIADO DE 40 P/  *
000200*                   70 POSICOES (FILLER DE WS-LIN-DISP REDUZIDO*
000210*                   NA MESMA MEDIDA P/ MANTER OS 132 BYTES).   *
000220*****************************************************************
000230*    LARGURA FIXA DA IMAGEM DE IMPRESSAO DESTE COPY - CONFERIDA
000240*    POR PROGRAMA NA CARGA DO RPTFILE. NAO COMPOE REGISTRO,
000250*    FICA FORA DE GRUPO (NIVEL 77 - CHAMADO 6203).
000260 77  WS-RPTLIN-LARGURA          PIC 9(03)  COMP VALUE 132.
000270 
000280 01  WS-CABECALHO.
000290     05  FILLER              PIC X(20) VALUE
000300         'PLAZOLETA DE COMIDAS'.
000310     05  FILLER              PIC X(30) VALUE
000320         ' - PROCESSAMENTO DE PEDIDOS - '.
000330     05  FILLER              PIC X(06) VALUE 'PAG. '.
000340     05  CAB-PAGINA          PIC ZZZ9.
000350     05  FILLER              PIC X(72) VALUE SPACES.
000360 
000370 01  WS-QUEBRA-REST.
000380     05  FILLER              PIC X(22) VALUE
000390         'RESTAURANTE.........: '.
000400     05  QR-ID               PIC ZZZZZ9.
000410     05  FILLER              PIC X(102) VALUE SPACES.
000420 
000430 01  WS-LIN-DISP.
000440     05  LD-CODE             PIC X(08).
000450     05  FILLER              PIC X(02) VALUE SPACES.
000460     05  LD-ACTOR            PIC ZZZZZ9.
000470     05  FILLER              PIC X(02) VALUE SPACES.
000480     05  LD-KEY              PIC ZZZZZ9.
000490     05  FILLER              PIC X(02) VALUE SPACES.
000500     05  LD-STATUS           PIC X(08).
000510     05  FILLER              PIC X(02) VALUE SPACES.
000520     05  LD-REASON           PIC X(70).
000530     05  FILLER              PIC X(26) VALUE SPACES.
000540 
000550 01  WS-LIN-TOT.
000560     05  FILLER              PIC X(16) VALUE 'TRANSACOES LIDA'.
000570     05  FILLER              PIC X(02) VALUE ': '.
000580     05  LT-LIDAS            PIC ZZZZZ9.
000590     05  FILLER              PIC X(12) VALUE ' ACEITAS...:'.
000600     05  LT-ACEITAS          PIC ZZZZZ9.
000610     05  FILLER              PIC X(14) VALUE ' REJEITADAS..:'.
000620     05  LT-REJEITADAS       PIC ZZZZZ9.
000630     05  FILLER              PIC X(62) VALUE SPACES.
000640 
000650 01  WS-LIN-REST.
000660     05  LR-ID               PIC ZZZZZ9.
000670     05  FILLER              PIC X(02) VALUE SPACES.
000680     05  LR-NAME             PIC X(30).
000690     05  FILLER              PIC X(02) VALUE SPACES.
000700     05  LR-NIT              PIC X(20).
000710     05  FILLER              PIC X(02) VALUE SPACES.
000720     05  LR-OWNER            PIC ZZZZZ9.
000730     05  FILLER              PIC X(64) VALUE SPACES.
000740 
000750 01  WS-LIN-DISH.
000760     05  LDS-ID              PIC ZZZZZ9.
000770     05  FILLER              PIC X(02) VALUE SPACES.
000780     05  LDS-NAME            PIC X(30).
000790     05  FILLER              PIC X(02) VALUE SPACES.
000800     05  LDS-CATEGORY        PIC X(15).
000810     05  FILLER              PIC X(02) VALUE SPACES.
000820     05  LDS-PRICE           PIC ZZZZZZ9.
000830     05  FILLER              PIC X(02) VALUE SPACES.
000840     05  LDS-ACTIVE          PIC X(01).
000850     05  FILLER              PIC X(65) VALUE SPACES.
000860 
000870 01  WS-LIN-DUR.
000880     05  LDU-ORDER           PIC ZZZZZ9.
000890     05  FILLER              PIC X(02) VALUE SPACES.
000900     05  LDU-CLIENT          PIC ZZZZZ9.
000910     05  FILLER              PIC X(02) VALUE SPACES.
000920     05  LDU-EMPLOYEE        PIC ZZZZZ9.
000930     05  FILLER              PIC X(02) VALUE SPACES.
000940     05  LDU-STATUS          PIC X(10).
000950     05  FILLER              PIC X(02) VALUE SPACES.
000960     05  LDU-DURATION        PIC ZZZZ9.
000970     05  FILLER              PIC X(91) VALUE SPACES.
000980 
000990 01  WS-LIN-DUR-SUM.
001000     05  FILLER              PIC X(10) VALUE 'TOTAL....:'.
001010     05  LDR-TOTAL           PIC ZZZZ9.
001020     05  FILLER              PIC X(09) VALUE ' MEDIA..:'.
001030     05  LDR-AVG             PIC ZZZZ9.99.
001040     05  FILLER              PIC X(09) VALUE ' MINIM.:'.
001050     05  LDR-MIN             PIC ZZZZ9.
001060     05  FILLER              PIC X(08) VALUE ' MAXI.:'.
001070     05  LDR-MAX             PIC ZZZZ9.
001080     05  FILLER              PIC X(09) VALUE ' MEDIAN.:'.
001090     05  LDR-MED             PIC ZZZZ9.99.
001100     05  FILLER              PIC X(10) VALUE ' ENTREG.:'.
001110     05  LDR-DELIV           PIC ZZZZ9.
001120     05  FILLER              PIC X(09) VALUE ' CANCEL.:'.
001130     05  LDR-CANC            PIC ZZZZ9.
001140     05  FILLER              PIC X(29) VALUE SPACES.
001150 
001160 01  WS-LIN-EFF.
001170     05  LEF-RANK            PIC ZZ9.
001180     05  FILLER              PIC X(02) VALUE SPACES.
001190     05  LEF-EMPLOYEE        PIC ZZZZZ9.
001200     05  FILLER              PIC X(02) VALUE SPACES.
001210     05  LEF-COMPLETED       PIC ZZZZ9.
001220     05  FILLER              PIC X(02) VALUE SPACES.
001230     05  LEF-DELIVERED       PIC ZZZZ9.
001240     05  FILLER              PIC X(02) VALUE SPACES.
001250     05  LEF-CANCELLED       PIC ZZZZ9.
001260     05  FILLER              PIC X(02) VALUE SPACES.
001270     05  LEF-AVG             PIC ZZZZ9.99.
001280     05  FILLER              PIC X(02) VALUE SPACES.
001290     05  LEF-MIN             PIC ZZZZ9.
001300     05  FILLER              PIC X(02) VALUE SPACES.
001310     05  LEF-MAX             PIC ZZZZ9.
001320     05  FILLER              PIC X(02) VALUE SPACES.
001330     05  LEF-MED             PIC ZZZZ9.99.
001340     05  FILLER              PIC X(59) VALUE SPACES.
001350 
001360 01  WS-LIN-EFF-SUM.
001370     05  FILLER              PIC X(14) VALUE 'FUNCIONARIOS.:'.
001380     05  LES-QTDE            PIC ZZ9.
001390     05  FILLER              PIC X(14) VALUE ' MEDIA GERAL.:'.
001400     05  LES-AVG             PIC ZZZZ9.99.
001410     05  FILLER              PIC X(12) VALUE ' MELHOR MED.:'.
001420     05  LES-BEST            PIC ZZZZ9.99.
001430     05  FILLER              PIC X(12) VALUE ' PIOR MEDIA.:'.
001440     05  LES-WORST           PIC ZZZZ9.99.
001450     05  FILLER              PIC X(14) VALUE ' PEDIDOS PROC:'.
001460     05  LES-TOTAL           PIC ZZZZ9.
001470     05  FILLER              PIC X(27) VALUE SPACES.
